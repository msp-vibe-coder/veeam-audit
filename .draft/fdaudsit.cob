*>*******************************************
*>                                          *
*>  Fd For Site Metric Store              *
*>*******************************************
*>  File size 512 bytes.
*>
 fd       AUD-SIT-FILE
          label records are standard.
 copy "wsaudsit.cob".
