*>*******************************************
*>                                          *
*>  Record Definition For Bucket Metric    *
*>     Store (indexed, keyed on date +     *
*>     bucket name)                        *
*>     Uses Aud-Bkt-Key as key             *
*>*******************************************
*>  File size 180 bytes padded to 256 by filler.
*>
*> 06/12/25 vbc - Created.
*>
 01  AUD-BKT-Metric-Record.
     03  Aud-Bkt-Key.
         05  Aud-Bkt-Report-Date     pic x(10).
         05  Aud-Bkt-Bucket-Name     pic x(40).
     03  Aud-Bkt-Site-Code           pic x(10).
     03  Aud-Bkt-Active-Tb           pic 9(7)v9(4).
     03  Aud-Bkt-Deleted-Tb          pic 9(7)v9(4).
     03  Aud-Bkt-Active-Cost         pic 9(7)v9(2).
     03  Aud-Bkt-Deleted-Cost        pic 9(7)v9(2).
     03  Aud-Bkt-Total-Cost          pic 9(7)v9(2).
     03  Aud-Bkt-High-Deleted-Raised pic x       value "N".
         88  Aud-Bkt-Already-Raised              value "Y".
     03  filler                      pic x(45).
