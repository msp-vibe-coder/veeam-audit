*>*******************************************
*>                                          *
*>  Select For Audit Settings (Key/Value Override) File*
*>*******************************************
*>
*> 05/12/25 vbc - Created.
*>
 select   AUD-PRM-FILE
          assign       to "AUD-PRM-FILE"
          organization is line sequential
          file status  is AUD-PRM-STATUS.
