*>*******************************************
*>                                          *
*>  Select For Backup Audit Extract Input File*
*>*******************************************
*>
*> 05/12/25 vbc - Created.
*>
 select   AUD-IN1-FILE
          assign       to "AUD-IN1-FILE"
          organization is line sequential
          file status  is AUD-IN1-STATUS.
