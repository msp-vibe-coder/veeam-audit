*>*******************************************
*>                                          *
*>  Record Definition For Anomaly Store    *
*>     (indexed, keyed on date + a running *
*>     sequence no since many anomalies    *
*>     can exist for one report date)      *
*>     Uses Aud-Anm-Key as key             *
*>*******************************************
*>  File size 170 bytes padded to 256 by filler.
*>
*> 09/12/25 vbc - Created.
*> 15/12/25 vbc - Added Aud-Anm-Seq-No, widened key - two anomalies on
*>                the same date kept overwriting each other on test.
*>
 01  AUD-ANM-Record.
     03  Aud-Anm-Key.
         05  Aud-Anm-Report-Date     pic x(10).
         05  Aud-Anm-Seq-No          pic 9(5).
     03  Aud-Anm-Severity            pic x(10).
         88  Aud-Anm-Sev-Critical               value "CRITICAL" "critical".
         88  Aud-Anm-Sev-High                   value "HIGH".
         88  Aud-Anm-Sev-Medium                 value "MEDIUM".
         88  Aud-Anm-Sev-Warning                value "warning".
     03  Aud-Anm-Type                pic x(20).
         88  Aud-Anm-Is-Low-Disk                value "low_disk".
         88  Aud-Anm-Is-High-Discrep            value "high_discrepancy".
         88  Aud-Anm-Is-Failed-Jobs             value "failed_jobs".
         88  Aud-Anm-Is-Metric-Chg              value "metric_change".
     03  Aud-Anm-Metric               pic x(20).
     03  Aud-Anm-Previous-Value       pic s9(8)v9(4).
     03  Aud-Anm-Current-Value        pic s9(8)v9(4).
     03  Aud-Anm-Change-Pct           pic 9(6)v9(2).
     03  Aud-Anm-Description          pic x(80).
     03  filler                       pic x(47).
