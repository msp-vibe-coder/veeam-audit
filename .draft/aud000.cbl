*>****************************************************************
*>                                                               *
*>                 Backup Storage Audit - Daily Run              *
*>        Builds Bdr, Bucket, Site and Summary metrics and       *
*>           raises threshold anomalies for one report date      *
*>                                                               *
*>****************************************************************
*>
 IDENTIFICATION          DIVISION.
*>===============================
*>
*>**
     PROGRAM-ID.         AUD000.
*>**
*>    Author.             V B Coen FBCS, FIDM, FIDPM.
*>    Installation.       Applewood Computers - Managed Services Unit.
*>    Date-Written.       14/03/1986.
*>    Date-Compiled.
*>    Security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
*>                        Distributed under the GNU General Public License.
*>                        See the file COPYING for details.
*>**
*>    Remarks.            Daily backup/storage audit - reads the BDR
*>                        backup-job extract and the off-site storage
*>                        utilisation extract for a report date, builds
*>                        Bdr, Bucket, Site and Summary metrics and
*>                        raises threshold exception records.
*>**
*>    Called modules.     None.
*>**
*>    Files used.
*>                        AUD-PRM-FILE.  Settings override (optional).
*>                        AUD-IN1-FILE.  Backup job audit extract.
*>                        AUD-IN2-FILE.  Bucket utilisation extract.
*>                        AUD-BDR-FILE, AUD-BKT-FILE, AUD-SIT-FILE,
*>                        AUD-SUM-FILE, AUD-ANM-FILE.  Metric stores.
*>**
*> Changes:
*> 14/03/86 vbc -         Original program.  Reconciles weekly tape
*>                        backup run totals against the operator's
*>                        free-space log for the computer room.
*> 02/11/87 vbc -    .01  Added site grouping - up to then one tape
*>                        drive was one site, no longer true.
*> 19/06/90 vbc -    .02  Added exception ladder (low free space).
*> 07/09/93 vbc -    .03  Added job success/fail counters from the
*>                        new operator console log feed.
*> 11/01/95 vbc -    .04  Widened backup size field, 6 digits no
*>                        longer enough for the Stevenage site.
*> 23/02/98 vbc -    .05  Y2K - all stored dates now hold a 4 digit
*>                        century/year, CCYYMMDD throughout.
*> 30/11/99 vbc -    .06  Y2K - checked roll-over of report-date keys
*>                        across 31/12/99 - 01/01/00, no change needed.
*> 14/05/02 vbc -    .07  Replaced tape-drive extract with disk-based
*>                        "BDR" backup-server extract (ref PY005 style
*>                        file status handling now used throughout).
*> 09/10/06 vbc -    .08  Added bucket utilisation extract and site
*>                        discrepancy calc - off-site disk array now
*>                        billed separately from on-site backup size.
*> 22/03/11 vbc -    .09  Moved rate constants to AUD-PRM-FILE so tax
*>                        and per-Tb cost no longer need a recompile.
*> 17/07/15 vbc -    .10  Added increment/reverse-increment and tier
*>                        job counts per client SLA reporting request.
*> 04/12/25 vbc - 1.0.00  Off-site storage vendor extract reworked for
*>                        the cloud object-storage billing format
*>                        (bucket name/region/active+deleted Tb).
*> 02/01/26 vbc - 1.0.01  Added high-deleted-ratio exception to the
*>                        bucket side, ticket MSU-4417.
*> 19/01/26 vbc - 1.0.02  Fixed site set to be the union of Bdr and
*>                        bucket sides - a bucket-only site was being
*>                        dropped entirely, ticket MSU-4462.
*> 02/02/26 vbc - 1.0.03  Replace-per-date now deletes by key range
*>                        instead of truncating the whole store file -
*>                        audrpt history was vanishing on re-run.
*>**
 ENVIRONMENT              DIVISION.
*>================================
*>
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.        IBM-370.
 OBJECT-COMPUTER.        IBM-370.
 SPECIAL-NAMES.
     CLASS AUD-ALPHA-SITE IS "A" THRU "Z"
     UPSI-0 ON STATUS IS WS-Rerun-Switch.
*>
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
 COPY "selaudprm.cob".
 COPY "selaudin1.cob".
 COPY "selaudin2.cob".
 COPY "selaudbdr.cob".
 COPY "selaudbkt.cob".
 COPY "selaudsit.cob".
 COPY "selaudsum.cob".
 COPY "selaudanm.cob".
*>
 DATA                     DIVISION.
*>=======================
*>
 FILE SECTION.
 COPY "fdaudprm.cob".
 COPY "fdaudin1.cob".
 COPY "fdaudin2.cob".
 COPY "fdaudbdr.cob".
 COPY "fdaudbkt.cob".
 COPY "fdaudsit.cob".
 COPY "fdaudsum.cob".
 COPY "fdaudanm.cob".
*>
 WORKING-STORAGE SECTION.
*>-----------------------
 77  PROG-NAME                pic x(17)   value "AUD000 (1.0.03)".
*>
 COPY "wsaudwrk.cob".
 COPY "wsaudtab.cob".
*>
 01  WS-File-Status.
     03  AUD-PRM-STATUS        pic xx      value "00".
         88  Aud-Prm-Ok                    value "00".
         88  Aud-Prm-Eof                   value "10".
     03  AUD-IN1-STATUS        pic xx      value "00".
         88  Aud-In1-Ok                    value "00".
         88  Aud-In1-Eof                   value "10".
     03  AUD-IN2-STATUS        pic xx      value "00".
         88  Aud-In2-Ok                    value "00".
         88  Aud-In2-Eof                   value "10".
     03  AUD-BDR-STATUS        pic xx      value "00".
     03  AUD-BKT-STATUS        pic xx      value "00".
     03  AUD-SIT-STATUS        pic xx      value "00".
     03  AUD-SUM-STATUS        pic xx      value "00".
     03  AUD-ANM-STATUS        pic xx      value "00".
     03  filler                pic x(10).
*>
 01  WS-Run-Control.
     03  WS-Rerun-Switch       pic x.
     03  WS-Report-Date        pic x(10).
     03  WS-Report-Date-Low    pic x(10)   value all low-value.
     03  WS-Anm-Seq            pic 9(5)    comp value zero.
     03  WS-Name-Upper         pic x(40).
     03  WS-Name-Len           pic 9(2)    comp.
     03  WS-Hyphen-Pos         pic 9(2)    comp.
*>
 01  WS-Bdr-Calc.
     03  WS-Bdr-Total-Disk-Gb  pic 9(10)v9(2)  comp-3.
*>
 01  WS-Bkt-Calc.
     03  WS-Bkt-Pretax-Total   pic 9(8)v9(2)   comp-3.
*>
 01  WS-Job-Calc.
     03  WS-Site-Idx-Save      binary-short unsigned.
     03  WS-New-Site-Flag      pic x.
         88  WS-Site-Is-New               value "Y".
*>
 01  WS-Summary-Accum.
     03  WS-Sum-Veeam-Tb       pic 9(9)v9(4)  comp-3.
     03  WS-Sum-Active-Tb      pic 9(9)v9(4)  comp-3.
     03  WS-Sum-Deleted-Tb     pic 9(9)v9(4)  comp-3.
     03  WS-Sum-Active-Cost    pic 9(9)v9(2)  comp-3.
     03  WS-Sum-Deleted-Cost   pic 9(9)v9(2)  comp-3.
     03  WS-Sum-Total-Cost     pic 9(9)v9(2)  comp-3.
     03  WS-Sum-Low-Disk-Cnt   pic 9(5)       comp.
     03  WS-Sum-High-Disc-Cnt  pic 9(5)       comp.
     03  WS-Sum-High-Del-Cnt   pic 9(5)       comp.
     03  WS-Sum-Failed-Cnt     pic 9(6)       comp.
     03  WS-Sum-Warning-Cnt    pic 9(6)       comp.
     03  WS-Sum-Total-Jobs     pic 9(6)       comp.
     03  WS-Sum-Success-Jobs   pic 9(6)       comp.
*>
 01  WS-Ladder-Work.
     03  WS-Abs-Pct            pic s9(4)v9(2).
     03  WS-Anm-Sev-Hold        pic x(10).
*>
 LINKAGE SECTION.
*>===============
*>
 01  LK-Report-Date           pic x(10).
*>
 PROCEDURE DIVISION USING LK-Report-Date.
*>========================================
*>
 AA000-MAIN-CONTROL.
     MOVE     LK-Report-Date TO WS-Report-Date.
     PERFORM  AA010-OPEN-AUDIT-FILES.
     PERFORM  AA012-PURGE-OLD-DATES THRU AA012-EXIT.
     PERFORM  AA015-READ-SETTINGS THRU AA015-EXIT.
     PERFORM  AA020-READ-BACKUP-AUDIT THRU AA020-EXIT.
     PERFORM  AA030-BUILD-BDR-METRICS THRU AA030-EXIT.
     PERFORM  AA040-READ-BUCKET-UTIL THRU AA040-EXIT.
     PERFORM  AA050-BUILD-SITE-METRICS THRU AA050-EXIT.
     PERFORM  AA060-BUILD-SUMMARY.
     PERFORM  AA070-SCAN-ANOMALIES THRU AA070-EXIT.
     PERFORM  AA090-CLOSE-AUDIT-FILES.
     GOBACK.
*>
 AA010-OPEN-AUDIT-FILES.
*>
*> Settings file is optional - missing file leaves the house
*> defaults in WS-Audit-Rates (copied in via wsaudwrk.cob).
*>
     OPEN     INPUT AUD-IN1-FILE.
     OPEN     INPUT AUD-IN2-FILE.
     OPEN     I-O   AUD-BDR-FILE.
     IF       AUD-BDR-STATUS = "35"
              OPEN  OUTPUT AUD-BDR-FILE
              CLOSE       AUD-BDR-FILE
              OPEN  I-O   AUD-BDR-FILE
     END-IF.
     OPEN     I-O   AUD-BKT-FILE.
     IF       AUD-BKT-STATUS = "35"
              OPEN  OUTPUT AUD-BKT-FILE
              CLOSE       AUD-BKT-FILE
              OPEN  I-O   AUD-BKT-FILE
     END-IF.
     OPEN     I-O   AUD-SIT-FILE.
     IF       AUD-SIT-STATUS = "35"
              OPEN  OUTPUT AUD-SIT-FILE
              CLOSE       AUD-SIT-FILE
              OPEN  I-O   AUD-SIT-FILE
     END-IF.
     OPEN     I-O   AUD-SUM-FILE.
     IF       AUD-SUM-STATUS = "35"
              OPEN  OUTPUT AUD-SUM-FILE
              CLOSE       AUD-SUM-FILE
              OPEN  I-O   AUD-SUM-FILE
     END-IF.
     OPEN     I-O   AUD-ANM-FILE.
     IF       AUD-ANM-STATUS = "35"
              OPEN  OUTPUT AUD-ANM-FILE
              CLOSE       AUD-ANM-FILE
              OPEN  I-O   AUD-ANM-FILE
     END-IF.
*>
 AA012-PURGE-OLD-DATES.
*>
*> Writing for this date replaces any previous data for the date -
*> delete the old rows for LK-Report-Date from every store first.
*>
     MOVE     WS-Report-Date TO Aud-Bdr-Report-Date.
     START    AUD-BDR-FILE KEY IS NOT LESS THAN Aud-Bdr-Key
              INVALID KEY GO TO AA012-PURGE-BKT.
     PERFORM  ZZ069-PURGE-BDR-LOOP THRU ZZ069-EXIT.
 AA012-PURGE-BKT.
     MOVE     WS-Report-Date TO Aud-Bkt-Report-Date.
     START    AUD-BKT-FILE KEY IS NOT LESS THAN Aud-Bkt-Key
              INVALID KEY GO TO AA012-PURGE-SIT.
     PERFORM  ZZ070-PURGE-BKT-LOOP THRU ZZ070-EXIT.
 AA012-PURGE-SIT.
     MOVE     WS-Report-Date TO Aud-Sit-Report-Date.
     START    AUD-SIT-FILE KEY IS NOT LESS THAN Aud-Sit-Key
              INVALID KEY GO TO AA012-PURGE-SUM.
     PERFORM  ZZ071-PURGE-SIT-LOOP THRU ZZ071-EXIT.
 AA012-PURGE-SUM.
     MOVE     WS-Report-Date TO Aud-Sum-Report-Date.
     DELETE   AUD-SUM-FILE RECORD
              INVALID KEY CONTINUE.
 AA012-PURGE-ANM.
     MOVE     WS-Report-Date TO Aud-Anm-Report-Date.
     MOVE     ZERO           TO Aud-Anm-Seq-No.
     START    AUD-ANM-FILE KEY IS NOT LESS THAN Aud-Anm-Key
              INVALID KEY GO TO AA012-EXIT.
     PERFORM  ZZ072-PURGE-ANM-LOOP THRU ZZ072-EXIT.
 AA012-EXIT.
     EXIT.
*>
 AA015-READ-SETTINGS.
     OPEN     INPUT AUD-PRM-FILE.
     IF       AUD-PRM-STATUS NOT = "00"
              GO TO AA015-EXIT.
     PERFORM  AA016-READ-ONE-SETTING UNTIL Aud-Prm-Eof.
     CLOSE    AUD-PRM-FILE.
 AA015-EXIT.
     EXIT.
*>
 AA016-READ-ONE-SETTING.
     READ     AUD-PRM-FILE NEXT RECORD
              AT END SET Aud-Prm-Eof TO TRUE
     END-READ.
     IF       AUD-PRM-STATUS = "00"
              PERFORM ZZ050-APPLY-SETTING.
*>
 AA020-READ-BACKUP-AUDIT.
     PERFORM  AA022-READ-ONE-BACKUP-ROW UNTIL Aud-In1-Eof.
 AA020-EXIT.
     EXIT.
*>
 AA022-READ-ONE-BACKUP-ROW.
     READ     AUD-IN1-FILE NEXT RECORD
              AT END SET Aud-In1-Eof TO TRUE
     END-READ.
     IF       AUD-IN1-STATUS = "00"
              PERFORM ZZ060-DERIVE-SITE-FROM-BDR THRU ZZ060-EXIT
              PERFORM ZZ061A-FIND-OR-ADD-BDR THRU ZZ061A-EXIT
              PERFORM ZZ064-CALC-JOB-STATS THRU ZZ064-EXIT.
*>
 AA030-BUILD-BDR-METRICS.
     IF       WS-Aud-Bdr-Tab-Count = ZERO
              GO TO AA030-EXIT.
     PERFORM  AA031-PROCESS-ONE-BDR
              VARYING Bdr-Idx FROM 1 BY 1
              UNTIL Bdr-Idx > WS-Aud-Bdr-Tab-Count.
 AA030-EXIT.
     EXIT.
*>
 AA031-PROCESS-ONE-BDR.
     PERFORM  ZZ061-CALC-BDR-METRICS THRU ZZ061-EXIT.
     PERFORM  AA081-WRITE-BDR-RECORD.
*>
 AA040-READ-BUCKET-UTIL.
     PERFORM  AA042-READ-ONE-BUCKET-ROW UNTIL Aud-In2-Eof.
 AA040-EXIT.
     EXIT.
*>
 AA042-READ-ONE-BUCKET-ROW.
     READ     AUD-IN2-FILE NEXT RECORD
              AT END SET Aud-In2-Eof TO TRUE
     END-READ.
     IF       AUD-IN2-STATUS NOT = "00"
              GO TO AA042-EXIT.
     PERFORM  ZZ073-CHECK-IS-VEEAM THRU ZZ073-EXIT.
     IF       Bucket-Is-Veeam
              PERFORM ZZ062-DERIVE-SITE-FROM-BUCKET THRU ZZ062-EXIT
              PERFORM ZZ063-CALC-BUCKET-COST THRU ZZ063-EXIT
              PERFORM AA082-WRITE-BKT-RECORD.
 AA042-EXIT.
     EXIT.
*>
 AA050-BUILD-SITE-METRICS.
     IF       WS-Aud-Site-Count-X = ZERO
              GO TO AA050-EXIT.
     PERFORM  AA052-PROCESS-ONE-SITE
              VARYING Site-Idx FROM 1 BY 1
              UNTIL Site-Idx > WS-Aud-Site-Count-X.
 AA050-EXIT.
     EXIT.
*>
 AA052-PROCESS-ONE-SITE.
     PERFORM  ZZ065-CALC-DISCREPANCY THRU ZZ065-EXIT.
     PERFORM  ZZ074-FINALISE-SITE-COUNTS THRU ZZ074-EXIT.
     PERFORM  AA083-WRITE-SIT-RECORD.
     PERFORM  ZZ075-ADD-SITE-TO-SUMMARY.
*>
 AA060-BUILD-SUMMARY.
     MOVE     ZERO           TO AUD-SUM-Record.
     MOVE     WS-Report-Date TO Aud-Sum-Report-Date.
     MOVE     WS-Sum-Veeam-Tb    TO Aud-Sum-Veeam-Tb.
     MOVE     WS-Sum-Active-Tb   TO Aud-Sum-Wasabi-Active-Tb.
     MOVE     WS-Sum-Deleted-Tb  TO Aud-Sum-Wasabi-Deleted-Tb.
     IF       WS-Sum-Veeam-Tb = ZERO
              MOVE ZERO TO Aud-Sum-Discrepancy-Pct
     ELSE
              COMPUTE Aud-Sum-Discrepancy-Pct ROUNDED =
                      (WS-Sum-Veeam-Tb - WS-Sum-Active-Tb) /
                       WS-Sum-Veeam-Tb * 100
     END-IF.
     COMPUTE  Aud-Sum-Active-Cost  ROUNDED =
              WS-Sum-Active-Cost  * (1 + WS-Sales-Tax-Rate).
     COMPUTE  Aud-Sum-Deleted-Cost ROUNDED =
              WS-Sum-Deleted-Cost * (1 + WS-Sales-Tax-Rate).
     MOVE     WS-Sum-Total-Cost     TO Aud-Sum-Total-Cost.
     MOVE     WS-Sum-Low-Disk-Cnt   TO Aud-Sum-Low-Disk-Count.
     MOVE     WS-Sum-High-Disc-Cnt  TO Aud-Sum-High-Discrep-Count.
     MOVE     WS-Sum-High-Del-Cnt   TO Aud-Sum-High-Deleted-Count.
     MOVE     WS-Sum-Failed-Cnt     TO Aud-Sum-Failed-Job-Count.
     MOVE     WS-Sum-Warning-Cnt    TO Aud-Sum-Warning-Job-Count.
     MOVE     WS-Sum-Total-Jobs     TO Aud-Sum-Total-Jobs.
     MOVE     WS-Sum-Success-Jobs   TO Aud-Sum-Successful-Jobs.
     MOVE     WS-Sum-Failed-Cnt     TO Aud-Sum-Failed-Jobs.
     MOVE     WS-Sum-Warning-Cnt    TO Aud-Sum-Warning-Jobs.
     PERFORM  AA084-WRITE-SUM-RECORD.
*>
 AA070-SCAN-ANOMALIES.
     IF       WS-Aud-Bdr-Tab-Count > ZERO
              PERFORM AA071-SCAN-ONE-BDR
                      VARYING Bdr-Idx FROM 1 BY 1
                      UNTIL Bdr-Idx > WS-Aud-Bdr-Tab-Count.
     IF       WS-Aud-Site-Count-X > ZERO
              PERFORM AA072-SCAN-ONE-SITE
                      VARYING Site-Idx FROM 1 BY 1
                      UNTIL Site-Idx > WS-Aud-Site-Count-X.
 AA070-EXIT.
     EXIT.
*>
 AA071-SCAN-ONE-BDR.
     PERFORM  ZZ066-LADDER-LOW-DISK THRU ZZ066-EXIT.
*>
 AA072-SCAN-ONE-SITE.
     PERFORM  ZZ067-LADDER-DISCREPANCY THRU ZZ067-EXIT.
     PERFORM  ZZ068-LADDER-FAILED-JOBS THRU ZZ068-EXIT.
*>
 AA081-WRITE-BDR-RECORD.
     MOVE     WS-Report-Date           TO Aud-Bdr-Report-Date.
     MOVE     Bdr-Tab-Server(Bdr-Idx)  TO Aud-Bdr-Server.
     MOVE     Bdr-Tab-Site(Bdr-Idx)    TO Aud-Bdr-Site-Code.
     WRITE    AUD-BDR-Metric-Record
              INVALID KEY CONTINUE.
*>
 AA082-WRITE-BKT-RECORD.
     MOVE     WS-Report-Date      TO Aud-Bkt-Report-Date.
     WRITE    AUD-BKT-Metric-Record
              INVALID KEY CONTINUE.
*>
 AA083-WRITE-SIT-RECORD.
     MOVE     WS-Report-Date      TO Aud-Sit-Report-Date.
     MOVE     Site-Tab-Code(Site-Idx) TO Aud-Sit-Site-Code.
     WRITE    AUD-SIT-Metric-Record
              INVALID KEY CONTINUE.
*>
 AA084-WRITE-SUM-RECORD.
     WRITE    AUD-SUM-Record
              INVALID KEY CONTINUE.
*>
 AA085-WRITE-ANM-RECORD.
     ADD      1 TO WS-Anm-Seq.
     MOVE     WS-Report-Date TO Aud-Anm-Report-Date.
     MOVE     WS-Anm-Seq     TO Aud-Anm-Seq-No.
     WRITE    AUD-ANM-Record
              INVALID KEY CONTINUE.
*>
 AA090-CLOSE-AUDIT-FILES.
     CLOSE    AUD-IN1-FILE
              AUD-IN2-FILE
              AUD-BDR-FILE
              AUD-BKT-FILE
              AUD-SIT-FILE
              AUD-SUM-FILE
              AUD-ANM-FILE.
*>
 ZZ050-APPLY-SETTING.
     EVALUATE Aud-Prm-Key
         WHEN "wasabi_cost_per_tb      "
              MOVE Aud-Prm-Wasabi-Cost     TO WS-Wasabi-Cost-Per-TB
         WHEN "sales_tax_rate           "
              MOVE Aud-Prm-Sales-Tax       TO WS-Sales-Tax-Rate
         WHEN "low_disk_threshold_pct   "
              MOVE Aud-Prm-Low-Disk-Pct    TO WS-Low-Disk-Pct
         WHEN "discrepancy_threshold_pct"
              MOVE Aud-Prm-Discrepancy-Pct TO WS-Discrepancy-Pct
         WHEN "deleted_ratio_threshold  "
              MOVE Aud-Prm-Deleted-Ratio   TO WS-Deleted-Ratio
         WHEN OTHER
              CONTINUE
     END-EVALUATE.
*>
 ZZ060-DERIVE-SITE-FROM-BDR.
*>
*> Rule 1-5: leading 2-4 upper-case letters followed by "-", "CORP",
*> "LAB", or a 3/2-4 letter + PS/SLC pattern; rule 6: first 3 chars.
*> Implemented as a literal scan of the server name, house style -
*> no INTRINSIC FUNCTIONs used per shop standard.
*>
     MOVE     SPACE TO Aud-In1-Site-Code.
     MOVE     ZERO  TO WS-Hyphen-Pos.
     INSPECT  Aud-In1-Bdr-Server TALLYING WS-Hyphen-Pos
              FOR CHARACTERS BEFORE INITIAL "-".
     IF       WS-Hyphen-Pos > 1 AND WS-Hyphen-Pos < 5
              MOVE Aud-In1-Bdr-Server(1:WS-Hyphen-Pos)
                                    TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     IF       Aud-In1-Bdr-Server(3:4) = "CORP"
              MOVE Aud-In1-Bdr-Server(1:2) TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     IF       Aud-In1-Bdr-Server(4:4) = "CORP"
              MOVE Aud-In1-Bdr-Server(1:3) TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     IF       Aud-In1-Bdr-Server(5:4) = "CORP"
              MOVE Aud-In1-Bdr-Server(1:4) TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     IF       Aud-In1-Bdr-Server(3:3) = "LAB"
              MOVE Aud-In1-Bdr-Server(1:2) TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     IF       Aud-In1-Bdr-Server(4:3) = "LAB"
              MOVE Aud-In1-Bdr-Server(1:3) TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     IF       Aud-In1-Bdr-Server(5:3) = "LAB"
              MOVE Aud-In1-Bdr-Server(1:4) TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     IF       Aud-In1-Bdr-Server(7:2) = "PS" OR
              Aud-In1-Bdr-Server(7:3) = "SLC" OR
              Aud-In1-Bdr-Server(8:2) = "PS" OR
              Aud-In1-Bdr-Server(8:3) = "SLC"
              MOVE Aud-In1-Bdr-Server(1:3) TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     IF       Aud-In1-Bdr-Server(5:2) = "PS" OR
              Aud-In1-Bdr-Server(6:2) = "PS" OR
              Aud-In1-Bdr-Server(7:2) = "PS" OR
              Aud-In1-Bdr-Server(8:2) = "PS"
              MOVE Aud-In1-Bdr-Server(1:4) TO Aud-In1-Site-Code
              GO TO ZZ060-EXIT.
     MOVE     Aud-In1-Bdr-Server(1:3) TO Aud-In1-Site-Code.
     INSPECT  Aud-In1-Site-Code CONVERTING
              "abcdefghijklmnopqrstuvwxyz" TO
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
 ZZ060-EXIT.
     EXIT.
*>
 ZZ061A-FIND-OR-ADD-BDR.
*>
*> Sequential lookup of the in-memory Bdr table - house size keeps
*> this under 300 servers per run so a SEARCH table is fine.
*>
     MOVE     "N" TO WS-New-Site-Flag.
     SET      Bdr-Idx TO 1.
     SEARCH   WS-Aud-Bdr-Tab
              AT END
                  ADD 1 TO WS-Aud-Bdr-Tab-Count
                  SET Bdr-Idx TO WS-Aud-Bdr-Tab-Count
                  MOVE Aud-In1-Bdr-Server TO Bdr-Tab-Server(Bdr-Idx)
                  MOVE Aud-In1-Site-Code  TO Bdr-Tab-Site(Bdr-Idx)
                  MOVE ZERO TO Bdr-Tab-Size-Gb(Bdr-Idx)
                               Bdr-Tab-Free-Gb(Bdr-Idx)
                  MOVE "N"  TO Bdr-Tab-First-Done(Bdr-Idx)
              WHEN Bdr-Tab-Server(Bdr-Idx) = Aud-In1-Bdr-Server
                  CONTINUE
     END-SEARCH.
     IF       NOT Bdr-Tab-Already-Set(Bdr-Idx)
              IF    Aud-In1-Backup-Size-Gb NUMERIC
                    MOVE Aud-In1-Backup-Size-Gb TO Bdr-Tab-Size-Gb(Bdr-Idx)
              END-IF
              IF    Aud-In1-Disk-Free-Gb NUMERIC
                    MOVE Aud-In1-Disk-Free-Gb   TO Bdr-Tab-Free-Gb(Bdr-Idx)
              END-IF
              MOVE "Y" TO Bdr-Tab-First-Done(Bdr-Idx)
     END-IF.
 ZZ061A-EXIT.
     EXIT.
*>
 ZZ061-CALC-BDR-METRICS.
     COMPUTE  Aud-Bdr-Backup-Size-Tb ROUNDED =
              Bdr-Tab-Size-Gb(Bdr-Idx) / 1024.
     COMPUTE  Aud-Bdr-Disk-Free-Tb   ROUNDED =
              Bdr-Tab-Free-Gb(Bdr-Idx) / 1024.
     COMPUTE  WS-Bdr-Total-Disk-Gb =
              Bdr-Tab-Size-Gb(Bdr-Idx) + Bdr-Tab-Free-Gb(Bdr-Idx).
     IF       WS-Bdr-Total-Disk-Gb = ZERO
              MOVE ZERO TO Aud-Bdr-Disk-Free-Pct
     ELSE
              COMPUTE Aud-Bdr-Disk-Free-Pct ROUNDED =
                      Bdr-Tab-Free-Gb(Bdr-Idx) /
                      WS-Bdr-Total-Disk-Gb * 100
     END-IF.
     MOVE     Aud-Bdr-Disk-Free-Pct TO Bdr-Tab-Free-Pct(Bdr-Idx).
     MOVE     "N" TO Aud-Bdr-Low-Disk-Raised.
*>
*> This Bdr's site also belongs on the site side of the reconciliation.
*>
     MOVE     Bdr-Tab-Site(Bdr-Idx) TO WS-Name-Upper(1:10).
     PERFORM  ZZ076-FIND-OR-ADD-SITE.
     ADD      Aud-Bdr-Backup-Size-Tb TO Site-Tab-Veeam-Tb(WS-Site-Idx-Save).
     MOVE     "Y" TO Site-Tab-On-Bdr-Side(WS-Site-Idx-Save).
 ZZ061-EXIT.
     EXIT.
*>
 ZZ062-DERIVE-SITE-FROM-BUCKET.
     MOVE     ZERO  TO WS-Hyphen-Pos.
     INSPECT  Aud-In2-Bucket-Name TALLYING WS-Hyphen-Pos
              FOR CHARACTERS BEFORE INITIAL "-".
     IF       WS-Hyphen-Pos = ZERO OR WS-Hyphen-Pos > 39
              MOVE Aud-In2-Bucket-Name TO Aud-Bkt-Site-Code
     ELSE
              MOVE Aud-In2-Bucket-Name(1:WS-Hyphen-Pos) TO Aud-Bkt-Site-Code
     END-IF.
     INSPECT  Aud-Bkt-Site-Code CONVERTING
              "abcdefghijklmnopqrstuvwxyz" TO
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
 ZZ062-EXIT.
     EXIT.
*>
 ZZ063-CALC-BUCKET-COST.
     MOVE     Aud-In2-Billable-Active-Tb TO Aud-Bkt-Active-Tb.
     MOVE     Aud-In2-Billable-Delete-Tb TO Aud-Bkt-Deleted-Tb.
     COMPUTE  Aud-Bkt-Active-Cost  ROUNDED =
              Aud-Bkt-Active-Tb  * WS-Wasabi-Cost-Per-TB.
     COMPUTE  Aud-Bkt-Deleted-Cost ROUNDED =
              Aud-Bkt-Deleted-Tb * WS-Wasabi-Cost-Per-TB.
     COMPUTE  WS-Bkt-Pretax-Total =
              Aud-Bkt-Active-Cost + Aud-Bkt-Deleted-Cost.
     COMPUTE  Aud-Bkt-Total-Cost  ROUNDED =
              WS-Bkt-Pretax-Total * (1 + WS-Sales-Tax-Rate).
     MOVE     "N" TO Aud-Bkt-High-Deleted-Raised.
*>
     MOVE     Aud-Bkt-Site-Code TO WS-Name-Upper(1:10).
     PERFORM  ZZ076-FIND-OR-ADD-SITE.
     ADD      Aud-Bkt-Active-Tb  TO Site-Tab-Active-Tb(WS-Site-Idx-Save).
     ADD      Aud-Bkt-Deleted-Tb TO Site-Tab-Deleted-Tb(WS-Site-Idx-Save).
     MOVE     "Y" TO Site-Tab-On-Bkt-Side(WS-Site-Idx-Save).
     ADD      Aud-Bkt-Active-Cost  TO WS-Sum-Active-Cost.
     ADD      Aud-Bkt-Deleted-Cost TO WS-Sum-Deleted-Cost.
     ADD      Aud-Bkt-Total-Cost   TO WS-Sum-Total-Cost.
     IF       Aud-Bkt-Deleted-Tb >
              Aud-Bkt-Active-Tb * WS-Deleted-Ratio
              ADD 1 TO WS-Sum-High-Del-Cnt
              MOVE "Y" TO Aud-Bkt-High-Deleted-Raised
     END-IF.
 ZZ063-EXIT.
     EXIT.
*>
 ZZ064-CALC-JOB-STATS.
*>
*> Classify one backup-job row into the owning site's counters.
*>
     MOVE     Aud-In1-Site-Code TO WS-Name-Upper(1:10).
     PERFORM  ZZ076-FIND-OR-ADD-SITE.
     ADD      1 TO Site-Tab-Total-Jobs(WS-Site-Idx-Save).
*>
     IF       Aud-In1-Rate-Present AND Aud-In1-Success-Rate-Pct NUMERIC
              MOVE "Y" TO Site-Tab-Rate-Field-Seen(WS-Site-Idx-Save)
              EVALUATE TRUE
                  WHEN Aud-In1-Success-Rate-Pct < 50
                       ADD 1 TO Site-Tab-Failed-Jobs(WS-Site-Idx-Save)
                       ADD 1 TO WS-Sum-Failed-Cnt
                  WHEN Aud-In1-Success-Rate-Pct < 80
                       ADD 1 TO Site-Tab-Warning-Jobs(WS-Site-Idx-Save)
                       ADD 1 TO WS-Sum-Warning-Cnt
                  WHEN OTHER
                       ADD 1 TO Site-Tab-Success-Jobs(WS-Site-Idx-Save)
              END-EVALUATE
     ELSE
        IF    Aud-In1-Result-Failed
              MOVE "Y" TO Site-Tab-Result-Fld-Seen(WS-Site-Idx-Save)
              ADD 1 TO Site-Tab-Failed-Jobs(WS-Site-Idx-Save)
              ADD 1 TO WS-Sum-Failed-Cnt
        ELSE
        IF    Aud-In1-Result-Warning
              MOVE "Y" TO Site-Tab-Result-Fld-Seen(WS-Site-Idx-Save)
              ADD 1 TO Site-Tab-Warning-Jobs(WS-Site-Idx-Save)
              ADD 1 TO WS-Sum-Warning-Cnt
        ELSE
*>
*>       Neither the rate nor an exact Failed/Warning result is on
*>       this row - treat it as a clean run rather than lose the
*>       job out of the count entirely.
*>
              ADD 1 TO Site-Tab-Success-Jobs(WS-Site-Idx-Save)
        END-IF
        END-IF
     END-IF.
*>
     IF       Aud-In1-Backup-Mode(1:20) = SPACE
              CONTINUE
     ELSE
        MOVE  Aud-In1-Backup-Mode TO WS-Name-Upper(1:20)
        INSPECT WS-Name-Upper(1:20) CONVERTING
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
              "abcdefghijklmnopqrstuvwxyz"
        IF    WS-Name-Upper(1:20) NOT = SPACE
              IF    WS-Name-Upper(1:9) = "increment" OR
                    WS-Name-Upper(2:9) = "increment" OR
                    WS-Name-Upper(3:9) = "increment" OR
                    WS-Name-Upper(4:9) = "increment" OR
                    WS-Name-Upper(5:9) = "increment" OR
                    WS-Name-Upper(6:9) = "increment" OR
                    WS-Name-Upper(7:9) = "increment" OR
                    WS-Name-Upper(8:9) = "increment"
                    ADD 1 TO Site-Tab-Increment-Jobs(WS-Site-Idx-Save)
              END-IF
              IF    WS-Name-Upper(1:7) = "reverse" OR
                    WS-Name-Upper(2:7) = "reverse" OR
                    WS-Name-Upper(3:7) = "reverse" OR
                    WS-Name-Upper(4:7) = "reverse" OR
                    WS-Name-Upper(5:7) = "reverse" OR
                    WS-Name-Upper(6:7) = "reverse" OR
                    WS-Name-Upper(7:7) = "reverse" OR
                    WS-Name-Upper(8:7) = "reverse" OR
                    WS-Name-Upper(9:7) = "reverse" OR
                    WS-Name-Upper(10:7) = "reverse" OR
                    WS-Name-Upper(11:7) = "reverse" OR
                    WS-Name-Upper(12:7) = "reverse" OR
                    WS-Name-Upper(13:7) = "reverse" OR
                    WS-Name-Upper(14:7) = "reverse"
                    ADD 1 TO Site-Tab-Reverse-Jobs(WS-Site-Idx-Save)
              END-IF
        END-IF
     END-IF.
*>
     MOVE     Aud-In1-Schedule TO WS-Name-Upper(1:30).
     INSPECT  WS-Name-Upper(1:30) CONVERTING
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
              "abcdefghijklmnopqrstuvwxyz".
     PERFORM  ZZ077-CLASSIFY-TIER.
 ZZ064-EXIT.
     EXIT.
*>
 ZZ065-CALC-DISCREPANCY.
     IF       Site-Tab-Veeam-Tb(Site-Idx) = ZERO
              MOVE ZERO TO Aud-Sit-Discrepancy-Pct
     ELSE
              COMPUTE Aud-Sit-Discrepancy-Pct ROUNDED =
                      (Site-Tab-Veeam-Tb(Site-Idx) -
                       Site-Tab-Active-Tb(Site-Idx)) /
                       Site-Tab-Veeam-Tb(Site-Idx) * 100
     END-IF.
     MOVE     Aud-Sit-Discrepancy-Pct TO Site-Tab-Discrepancy-Pct(Site-Idx).
     MOVE     Site-Tab-Veeam-Tb(Site-Idx)     TO Aud-Sit-Veeam-Tb.
     MOVE     Site-Tab-Active-Tb(Site-Idx)    TO Aud-Sit-Wasabi-Active-Tb.
     MOVE     Site-Tab-Deleted-Tb(Site-Idx)   TO Aud-Sit-Wasabi-Deleted-Tb.
     MOVE     "N" TO Aud-Sit-High-Discrep-Raised.
     MOVE     "N" TO Aud-Sit-Failed-Jobs-Raised.
     MOVE     Site-Tab-On-Bdr-Side(Site-Idx)  TO Aud-Sit-On-Bdr-Side.
     MOVE     Site-Tab-On-Bkt-Side(Site-Idx)  TO Aud-Sit-On-Bkt-Side.
 ZZ065-EXIT.
     EXIT.
*>
 ZZ066-LADDER-LOW-DISK.
*>
*> Ladder is evaluated once per Bdr per run so there is no need to
*> guard against raising the same anomaly twice in one pass.
*>
     EVALUATE TRUE
         WHEN Bdr-Tab-Free-Pct(Bdr-Idx) < 10
              MOVE "CRITICAL" TO WS-Anm-Sev-Hold
         WHEN Bdr-Tab-Free-Pct(Bdr-Idx) < 15
              MOVE "HIGH"     TO WS-Anm-Sev-Hold
         WHEN Bdr-Tab-Free-Pct(Bdr-Idx) < WS-Low-Disk-Pct
              MOVE "MEDIUM"   TO WS-Anm-Sev-Hold
         WHEN OTHER
              GO TO ZZ066-EXIT
     END-EVALUATE.
     MOVE     WS-Anm-Sev-Hold      TO Aud-Anm-Severity.
     MOVE     "low_disk"           TO Aud-Anm-Type.
     MOVE     "disk_free_pct"      TO Aud-Anm-Metric.
     MOVE     ZERO                 TO Aud-Anm-Previous-Value.
     MOVE     Bdr-Tab-Free-Pct(Bdr-Idx) TO Aud-Anm-Current-Value.
     MOVE     ZERO                 TO Aud-Anm-Change-Pct.
     MOVE     SPACE                TO Aud-Anm-Description.
     STRING   Bdr-Tab-Server(Bdr-Idx) DELIMITED BY SPACE
              " has only "         DELIMITED BY SIZE
              Bdr-Tab-Free-Pct(Bdr-Idx) DELIMITED BY SIZE
              "% disk free"        DELIMITED BY SIZE
              INTO Aud-Anm-Description.
     PERFORM  AA085-WRITE-ANM-RECORD.
     ADD      1 TO WS-Sum-Low-Disk-Cnt.
 ZZ066-EXIT.
     EXIT.
*>
 ZZ067-LADDER-DISCREPANCY.
     MOVE     Site-Tab-Discrepancy-Pct(Site-Idx) TO WS-Abs-Pct.
     IF       WS-Abs-Pct < ZERO
              COMPUTE WS-Abs-Pct = ZERO - WS-Abs-Pct.
     EVALUATE TRUE
         WHEN WS-Abs-Pct > 50
              MOVE "CRITICAL" TO WS-Anm-Sev-Hold
         WHEN WS-Abs-Pct > 35
              MOVE "HIGH"     TO WS-Anm-Sev-Hold
         WHEN WS-Abs-Pct > WS-Discrepancy-Pct
              MOVE "MEDIUM"   TO WS-Anm-Sev-Hold
         WHEN OTHER
              GO TO ZZ067-EXIT
     END-EVALUATE.
     MOVE     WS-Anm-Sev-Hold           TO Aud-Anm-Severity.
     MOVE     "high_discrepancy"        TO Aud-Anm-Type.
     MOVE     "discrepancy_pct"         TO Aud-Anm-Metric.
     MOVE     ZERO                      TO Aud-Anm-Previous-Value.
     MOVE     Site-Tab-Discrepancy-Pct(Site-Idx) TO Aud-Anm-Current-Value.
     MOVE     ZERO                      TO Aud-Anm-Change-Pct.
     MOVE     SPACE                     TO Aud-Anm-Description.
     STRING   "Site "                   DELIMITED BY SIZE
              Site-Tab-Code(Site-Idx)     DELIMITED BY SPACE
              " has "                   DELIMITED BY SIZE
              Site-Tab-Discrepancy-Pct(Site-Idx) DELIMITED BY SIZE
              "% storage discrepancy"   DELIMITED BY SIZE
              INTO Aud-Anm-Description.
     PERFORM  AA085-WRITE-ANM-RECORD.
     ADD      1 TO WS-Sum-High-Disc-Cnt.
 ZZ067-EXIT.
     EXIT.
*>
 ZZ068-LADDER-FAILED-JOBS.
     EVALUATE TRUE
         WHEN Site-Tab-Failed-Jobs(Site-Idx) >= 5
              MOVE "CRITICAL" TO WS-Anm-Sev-Hold
         WHEN Site-Tab-Failed-Jobs(Site-Idx) >= 3
              MOVE "HIGH"     TO WS-Anm-Sev-Hold
         WHEN OTHER
              GO TO ZZ068-EXIT
     END-EVALUATE.
     MOVE     WS-Anm-Sev-Hold              TO Aud-Anm-Severity.
     MOVE     "failed_jobs"                TO Aud-Anm-Type.
     MOVE     "failed_job_count"           TO Aud-Anm-Metric.
     MOVE     ZERO                         TO Aud-Anm-Previous-Value.
     MOVE     Site-Tab-Failed-Jobs(Site-Idx) TO Aud-Anm-Current-Value.
     MOVE     ZERO                         TO Aud-Anm-Change-Pct.
     MOVE     SPACE                        TO Aud-Anm-Description.
     STRING   "Site "                      DELIMITED BY SIZE
              Site-Tab-Code(Site-Idx)      DELIMITED BY SPACE
              " has "                      DELIMITED BY SIZE
              Site-Tab-Failed-Jobs(Site-Idx) DELIMITED BY SIZE
              " failed backup jobs"        DELIMITED BY SIZE
              INTO Aud-Anm-Description.
     PERFORM  AA085-WRITE-ANM-RECORD.
 ZZ068-EXIT.
     EXIT.
*>
 ZZ069-PURGE-BDR-LOOP.
     PERFORM  ZZ069A-PURGE-BDR-STEP
              UNTIL AUD-BDR-STATUS NOT = "00" OR
                    Aud-Bdr-Report-Date NOT = WS-Report-Date.
 ZZ069-EXIT.
     EXIT.
*>
 ZZ069A-PURGE-BDR-STEP.
     DELETE   AUD-BDR-FILE RECORD
              INVALID KEY CONTINUE
     END-DELETE.
     READ     AUD-BDR-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-BDR-STATUS
     END-READ.
*>
 ZZ070-PURGE-BKT-LOOP.
     PERFORM  ZZ070A-PURGE-BKT-STEP
              UNTIL AUD-BKT-STATUS NOT = "00" OR
                    Aud-Bkt-Report-Date NOT = WS-Report-Date.
 ZZ070-EXIT.
     EXIT.
*>
 ZZ070A-PURGE-BKT-STEP.
     DELETE   AUD-BKT-FILE RECORD
              INVALID KEY CONTINUE
     END-DELETE.
     READ     AUD-BKT-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-BKT-STATUS
     END-READ.
*>
 ZZ071-PURGE-SIT-LOOP.
     PERFORM  ZZ071A-PURGE-SIT-STEP
              UNTIL AUD-SIT-STATUS NOT = "00" OR
                    Aud-Sit-Report-Date NOT = WS-Report-Date.
 ZZ071-EXIT.
     EXIT.
*>
 ZZ071A-PURGE-SIT-STEP.
     DELETE   AUD-SIT-FILE RECORD
              INVALID KEY CONTINUE
     END-DELETE.
     READ     AUD-SIT-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-SIT-STATUS
     END-READ.
*>
 ZZ072-PURGE-ANM-LOOP.
     PERFORM  ZZ072A-PURGE-ANM-STEP
              UNTIL AUD-ANM-STATUS NOT = "00" OR
                    Aud-Anm-Report-Date NOT = WS-Report-Date.
 ZZ072-EXIT.
     EXIT.
*>
 ZZ072A-PURGE-ANM-STEP.
     DELETE   AUD-ANM-FILE RECORD
              INVALID KEY CONTINUE
     END-DELETE.
     READ     AUD-ANM-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-ANM-STATUS
     END-READ.
*>
 ZZ073-CHECK-IS-VEEAM.
     MOVE     "N" TO SW-Bucket-Is-Veeam.
     MOVE     Aud-In2-Bucket-Name TO WS-Name-Upper.
     INSPECT  WS-Name-Upper CONVERTING
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
              "abcdefghijklmnopqrstuvwxyz".
     IF       WS-Name-Upper(1:5)  = "veeam" OR
              WS-Name-Upper(2:5)  = "veeam" OR
              WS-Name-Upper(3:5)  = "veeam" OR
              WS-Name-Upper(4:5)  = "veeam" OR
              WS-Name-Upper(5:5)  = "veeam" OR
              WS-Name-Upper(6:5)  = "veeam" OR
              WS-Name-Upper(7:5)  = "veeam" OR
              WS-Name-Upper(8:5)  = "veeam" OR
              WS-Name-Upper(9:5)  = "veeam" OR
              WS-Name-Upper(10:5) = "veeam" OR
              WS-Name-Upper(11:5) = "veeam" OR
              WS-Name-Upper(12:5) = "veeam" OR
              WS-Name-Upper(13:5) = "veeam" OR
              WS-Name-Upper(14:5) = "veeam" OR
              WS-Name-Upper(15:5) = "veeam" OR
              WS-Name-Upper(16:5) = "veeam" OR
              WS-Name-Upper(17:5) = "veeam" OR
              WS-Name-Upper(18:5) = "veeam" OR
              WS-Name-Upper(19:5) = "veeam" OR
              WS-Name-Upper(20:5) = "veeam"
              MOVE "Y" TO SW-Bucket-Is-Veeam.
 ZZ073-EXIT.
     EXIT.
*>
 ZZ074-FINALISE-SITE-COUNTS.
     IF       Site-Tab-Total-Jobs(Site-Idx) = ZERO
              MOVE ZERO TO Aud-Sit-Success-Rate-Pct
     ELSE
              COMPUTE Aud-Sit-Success-Rate-Pct ROUNDED =
                      Site-Tab-Success-Jobs(Site-Idx) /
                      Site-Tab-Total-Jobs(Site-Idx) * 100
     END-IF.
     MOVE     Site-Tab-Total-Jobs(Site-Idx)      TO Aud-Sit-Total-Jobs.
     MOVE     Site-Tab-Failed-Jobs(Site-Idx)      TO Aud-Sit-Failed-Jobs.
     MOVE     Site-Tab-Warning-Jobs(Site-Idx)     TO Aud-Sit-Warning-Jobs.
     MOVE     Site-Tab-Success-Jobs(Site-Idx)     TO Aud-Sit-Successful-Jobs.
     MOVE     Site-Tab-Increment-Jobs(Site-Idx)   TO Aud-Sit-Increment-Jobs.
     MOVE     Site-Tab-Reverse-Jobs(Site-Idx)     TO Aud-Sit-Reverse-Inc-Jobs.
     IF       Site-Tab-Gold-Jobs(Site-Idx) = ZERO AND
              Site-Tab-Silver-Jobs(Site-Idx) = ZERO AND
              Site-Tab-Bronze-Jobs(Site-Idx) = ZERO
              MOVE Site-Tab-Total-Jobs(Site-Idx) TO Site-Tab-Gold-Jobs(Site-Idx)
     END-IF.
     MOVE     Site-Tab-Gold-Jobs(Site-Idx)    TO Aud-Sit-Gold-Jobs.
     MOVE     Site-Tab-Silver-Jobs(Site-Idx)  TO Aud-Sit-Silver-Jobs.
     MOVE     Site-Tab-Bronze-Jobs(Site-Idx)  TO Aud-Sit-Bronze-Jobs.
 ZZ074-EXIT.
     EXIT.
*>
 ZZ075-ADD-SITE-TO-SUMMARY.
     ADD      Aud-Sit-Veeam-Tb            TO WS-Sum-Veeam-Tb.
     ADD      Aud-Sit-Wasabi-Active-Tb    TO WS-Sum-Active-Tb.
     ADD      Aud-Sit-Wasabi-Deleted-Tb   TO WS-Sum-Deleted-Tb.
     ADD      Aud-Sit-Total-Jobs          TO WS-Sum-Total-Jobs.
     ADD      Aud-Sit-Successful-Jobs     TO WS-Sum-Success-Jobs.
*>
 ZZ076-FIND-OR-ADD-SITE.
*>
*> Table carries ASCENDING KEY Site-Tab-Code so this doubles as the
*> insert routine - SEARCH ALL needs the table already in order,
*> which a straight append-at-end would break, so insert-in-place.
*>
     SET      WS-New-Site-Flag  TO "N".
     SET      Site-Idx TO 1.
     SEARCH   WS-Aud-Site-Tab
              AT END
                  PERFORM ZZ078-INSERT-SITE-IN-ORDER
              WHEN Site-Tab-Code(Site-Idx) = WS-Name-Upper(1:10)
                  CONTINUE
     END-SEARCH.
     SET      WS-Site-Idx-Save TO Site-Idx.
 ZZ076-EXIT.
     EXIT.
*>
 ZZ077-CLASSIFY-TIER.
     IF       WS-Name-Upper(1:4) = "gold" OR WS-Name-Upper(2:4) = "gold"
              OR WS-Name-Upper(3:4) = "gold" OR WS-Name-Upper(4:4) = "gold"
              OR WS-Name-Upper(1:5) = "daily" OR WS-Name-Upper(2:5) = "daily"
              OR WS-Name-Upper(3:5) = "daily" OR WS-Name-Upper(4:5) = "daily"
              OR WS-Name-Upper(1:9) = "every day" OR WS-Name-Upper(2:9) = "every day"
              ADD 1 TO Site-Tab-Gold-Jobs(WS-Site-Idx-Save)
     ELSE
     IF       WS-Name-Upper(1:6) = "silver" OR WS-Name-Upper(2:6) = "silver"
              OR WS-Name-Upper(3:6) = "silver" OR WS-Name-Upper(4:6) = "silver"
              OR WS-Name-Upper(1:6) = "weekly" OR WS-Name-Upper(2:6) = "weekly"
              OR WS-Name-Upper(3:6) = "weekly" OR WS-Name-Upper(4:6) = "weekly"
              ADD 1 TO Site-Tab-Silver-Jobs(WS-Site-Idx-Save)
     ELSE
     IF       WS-Name-Upper(1:6) = "bronze" OR WS-Name-Upper(2:6) = "bronze"
              OR WS-Name-Upper(3:6) = "bronze" OR WS-Name-Upper(4:6) = "bronze"
              OR WS-Name-Upper(1:7) = "monthly" OR WS-Name-Upper(2:7) = "monthly"
              OR WS-Name-Upper(3:7) = "monthly" OR WS-Name-Upper(4:7) = "monthly"
              ADD 1 TO Site-Tab-Bronze-Jobs(WS-Site-Idx-Save)
     END-IF
     END-IF.
 ZZ077-EXIT.
     EXIT.
*>
 ZZ078-INSERT-SITE-IN-ORDER.
*>
*> Simple insertion sort on the small (<=500) site table - shift
*> entries above the insertion point up by one then drop the new
*> site code into the gap, keeping Site-Tab-Code ascending.
*>
     ADD      1 TO WS-Aud-Site-Count-X.
     SET      Site-Idx TO 1.
     SEARCH   WS-Aud-Site-Tab
              AT END SET Site-Idx TO WS-Aud-Site-Count-X
              WHEN Site-Tab-Code(Site-Idx) > WS-Name-Upper(1:10)
                  CONTINUE
     END-SEARCH.
     PERFORM  ZZ078A-SHIFT-ONE-SITE
              VARYING WS-Aud-Sub-1 FROM WS-Aud-Site-Count-X BY -1
              UNTIL WS-Aud-Sub-1 <= Site-Idx.
     MOVE     SPACE               TO WS-Aud-Site-Tab(Site-Idx).
     MOVE     WS-Name-Upper(1:10) TO Site-Tab-Code(Site-Idx).
     MOVE     "N" TO Site-Tab-On-Bdr-Side(Site-Idx)
                      Site-Tab-On-Bkt-Side(Site-Idx)
                      Site-Tab-Rate-Field-Seen(Site-Idx)
                      Site-Tab-Result-Fld-Seen(Site-Idx).
 ZZ078-EXIT.
     EXIT.
*>
 ZZ078A-SHIFT-ONE-SITE.
     MOVE     WS-Aud-Site-Tab(WS-Aud-Sub-1 - 1)
                         TO WS-Aud-Site-Tab(WS-Aud-Sub-1).
