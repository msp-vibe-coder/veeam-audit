*>*******************************************
*>                                          *
*>  Select For Bucket Metric Store        *
*>*******************************************
*>
*> 06/12/25 vbc - Created.
*>
 select   AUD-BKT-FILE
          assign       to "AUD-BKT-FILE"
          organization is indexed
          access mode  is dynamic
          record key   is Aud-Bkt-Key
          file status  is AUD-BKT-STATUS.
