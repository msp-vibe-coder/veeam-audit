*>*******************************************
*>                                          *
*>  In-Memory Accumulation Tables For      *
*>     The Audit Suite (aud000 only)       *
*>     Site table kept in ascending site-  *
*>     code order per spec step 5; Bdr     *
*>     table remembers first-occurrence    *
*>     size/free-disk per server.          *
*>  Table-search idiom restated here in    *
*>  house style (cf. pyemp indexed reads). *
*>*******************************************
*>
*> 10/12/25 vbc - Created.
*> 22/12/25 vbc - Raised Aud-Site-Tab max from 200 to 500 after the
*>                multi-region extract blew the old limit in testing.
*> 02/02/26 vbc - Added Tab-Discrepancy-Pct and Tab-Free-Pct so the
*>                anomaly scan can see every entity's figure - the
*>                store record is a single working copy and only
*>                ever holds the last one written.
*>
 01  WS-Aud-Site-Table.
     03  WS-Aud-Site-Count-X         binary-short unsigned value zero.
     03  WS-Aud-Site-Tab             occurs 500 times
                                      ascending key Site-Tab-Code
                                      indexed by Site-Idx.
         05  Site-Tab-Code            pic x(10).
         05  Site-Tab-Discrepancy-Pct pic s9(4)v9(2) comp-3.
         05  Site-Tab-Veeam-Tb        pic 9(8)v9(4) comp-3.
         05  Site-Tab-Active-Tb       pic 9(8)v9(4) comp-3.
         05  Site-Tab-Deleted-Tb      pic 9(8)v9(4) comp-3.
         05  Site-Tab-Total-Jobs      pic 9(5)      comp.
         05  Site-Tab-Failed-Jobs     pic 9(5)      comp.
         05  Site-Tab-Warning-Jobs    pic 9(5)      comp.
         05  Site-Tab-Success-Jobs    pic 9(5)      comp.
         05  Site-Tab-Increment-Jobs  pic 9(5)      comp.
         05  Site-Tab-Reverse-Jobs    pic 9(5)      comp.
         05  Site-Tab-Gold-Jobs       pic 9(5)      comp.
         05  Site-Tab-Silver-Jobs     pic 9(5)      comp.
         05  Site-Tab-Bronze-Jobs     pic 9(5)      comp.
         05  Site-Tab-On-Bdr-Side     pic x.
         05  Site-Tab-On-Bkt-Side     pic x.
         05  Site-Tab-Rate-Field-Seen pic x.
         05  Site-Tab-Result-Fld-Seen pic x.
*>
 01  WS-Aud-Bdr-Table.
     03  WS-Aud-Bdr-Tab-Count        binary-short unsigned value zero.
     03  WS-Aud-Bdr-Tab             occurs 300 times
                                      indexed by Bdr-Idx.
         05  Bdr-Tab-Server           pic x(40).
         05  Bdr-Tab-Site             pic x(10).
         05  Bdr-Tab-Size-Gb          pic 9(9)v9(2) comp-3.
         05  Bdr-Tab-Free-Gb          pic 9(9)v9(2) comp-3.
         05  Bdr-Tab-Free-Pct         pic 9(3)v9(2) comp-3.
         05  Bdr-Tab-First-Done       pic x.
             88  Bdr-Tab-Already-Set          value "Y".
