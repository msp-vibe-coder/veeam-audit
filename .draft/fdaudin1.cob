*>*******************************************
*>                                          *
*>  Fd For Backup Audit Extract           *
*>*******************************************
*>  File size 196 bytes.
*>
 fd       AUD-IN1-FILE
          label records are standard.
 copy "wsaudin1.cob".
