*>*******************************************
*>                                          *
*>  Record Definition For Bucket           *
*>     Utilization Extract                 *
*>     One row per cloud storage bucket.   *
*>     Only buckets whose name contains    *
*>     "veeam" are processed - see aa040.  *
*>*******************************************
*>  File size 131 bytes.
*>
*> 05/12/25 vbc - Created.
*>
 01  AUD-BKT-Input-Record.
     03  Aud-In2-Bucket-Name         pic x(40).
     03  Aud-In2-Region              pic x(20).
     03  Aud-In2-Bucket-Status       pic x(10).
         88  Aud-In2-Status-Active             value "Active".
         88  Aud-In2-Status-Deleted            value "Deleted".
     03  Aud-In2-Record-Date         pic x(10).
     03  Aud-In2-Billable-Active-Tb  pic 9(7)v9(4).
     03  Aud-In2-Billable-Delete-Tb  pic 9(7)v9(4).
     03  filler                      pic x(30).
