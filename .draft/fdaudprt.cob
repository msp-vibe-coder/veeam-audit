*>*******************************************
*>                                          *
*>  Fd For Audit Report Print File         *
*>*******************************************
*>  File size 140 bytes (132 print + 8 filler).
*>
 fd       AUD-PRINT-FILE
          recording mode is f
          label records are omitted.
 01  AUD-Print-Line.
     03  AUD-Print-Text           pic x(132).
     03  filler                   pic x(8).
