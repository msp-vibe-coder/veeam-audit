*>****************************************************************
*>                                                               *
*>                 Backup Storage Audit - Report Build           *
*>        Formats a four-section columnar audit report from      *
*>           the summary, site, Bdr and bucket metric stores     *
*>                                                               *
*>****************************************************************
*>
 IDENTIFICATION          DIVISION.
*>===============================
*>
*>**
     PROGRAM-ID.         AUDRPT.
*>**
*>    Author.             V B Coen FBCS, FIDM, FIDPM.
*>    Installation.       Applewood Computers - Managed Services Unit.
*>    Date-Written.       09/10/2006.
*>    Date-Compiled.
*>    Security.           Copyright (C) 2006-2026 & later, Vincent Bryan Coen.
*>                        Distributed under the GNU General Public License.
*>                        See the file COPYING for details.
*>**
*>    Remarks.            Prints the audit report for a from/to report
*>                        date range - Executive Summary, Site Metrics,
*>                        Bdr Metrics and Bucket Metrics sections, each
*>                        a faithful dump of the stored metric records
*>                        in key order, no computation or control breaks.
*>**
*>    Called modules.     None.
*>**
*>    Files used.
*>                        AUD-SUM-FILE, AUD-SIT-FILE, AUD-BDR-FILE,
*>                        AUD-BKT-FILE.  Metric stores (input).
*>                        AUD-PRINT-FILE.  Report (output).
*>**
*> Changes:
*> 09/10/06 vbc -         Original program.  One section only - the
*>                        weekly free-space summary off the tape log.
*> 22/03/11 vbc -    .01  Added the Bdr and bucket detail sections once
*>                        the managers started asking for server-level
*>                        figures, not just the site roll-up.
*> 04/12/25 vbc - 1.0.00  Off-site vendor extract reworked for cloud
*>                        object-storage billing - bucket section now
*>                        shows active/deleted/total cost, not a single
*>                        tape-drive figure.
*> 02/02/26 vbc - 1.0.01  Four sections now driven purely off the stored
*>                        metric files by key range - used to re-derive
*>                        totals from the raw extracts on every run,
*>                        which broke once aud000 started purging them.
*>**
 ENVIRONMENT              DIVISION.
*>================================
*>
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.        IBM-370.
 OBJECT-COMPUTER.        IBM-370.
 SPECIAL-NAMES.
     CLASS AUD-ALPHA-SITE IS "A" THRU "Z"
     UPSI-0 ON STATUS IS WS-Rerun-Switch.
*>
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
 COPY "selaudsum.cob".
 COPY "selaudsit.cob".
 COPY "selaudbdr.cob".
 COPY "selaudbkt.cob".
 COPY "selaudprt.cob".
*>
 DATA                     DIVISION.
*>=======================
*>
 FILE SECTION.
 COPY "fdaudsum.cob".
 COPY "fdaudsit.cob".
 COPY "fdaudbdr.cob".
 COPY "fdaudbkt.cob".
 COPY "fdaudprt.cob".
*>
 WORKING-STORAGE SECTION.
*>-----------------------
 77  PROG-NAME                pic x(17)   value "AUDRPT (1.0.01)".
*>
 01  WS-File-Status.
     03  AUD-SUM-STATUS        pic xx      value "00".
     03  AUD-SIT-STATUS        pic xx      value "00".
     03  AUD-BDR-STATUS        pic xx      value "00".
     03  AUD-BKT-STATUS        pic xx      value "00".
     03  AUD-PRT-STATUS        pic xx      value "00".
     03  filler                pic x(10).
*>
 01  WS-Run-Control.
     03  WS-Rerun-Switch       pic x.
     03  WS-From-Date          pic x(10).
     03  WS-To-Date            pic x(10).
*>
*> Exec Summary section edits ("El" = Exec Line).
*>
 01  WS-El-Edits.
     03  WS-El-Veeam           pic 9(9).9(4).
     03  WS-El-Active          pic 9(9).9(4).
     03  WS-El-Deleted         pic 9(9).9(4).
     03  WS-El-Disc            pic -9(4).99.
     03  WS-El-Cost            pic 9(9).99.
     03  WS-El-LowD            pic 9(5).
     03  WS-El-HiDisc          pic 9(5).
     03  WS-El-HiDel           pic 9(5).
     03  WS-El-Failed          pic 9(6).
     03  WS-El-Warn            pic 9(6).
     03  WS-El-TotJobs         pic 9(6).
     03  WS-El-SuccJobs        pic 9(6).
*>
*> Site Metrics section edits ("Sl" = Site Line).
*>
 01  WS-Sl-Edits.
     03  WS-Sl-Veeam           pic 9(8).9(4).
     03  WS-Sl-Active          pic 9(8).9(4).
     03  WS-Sl-Deleted         pic 9(8).9(4).
     03  WS-Sl-Disc            pic -9(4).99.
     03  WS-Sl-SuccRate        pic 9(3).99.
     03  WS-Sl-TotJobs         pic 9(5).
     03  WS-Sl-Incr            pic 9(5).
     03  WS-Sl-Rev             pic 9(5).
     03  WS-Sl-Gold            pic 9(5).
     03  WS-Sl-Silver          pic 9(5).
     03  WS-Sl-Bronze          pic 9(5).
*>
*> Bdr Metrics section edits ("Bl" = Bdr Line).
*>
 01  WS-Bl-Edits.
     03  WS-Bl-BackupTb        pic 9(8).9(4).
     03  WS-Bl-FreeTb          pic 9(8).9(4).
     03  WS-Bl-FreePct         pic 9(3).99.
*>
*> Bucket Metrics section edits ("Ul" = bUcket Line).
*>
 01  WS-Ul-Edits.
     03  WS-Ul-ActiveTb        pic 9(7).9(4).
     03  WS-Ul-DeletedTb       pic 9(7).9(4).
     03  WS-Ul-ActiveCost      pic 9(7).99.
     03  WS-Ul-DeletedCost     pic 9(7).99.
     03  WS-Ul-TotalCost       pic 9(7).99.
*>
 LINKAGE SECTION.
*>===============
*>
 01  LK-From-Date             pic x(10).
 01  LK-To-Date               pic x(10).
*>
 PROCEDURE DIVISION USING LK-From-Date LK-To-Date.
*>=================================================
*>
 AA000-MAIN.
     PERFORM  AA005-OPEN-REPORT-FILES.
     PERFORM  AA010-ACCEPT-DATE-RANGE.
     PERFORM  AA020-PRINT-EXEC-SUMMARY  THRU AA020-EXIT.
     PERFORM  AA030-PRINT-SITE-SECTION  THRU AA030-EXIT.
     PERFORM  AA040-PRINT-BDR-SECTION   THRU AA040-EXIT.
     PERFORM  AA050-PRINT-BUCKET-SECTION THRU AA050-EXIT.
     PERFORM  AA090-CLOSE-REPORT-FILES.
     GOBACK.
*>
 AA005-OPEN-REPORT-FILES.
     OPEN     INPUT AUD-SUM-FILE
                     AUD-SIT-FILE
                     AUD-BDR-FILE
                     AUD-BKT-FILE.
     OPEN     OUTPUT AUD-PRINT-FILE.
*>
 AA010-ACCEPT-DATE-RANGE.
     MOVE     LK-From-Date TO WS-From-Date.
     MOVE     LK-To-Date   TO WS-To-Date.
*>
 AA020-PRINT-EXEC-SUMMARY.
     MOVE     SPACE TO AUD-Print-Line.
     MOVE     "DATE       VEEAM-TB       ACTIVE-TB      DELETED-TB   "
           &   "DISCR%   TOTAL-COST   LOWD HIDISC HIDEL FAILED   WARN"
           &   "   TOTJOBS SUCCJOBS"
                         TO AUD-Print-Text.
     WRITE    AUD-Print-Line.
     MOVE     WS-From-Date TO Aud-Sum-Report-Date.
     START    AUD-SUM-FILE KEY IS NOT LESS THAN Aud-Sum-Report-Date
              INVALID KEY GO TO AA020-EXIT.
     READ     AUD-SUM-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-SUM-STATUS
     END-READ.
     PERFORM  AA021-PRINT-ONE-SUMMARY
              UNTIL AUD-SUM-STATUS NOT = "00" OR
                    Aud-Sum-Report-Date > WS-To-Date.
 AA020-EXIT.
     EXIT.
*>
 AA021-PRINT-ONE-SUMMARY.
     PERFORM  ZZ020-BUILD-EXEC-LINE THRU ZZ020-EXIT.
     WRITE    AUD-Print-Line.
     READ     AUD-SUM-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-SUM-STATUS
     END-READ.
*>
 AA030-PRINT-SITE-SECTION.
     MOVE     SPACE TO AUD-Print-Line.
     MOVE     "DATE       SITE  VEEAM-TB     ACTIVE-TB    DELETED-TB "
           &   "  DISCR%  SUCC%  TOTJOBS INCR  REV  GOLD SILV BRNZ"
                         TO AUD-Print-Text.
     WRITE    AUD-Print-Line.
     MOVE     SPACE TO Aud-Sit-Key.
     MOVE     WS-From-Date TO Aud-Sit-Report-Date.
     START    AUD-SIT-FILE KEY IS NOT LESS THAN Aud-Sit-Key
              INVALID KEY GO TO AA030-EXIT.
     READ     AUD-SIT-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-SIT-STATUS
     END-READ.
     PERFORM  AA031-PRINT-ONE-SITE
              UNTIL AUD-SIT-STATUS NOT = "00" OR
                    Aud-Sit-Report-Date > WS-To-Date.
 AA030-EXIT.
     EXIT.
*>
 AA031-PRINT-ONE-SITE.
     PERFORM  ZZ030-BUILD-SITE-LINE THRU ZZ030-EXIT.
     WRITE    AUD-Print-Line.
     READ     AUD-SIT-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-SIT-STATUS
     END-READ.
*>
 AA040-PRINT-BDR-SECTION.
     MOVE     SPACE TO AUD-Print-Line.
     MOVE     "DATE       BDR-SERVER                               "
           &   "SITE  BACKUP-TB    FREE-TB    FREE%"
                         TO AUD-Print-Text.
     WRITE    AUD-Print-Line.
     MOVE     SPACE TO Aud-Bdr-Key.
     MOVE     WS-From-Date TO Aud-Bdr-Report-Date.
     START    AUD-BDR-FILE KEY IS NOT LESS THAN Aud-Bdr-Key
              INVALID KEY GO TO AA040-EXIT.
     READ     AUD-BDR-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-BDR-STATUS
     END-READ.
     PERFORM  AA041-PRINT-ONE-BDR
              UNTIL AUD-BDR-STATUS NOT = "00" OR
                    Aud-Bdr-Report-Date > WS-To-Date.
 AA040-EXIT.
     EXIT.
*>
 AA041-PRINT-ONE-BDR.
     PERFORM  ZZ040-BUILD-BDR-LINE THRU ZZ040-EXIT.
     WRITE    AUD-Print-Line.
     READ     AUD-BDR-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-BDR-STATUS
     END-READ.
*>
 AA050-PRINT-BUCKET-SECTION.
     MOVE     SPACE TO AUD-Print-Line.
     MOVE     "DATE       BUCKET-NAME                              "
           &   "SITE  ACTIVE-TB   DELETED-TB  ACTIVE-CST DELETED-CST"
           &   " TOTAL-CST"
                         TO AUD-Print-Text.
     WRITE    AUD-Print-Line.
     MOVE     SPACE TO Aud-Bkt-Key.
     MOVE     WS-From-Date TO Aud-Bkt-Report-Date.
     START    AUD-BKT-FILE KEY IS NOT LESS THAN Aud-Bkt-Key
              INVALID KEY GO TO AA050-EXIT.
     READ     AUD-BKT-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-BKT-STATUS
     END-READ.
     PERFORM  AA051-PRINT-ONE-BUCKET
              UNTIL AUD-BKT-STATUS NOT = "00" OR
                    Aud-Bkt-Report-Date > WS-To-Date.
 AA050-EXIT.
     EXIT.
*>
 AA051-PRINT-ONE-BUCKET.
     PERFORM  ZZ050-BUILD-BUCKET-LINE THRU ZZ050-EXIT.
     WRITE    AUD-Print-Line.
     READ     AUD-BKT-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-BKT-STATUS
     END-READ.
*>
 AA090-CLOSE-REPORT-FILES.
     CLOSE    AUD-SUM-FILE
              AUD-SIT-FILE
              AUD-BDR-FILE
              AUD-BKT-FILE
              AUD-PRINT-FILE.
*>
 ZZ020-BUILD-EXEC-LINE.
     MOVE     Aud-Sum-Veeam-Tb           TO WS-El-Veeam.
     MOVE     Aud-Sum-Wasabi-Active-Tb   TO WS-El-Active.
     MOVE     Aud-Sum-Wasabi-Deleted-Tb  TO WS-El-Deleted.
     MOVE     Aud-Sum-Discrepancy-Pct    TO WS-El-Disc.
     MOVE     Aud-Sum-Total-Cost         TO WS-El-Cost.
     MOVE     Aud-Sum-Low-Disk-Count     TO WS-El-LowD.
     MOVE     Aud-Sum-High-Discrep-Count TO WS-El-HiDisc.
     MOVE     Aud-Sum-High-Deleted-Count TO WS-El-HiDel.
     MOVE     Aud-Sum-Failed-Job-Count   TO WS-El-Failed.
     MOVE     Aud-Sum-Warning-Job-Count  TO WS-El-Warn.
     MOVE     Aud-Sum-Total-Jobs         TO WS-El-TotJobs.
     MOVE     Aud-Sum-Successful-Jobs    TO WS-El-SuccJobs.
     MOVE     SPACE TO AUD-Print-Line.
     STRING   Aud-Sum-Report-Date DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              WS-El-Veeam   DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-Active  DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-Deleted DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-Disc    DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-Cost    DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-LowD    DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-HiDisc  DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-HiDel   DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-Failed  DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-Warn    DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-TotJobs DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-El-SuccJobs DELIMITED BY SIZE
              INTO AUD-Print-Text.
 ZZ020-EXIT.
     EXIT.
*>
 ZZ030-BUILD-SITE-LINE.
     MOVE     Aud-Sit-Veeam-Tb           TO WS-Sl-Veeam.
     MOVE     Aud-Sit-Wasabi-Active-Tb   TO WS-Sl-Active.
     MOVE     Aud-Sit-Wasabi-Deleted-Tb  TO WS-Sl-Deleted.
     MOVE     Aud-Sit-Discrepancy-Pct    TO WS-Sl-Disc.
     MOVE     Aud-Sit-Success-Rate-Pct   TO WS-Sl-SuccRate.
     MOVE     Aud-Sit-Total-Jobs         TO WS-Sl-TotJobs.
     MOVE     Aud-Sit-Increment-Jobs     TO WS-Sl-Incr.
     MOVE     Aud-Sit-Reverse-Inc-Jobs   TO WS-Sl-Rev.
     MOVE     Aud-Sit-Gold-Jobs          TO WS-Sl-Gold.
     MOVE     Aud-Sit-Silver-Jobs        TO WS-Sl-Silver.
     MOVE     Aud-Sit-Bronze-Jobs        TO WS-Sl-Bronze.
     MOVE     SPACE TO AUD-Print-Line.
*>
*> No separate site-name field exists on the site metric store - the
*> site code is printed again in the name column rather than leave it
*> blank.
*>
     STRING   Aud-Sit-Report-Date DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              Aud-Sit-Site-Code   DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              Aud-Sit-Site-Code   DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              WS-Sl-Veeam   DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-Active  DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-Deleted DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-Disc    DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-SuccRate DELIMITED BY SIZE " " DELIMITED BY SIZE
              WS-Sl-TotJobs DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-Incr    DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-Rev     DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-Gold    DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-Silver  DELIMITED BY SIZE  " " DELIMITED BY SIZE
              WS-Sl-Bronze  DELIMITED BY SIZE
              INTO AUD-Print-Text.
 ZZ030-EXIT.
     EXIT.
*>
 ZZ040-BUILD-BDR-LINE.
     MOVE     Aud-Bdr-Backup-Size-Tb     TO WS-Bl-BackupTb.
     MOVE     Aud-Bdr-Disk-Free-Tb       TO WS-Bl-FreeTb.
     MOVE     Aud-Bdr-Disk-Free-Pct      TO WS-Bl-FreePct.
     MOVE     SPACE TO AUD-Print-Line.
     STRING   Aud-Bdr-Report-Date DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              Aud-Bdr-Server      DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              Aud-Bdr-Site-Code   DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              WS-Bl-BackupTb DELIMITED BY SIZE " " DELIMITED BY SIZE
              WS-Bl-FreeTb   DELIMITED BY SIZE " " DELIMITED BY SIZE
              WS-Bl-FreePct  DELIMITED BY SIZE
              INTO AUD-Print-Text.
 ZZ040-EXIT.
     EXIT.
*>
 ZZ050-BUILD-BUCKET-LINE.
     MOVE     Aud-Bkt-Active-Tb          TO WS-Ul-ActiveTb.
     MOVE     Aud-Bkt-Deleted-Tb         TO WS-Ul-DeletedTb.
     MOVE     Aud-Bkt-Active-Cost        TO WS-Ul-ActiveCost.
     MOVE     Aud-Bkt-Deleted-Cost       TO WS-Ul-DeletedCost.
     MOVE     Aud-Bkt-Total-Cost         TO WS-Ul-TotalCost.
     MOVE     SPACE TO AUD-Print-Line.
     STRING   Aud-Bkt-Report-Date DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              Aud-Bkt-Bucket-Name DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              Aud-Bkt-Site-Code   DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              WS-Ul-ActiveTb    DELIMITED BY SIZE " " DELIMITED BY SIZE
              WS-Ul-DeletedTb   DELIMITED BY SIZE " " DELIMITED BY SIZE
              WS-Ul-ActiveCost  DELIMITED BY SIZE " " DELIMITED BY SIZE
              WS-Ul-DeletedCost DELIMITED BY SIZE " " DELIMITED BY SIZE
              WS-Ul-TotalCost   DELIMITED BY SIZE
              INTO AUD-Print-Text.
 ZZ050-EXIT.
     EXIT.
