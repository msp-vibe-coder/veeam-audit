*>*******************************************
*>                                          *
*>  Record Definition For Site Metric      *
*>     Store (indexed, keyed on date +     *
*>     site code)                          *
*>     Uses Aud-Sit-Key as key             *
*>*******************************************
*>  File size 300 bytes padded to 512 by filler.
*>
*> 07/12/25 vbc - Created.
*> 03/01/26 vbc - Added tier-count block (Gold/Silver/Bronze) after
*>                client review of the discrepancy section only
*>                showing totals, not the schedule mix.
*>
 01  AUD-SIT-Metric-Record.
     03  Aud-Sit-Key.
         05  Aud-Sit-Report-Date     pic x(10).
         05  Aud-Sit-Site-Code       pic x(10).
     03  Aud-Sit-Veeam-Tb            pic 9(8)v9(4).
     03  Aud-Sit-Wasabi-Active-Tb    pic 9(8)v9(4).
     03  Aud-Sit-Wasabi-Deleted-Tb   pic 9(8)v9(4).
     03  Aud-Sit-Discrepancy-Pct     pic s9(4)v9(2).
     03  Aud-Sit-Job-Stats.
         05  Aud-Sit-Success-Rate-Pct    pic 9(3)v9(2).
         05  Aud-Sit-Total-Jobs          pic 9(5).
         05  Aud-Sit-Failed-Jobs         pic 9(5).
         05  Aud-Sit-Warning-Jobs        pic 9(5).
         05  Aud-Sit-Successful-Jobs     pic 9(5).
     03  Aud-Sit-Mode-Counts.
         05  Aud-Sit-Increment-Jobs      pic 9(5).
         05  Aud-Sit-Reverse-Inc-Jobs    pic 9(5).
     03  Aud-Sit-Tier-Counts.
         05  Aud-Sit-Gold-Jobs           pic 9(5).
         05  Aud-Sit-Silver-Jobs         pic 9(5).
         05  Aud-Sit-Bronze-Jobs         pic 9(5).
     03  Aud-Sit-High-Discrep-Raised pic x      value "N".
         88  Aud-Sit-Already-Raised              value "Y".
     03  Aud-Sit-Failed-Jobs-Raised  pic x       value "N".
         88  Aud-Sit-Failed-Already-Raised        value "Y".
     03  Aud-Sit-On-Bdr-Side         pic x       value "N".
         88  Aud-Sit-Has-Bdr-Data                 value "Y".
     03  Aud-Sit-On-Bkt-Side         pic x       value "N".
         88  Aud-Sit-Has-Bkt-Data                 value "Y".
     03  filler                      pic x(188).
