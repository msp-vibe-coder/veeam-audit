*>*******************************************
*>                                          *
*>  Fd For Anomaly Store                  *
*>*******************************************
*>  File size 256 bytes.
*>
 fd       AUD-ANM-FILE
          label records are standard.
 copy "wsaudanm.cob".
