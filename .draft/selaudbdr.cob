*>*******************************************
*>                                          *
*>  Select For Bdr Metric Store           *
*>*******************************************
*>
*> 06/12/25 vbc - Created.
*>
 select   AUD-BDR-FILE
          assign       to "AUD-BDR-FILE"
          organization is indexed
          access mode  is dynamic
          record key   is Aud-Bdr-Key
          file status  is AUD-BDR-STATUS.
