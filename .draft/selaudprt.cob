*>*******************************************
*>                                          *
*>  Select For Audit Report Print File    *
*>*******************************************
*>
*> 11/12/25 vbc - Created.
*>
 select   AUD-PRINT-FILE
          assign       to "AUD-PRINT-FILE"
          organization is line sequential
          file status  is AUD-PRT-STATUS.
