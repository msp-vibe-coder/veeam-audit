*>*******************************************
*>                                          *
*>  Fd For Audit Settings                 *
*>*******************************************
*>  File size 512 bytes.
*>
 fd       AUD-PRM-FILE
          label records are standard.
 copy "wsaudprm.cob".
