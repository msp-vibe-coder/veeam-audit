*>*******************************************
*>                                          *
*>  Record Definition For Backup Audit     *
*>     Extract (one row per backup job)    *
*>     BDR server identity comes from the  *
*>     source file, not from this record.  *
*>*******************************************
*>  File size 196 bytes.
*>
*> 05/12/25 vbc - Created.
*> 09/12/25 vbc - Added Aud-In1-First-Flag, used by aa030 to pick the
*>                first job row per server for size/free-disk.
*>
 01  AUD-BDR-Input-Record.
     03  Aud-In1-Bdr-Server          pic x(40).
     03  Aud-In1-Site-Code           pic x(10).
     03  Aud-In1-Job-Name            pic x(40).
     03  Aud-In1-Backup-Size-Gb      pic 9(9)v9(2).
     03  Aud-In1-Disk-Free-Gb        pic 9(9)v9(2).
     03  Aud-In1-Success-Rate-Pct    pic 9(3)v9(2).
     03  Aud-In1-Success-Rate-Flag   pic x.
         88  Aud-In1-Rate-Present              value "Y".
         88  Aud-In1-Rate-Absent               value "N".
     03  Aud-In1-Last-Result         pic x(10).
         88  Aud-In1-Result-Success            value "Success".
         88  Aud-In1-Result-Warning            value "Warning".
         88  Aud-In1-Result-Failed             value "Failed".
     03  Aud-In1-Backup-Mode         pic x(20).
     03  Aud-In1-Schedule            pic x(30).
     03  Aud-In1-First-Flag          pic x.
         88  Aud-In1-First-Row-For-Server      value "Y".
     03  filler                      pic x(19).
