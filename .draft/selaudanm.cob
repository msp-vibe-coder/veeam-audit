*>*******************************************
*>                                          *
*>  Select For Anomaly Store              *
*>*******************************************
*>
*> 09/12/25 vbc - Created.
*>
 select   AUD-ANM-FILE
          assign       to "AUD-ANM-FILE"
          organization is indexed
          access mode  is dynamic
          record key   is Aud-Anm-Key
          file status  is AUD-ANM-STATUS.
