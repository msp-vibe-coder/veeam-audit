*>*******************************************
*>                                          *
*>  Record Definition For Daily Summary    *
*>     Store (one record per report date) *
*>     Uses Aud-Sum-Report-Date as key     *
*>     This is the control-totals record  *
*>     read back by audchg and audrpt.    *
*>*******************************************
*>  File size 330 bytes padded to 512 by filler.
*>
*> 08/12/25 vbc - Created.
*> 21/12/25 vbc - Split job totals out to their own group after the
*>                exception counters got hard to read run together.
*> 02/02/26 vbc - Added Aud-Sum-Prior-Date, set by audchg only, so a
*>                re-run of audrpt can show what the comparison used
*>                without re-reading the whole history.
*>
 01  AUD-SUM-Record.
     03  Aud-Sum-Report-Date         pic x(10).
     03  Aud-Sum-Report-Date-R redefines Aud-Sum-Report-Date.
         05  Aud-Sum-Date-CCYY       pic x(4).
         05  filler                  pic x.
         05  Aud-Sum-Date-MM         pic x(2).
         05  filler                  pic x.
         05  Aud-Sum-Date-DD         pic x(2).
     03  Aud-Sum-Storage-Totals.
         05  Aud-Sum-Veeam-Tb            pic 9(9)v9(4).
         05  Aud-Sum-Wasabi-Active-Tb    pic 9(9)v9(4).
         05  Aud-Sum-Wasabi-Deleted-Tb   pic 9(9)v9(4).
         05  Aud-Sum-Discrepancy-Pct     pic s9(4)v9(2).
     03  Aud-Sum-Cost-Totals.
         05  Aud-Sum-Total-Cost          pic 9(9)v9(2).
         05  Aud-Sum-Active-Cost         pic 9(9)v9(2).
         05  Aud-Sum-Deleted-Cost        pic 9(9)v9(2).
     03  Aud-Sum-Exception-Counts.
         05  Aud-Sum-Low-Disk-Count      pic 9(5).
         05  Aud-Sum-High-Discrep-Count  pic 9(5).
         05  Aud-Sum-High-Deleted-Count  pic 9(5).
         05  Aud-Sum-Failed-Job-Count    pic 9(5).
         05  Aud-Sum-Warning-Job-Count   pic 9(5).
     03  Aud-Sum-Job-Totals.
         05  Aud-Sum-Total-Jobs          pic 9(6).
         05  Aud-Sum-Successful-Jobs     pic 9(6).
         05  Aud-Sum-Failed-Jobs         pic 9(6).
         05  Aud-Sum-Warning-Jobs        pic 9(6).
     03  Aud-Sum-Prior-Date              pic x(10).
     03  Aud-Sum-Change-Scanned-Flag     pic x    value "N".
         88  Aud-Sum-Already-Chg-Scanned          value "Y".
     03  filler                          pic x(180).
