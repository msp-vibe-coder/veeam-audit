*>*******************************************
*>                                          *
*>  Select For Daily Summary Store        *
*>*******************************************
*>
*> 08/12/25 vbc - Created.
*>
 select   AUD-SUM-FILE
          assign       to "AUD-SUM-FILE"
          organization is indexed
          access mode  is dynamic
          record key   is Aud-Sum-Report-Date
          file status  is AUD-SUM-STATUS.
