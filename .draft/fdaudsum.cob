*>*******************************************
*>                                          *
*>  Fd For Daily Summary Store            *
*>*******************************************
*>  File size 512 bytes.
*>
 fd       AUD-SUM-FILE
          label records are standard.
 copy "wsaudsum.cob".
