*>*******************************************
*>                                          *
*>  Select For Bucket Utilization Extract Input File*
*>*******************************************
*>
*> 05/12/25 vbc - Created.
*>
 select   AUD-IN2-FILE
          assign       to "AUD-IN2-FILE"
          organization is line sequential
          file status  is AUD-IN2-STATUS.
