*>*******************************************
*>                                          *
*>  Fd For Bucket Utilization Extract     *
*>*******************************************
*>  File size 131 bytes.
*>
 fd       AUD-IN2-FILE
          label records are standard.
 copy "wsaudin2.cob".
