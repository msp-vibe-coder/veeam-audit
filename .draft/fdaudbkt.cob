*>*******************************************
*>                                          *
*>  Fd For Bucket Metric Store            *
*>*******************************************
*>  File size 256 bytes.
*>
 fd       AUD-BKT-FILE
          label records are standard.
 copy "wsaudbkt.cob".
