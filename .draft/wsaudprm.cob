*>*******************************************
*>                                          *
*>  Record Definition For Audit Settings   *
*>     File (key/value override of the     *
*>     five audit defaults)                *
*>*******************************************
*>  File size 256 bytes padded to 512 by filler.
*>
*> 05/12/25 vbc - Created.
*> 14/01/26 vbc - Widened Aud-Prm-Key to x(26), was x(20), to fit
*>                deleted_ratio_threshold without truncation.
*>
 01  AUD-Parm-Record.
     03  AUD-Prm-Block.                          *> size 80
         05  Aud-Prm-Key              pic x(26).
         05  Aud-Prm-Wasabi-Cost      pic 9(3)v9(4).
         05  Aud-Prm-Sales-Tax        pic v9(6).
         05  Aud-Prm-Low-Disk-Pct     pic 9(3)v9(2).
         05  Aud-Prm-Discrepancy-Pct  pic 9(3)v9(2).
         05  Aud-Prm-Deleted-Ratio    pic 9(1)v9(4).
         05  Aud-Prm-Value-Raw        pic x(20).
     03  filler                       pic x(176).
*>
 01  AUD-Parm-Header.
     03  Aud-Prmh-Key                 pic x(26)  value space.  *> always spaces
     03  Aud-Prmh-Found-Count         binary-short unsigned.
     03  Aud-Prmh-Read-Count          binary-short unsigned.
     03  filler                       pic x(222).
