*>*******************************************
*>                                          *
*>  Select For Site Metric Store          *
*>*******************************************
*>
*> 07/12/25 vbc - Created.
*>
 select   AUD-SIT-FILE
          assign       to "AUD-SIT-FILE"
          organization is indexed
          access mode  is dynamic
          record key   is Aud-Sit-Key
          file status  is AUD-SIT-STATUS.
