*>****************************************************************
*>                                                               *
*>                 Backup Storage Audit - Change Detect          *
*>      Compares the two most recent daily summaries and         *
*>         raises day-over-day metric-change anomalies           *
*>                                                               *
*>****************************************************************
*>
 IDENTIFICATION          DIVISION.
*>===============================
*>
*>**
     PROGRAM-ID.         AUDCHG.
*>**
*>    Author.             V B Coen FBCS, FIDM, FIDPM.
*>    Installation.       Applewood Computers - Managed Services Unit.
*>    Date-Written.       14/05/2002.
*>    Date-Compiled.
*>    Security.           Copyright (C) 2002-2026 & later, Vincent Bryan Coen.
*>                        Distributed under the GNU General Public License.
*>                        See the file COPYING for details.
*>**
*>    Remarks.            Reads the daily summary store, locates the two
*>                        most recent report dates and compares four
*>                        control-total metrics between them, raising a
*>                        metric_change anomaly record for any swing past
*>                        its percentage threshold.
*>**
*>    Called modules.     None.
*>**
*>    Files used.
*>                        AUD-SUM-FILE.  Daily summary store (input).
*>                        AUD-ANM-FILE.  Anomaly store (output).
*>**
*> Changes:
*> 14/05/02 vbc -         Original program.  Ran after the weekly
*>                        reconciliation to flag any site whose free
*>                        space had dropped hard since the last run.
*> 09/10/06 vbc -    .01  Reworked for the new daily-summary record
*>                        once site grouping moved into aud000.
*> 23/02/11 vbc -    .02  Added total-cost to the metrics compared -
*>                        Wasabi invoice disputes needed a paper trail.
*> 04/12/25 vbc - 1.0.00  Off-site vendor extract reworked for cloud
*>                        object-storage billing; metric set now
*>                        veeam_tb/wasabi_active_tb/wasabi_deleted_tb/
*>                        total_cost, replacing the old tape-drive set.
*> 02/02/26 vbc - 1.0.01  Severity now doubles the threshold for
*>                        "critical" rather than a fixed extra 10 points -
*>                        brought in line with aud000's anomaly ladders.
*>**
 ENVIRONMENT              DIVISION.
*>================================
*>
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.        IBM-370.
 OBJECT-COMPUTER.        IBM-370.
 SPECIAL-NAMES.
     CLASS AUD-ALPHA-SITE IS "A" THRU "Z"
     UPSI-0 ON STATUS IS WS-Rerun-Switch.
*>
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
 COPY "selaudsum.cob".
 COPY "selaudanm.cob".
*>
 DATA                     DIVISION.
*>=======================
*>
 FILE SECTION.
 COPY "fdaudsum.cob".
 COPY "fdaudanm.cob".
*>
 WORKING-STORAGE SECTION.
*>-----------------------
 77  PROG-NAME                pic x(17)   value "AUDCHG (1.0.01)".
*>
 01  WS-File-Status.
     03  AUD-SUM-STATUS        pic xx      value "00".
         88  Aud-Sum-Ok                   value "00".
         88  Aud-Sum-Eof                  value "10".
     03  AUD-ANM-STATUS        pic xx      value "00".
     03  filler                pic x(10).
*>
 01  WS-Run-Control.
     03  WS-Rerun-Switch       pic x.
     03  WS-Anm-Seq            pic 9(5)    comp value zero.
     03  WS-Summary-Count      pic 9(5)    comp value zero.
*>
*> WS-Prev-Summary/WS-Curr-Summary hold the last two summary rows read -
*> dates sort the same lexically as chronologically (CCYY-MM-DD) so a
*> straight sequential pass leaves the two newest in these two slots.
*>
 01  WS-Prev-Summary.
     03  WS-Prev-Date          pic x(10).
     03  WS-Prev-Veeam-Tb      pic s9(9)v9(4) comp-3.
     03  WS-Prev-Active-Tb     pic s9(9)v9(4) comp-3.
     03  WS-Prev-Deleted-Tb    pic s9(9)v9(4) comp-3.
     03  WS-Prev-Total-Cost    pic s9(9)v9(2) comp-3.
*>
 01  WS-Curr-Summary.
     03  WS-Curr-Date          pic x(10)      value space.
     03  WS-Curr-Veeam-Tb      pic s9(9)v9(4) comp-3 value zero.
     03  WS-Curr-Active-Tb     pic s9(9)v9(4) comp-3 value zero.
     03  WS-Curr-Deleted-Tb    pic s9(9)v9(4) comp-3 value zero.
     03  WS-Curr-Total-Cost    pic s9(9)v9(2) comp-3 value zero.
*>
 01  WS-Change-Work.
     03  WS-Chg-Metric         pic x(20).
     03  WS-Chg-Label          pic x(30).
     03  WS-Chg-Threshold      pic 9(3)v9(2).
     03  WS-Chg-Prev           pic s9(9)v9(4) comp-3.
     03  WS-Chg-Curr           pic s9(9)v9(4) comp-3.
     03  WS-Chg-Abs-Diff       pic s9(9)v9(4) comp-3.
     03  WS-Chg-Change-Pct     pic 9(6)v9(2)  comp-3.
     03  WS-Chg-Pct-1Dec       pic 9(5)v9     comp-3.
     03  WS-Chg-Severity       pic x(10).
     03  WS-Chg-Direction      pic x(9).
*>
 01  WS-Change-Edits.
     03  WS-Chg-Prev-Edit      pic -9(7).9(4).
     03  WS-Chg-Curr-Edit      pic -9(7).9(4).
     03  WS-Chg-Pct-Edit       pic 9(5).9.
*>
 LINKAGE SECTION.
*>===============
*>
 PROCEDURE DIVISION.
*>===================
*>
 AA000-MAIN-CONTROL.
     PERFORM  AA010-OPEN-CHG-FILES.
     PERFORM  AA020-FIND-LAST-TWO-DATES THRU AA020-EXIT.
     IF       WS-Summary-Count < 2
              GO TO AA000-NO-COMPARE.
     PERFORM  AA025-FIND-MAX-ANM-SEQ THRU AA025-EXIT.
     PERFORM  AA030-COMPARE-METRICS.
 AA000-NO-COMPARE.
     CLOSE    AUD-SUM-FILE
              AUD-ANM-FILE.
     GOBACK.
*>
 AA010-OPEN-CHG-FILES.
     OPEN     INPUT AUD-SUM-FILE.
     OPEN     I-O   AUD-ANM-FILE.
*>
 AA020-FIND-LAST-TWO-DATES.
*>
*> One forward pass over the whole summary store - no history limit
*> in practice so this stays cheap; the highest-keyed two rows read
*> are the two most recent report dates.
*>
     PERFORM  AA021-READ-ONE-SUMMARY UNTIL Aud-Sum-Eof.
 AA020-EXIT.
     EXIT.
*>
 AA021-READ-ONE-SUMMARY.
     READ     AUD-SUM-FILE NEXT RECORD
              AT END SET Aud-Sum-Eof TO TRUE
     END-READ.
     IF       AUD-SUM-STATUS = "00"
              MOVE WS-Curr-Summary TO WS-Prev-Summary
              MOVE Aud-Sum-Report-Date       TO WS-Curr-Date
              MOVE Aud-Sum-Veeam-Tb          TO WS-Curr-Veeam-Tb
              MOVE Aud-Sum-Wasabi-Active-Tb  TO WS-Curr-Active-Tb
              MOVE Aud-Sum-Wasabi-Deleted-Tb TO WS-Curr-Deleted-Tb
              MOVE Aud-Sum-Total-Cost        TO WS-Curr-Total-Cost
              ADD  1 TO WS-Summary-Count.
*>
 AA025-FIND-MAX-ANM-SEQ.
*>
*> aud000 may already have written threshold anomalies for the current
*> date - start this run's sequence numbers above whatever it left so
*> the date+seq key stays unique.
*>
     MOVE     ZERO      TO WS-Anm-Seq.
     MOVE     WS-Curr-Date TO Aud-Anm-Report-Date.
     MOVE     ZERO         TO Aud-Anm-Seq-No.
     START    AUD-ANM-FILE KEY IS NOT LESS THAN Aud-Anm-Key
              INVALID KEY GO TO AA025-EXIT.
     PERFORM  AA026-SCAN-ANM-SEQ
              UNTIL AUD-ANM-STATUS NOT = "00" OR
                    Aud-Anm-Report-Date NOT = WS-Curr-Date.
 AA025-EXIT.
     EXIT.
*>
 AA026-SCAN-ANM-SEQ.
     READ     AUD-ANM-FILE NEXT RECORD
              AT END MOVE "10" TO AUD-ANM-STATUS
     END-READ.
     IF       AUD-ANM-STATUS = "00" AND
              Aud-Anm-Report-Date = WS-Curr-Date
              MOVE Aud-Anm-Seq-No TO WS-Anm-Seq.
*>
 AA030-COMPARE-METRICS.
     MOVE     "veeam_tb"             TO WS-Chg-Metric.
     MOVE     "Veeam backup size"    TO WS-Chg-Label.
     MOVE     20                     TO WS-Chg-Threshold.
     MOVE     WS-Prev-Veeam-Tb       TO WS-Chg-Prev.
     MOVE     WS-Curr-Veeam-Tb       TO WS-Chg-Curr.
     PERFORM  ZZ042-COMPARE-ONE-METRIC THRU ZZ042-EXIT.
*>
     MOVE     "wasabi_active_tb"     TO WS-Chg-Metric.
     MOVE     "Wasabi active storage" TO WS-Chg-Label.
     MOVE     20                     TO WS-Chg-Threshold.
     MOVE     WS-Prev-Active-Tb      TO WS-Chg-Prev.
     MOVE     WS-Curr-Active-Tb      TO WS-Chg-Curr.
     PERFORM  ZZ042-COMPARE-ONE-METRIC THRU ZZ042-EXIT.
*>
     MOVE     "wasabi_deleted_tb"    TO WS-Chg-Metric.
     MOVE     "Wasabi deleted storage" TO WS-Chg-Label.
     MOVE     50                     TO WS-Chg-Threshold.
     MOVE     WS-Prev-Deleted-Tb     TO WS-Chg-Prev.
     MOVE     WS-Curr-Deleted-Tb     TO WS-Chg-Curr.
     PERFORM  ZZ042-COMPARE-ONE-METRIC THRU ZZ042-EXIT.
*>
     MOVE     "total_cost"           TO WS-Chg-Metric.
     MOVE     "Total cost"           TO WS-Chg-Label.
     MOVE     25                     TO WS-Chg-Threshold.
     MOVE     WS-Prev-Total-Cost     TO WS-Chg-Prev.
     MOVE     WS-Curr-Total-Cost     TO WS-Chg-Curr.
     PERFORM  ZZ042-COMPARE-ONE-METRIC THRU ZZ042-EXIT.
*>
 AA040-WRITE-CHANGE-ANOMALY.
     ADD      1 TO WS-Anm-Seq.
     MOVE     WS-Curr-Date          TO Aud-Anm-Report-Date.
     MOVE     WS-Anm-Seq            TO Aud-Anm-Seq-No.
     MOVE     WS-Chg-Severity       TO Aud-Anm-Severity.
     MOVE     "metric_change"       TO Aud-Anm-Type.
     MOVE     WS-Chg-Metric         TO Aud-Anm-Metric.
     MOVE     WS-Chg-Prev           TO Aud-Anm-Previous-Value.
     MOVE     WS-Chg-Curr           TO Aud-Anm-Current-Value.
     MOVE     WS-Chg-Change-Pct     TO Aud-Anm-Change-Pct.
     PERFORM  ZZ041-BUILD-CHANGE-DESCRIPTION THRU ZZ041-EXIT.
     WRITE    AUD-ANM-Record
              INVALID KEY CONTINUE.
*>
 ZZ040-CALC-CHANGE-PCT.
     COMPUTE  WS-Chg-Abs-Diff = WS-Chg-Curr - WS-Chg-Prev.
     IF       WS-Chg-Abs-Diff < ZERO
              COMPUTE WS-Chg-Abs-Diff = ZERO - WS-Chg-Abs-Diff.
     COMPUTE  WS-Chg-Change-Pct ROUNDED =
              WS-Chg-Abs-Diff / WS-Chg-Prev * 100.
 ZZ040-EXIT.
     EXIT.
*>
 ZZ041-BUILD-CHANGE-DESCRIPTION.
     IF       WS-Chg-Curr >= WS-Chg-Prev
              MOVE "increased" TO WS-Chg-Direction
     ELSE
              MOVE "decreased" TO WS-Chg-Direction.
     COMPUTE  WS-Chg-Pct-1Dec ROUNDED = WS-Chg-Change-Pct.
     MOVE     WS-Chg-Prev           TO WS-Chg-Prev-Edit.
     MOVE     WS-Chg-Curr           TO WS-Chg-Curr-Edit.
     MOVE     WS-Chg-Pct-1Dec       TO WS-Chg-Pct-Edit.
     MOVE     SPACE                 TO Aud-Anm-Description.
     STRING   WS-Chg-Label          DELIMITED BY "  "
              " "                   DELIMITED BY SIZE
              WS-Chg-Direction      DELIMITED BY SIZE
              " by "                DELIMITED BY SIZE
              WS-Chg-Pct-Edit       DELIMITED BY SIZE
              "% (from "            DELIMITED BY SIZE
              WS-Chg-Prev-Edit      DELIMITED BY SIZE
              " to "                DELIMITED BY SIZE
              WS-Chg-Curr-Edit      DELIMITED BY SIZE
              ")"                   DELIMITED BY SIZE
              INTO Aud-Anm-Description.
 ZZ041-EXIT.
     EXIT.
*>
 ZZ042-COMPARE-ONE-METRIC.
     IF       WS-Chg-Prev = ZERO
              GO TO ZZ042-EXIT.
     PERFORM  ZZ040-CALC-CHANGE-PCT THRU ZZ040-EXIT.
     IF       WS-Chg-Change-Pct < WS-Chg-Threshold
              GO TO ZZ042-EXIT.
     IF       WS-Chg-Change-Pct >= WS-Chg-Threshold * 2
              MOVE "critical" TO WS-Chg-Severity
     ELSE
              MOVE "warning"  TO WS-Chg-Severity.
     PERFORM  AA040-WRITE-CHANGE-ANOMALY.
 ZZ042-EXIT.
     EXIT.
