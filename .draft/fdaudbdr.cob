*>*******************************************
*>                                          *
*>  Fd For Bdr Metric Store               *
*>*******************************************
*>  File size 256 bytes.
*>
 fd       AUD-BDR-FILE
          label records are standard.
 copy "wsaudbdr.cob".
