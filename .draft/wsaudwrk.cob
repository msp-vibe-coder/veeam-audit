*>*******************************************
*>                                          *
*>  Common Work Area For Audit Suite       *
*>     Shared by aud000/audchg/audrpt      *
*>  Holds report-date breakdown, run       *
*>  switches and the five rate defaults    *
*>  that AUD-Parm-Record can override.     *
*>*******************************************
*>  Size not file-resident - working-storage only.
*>
*> 04/12/25 vbc - Created for Audit suite (taken from wsnames shape).
*> 11/12/25 vbc - Added change-detect threshold table.
*> 19/01/26 vbc - Added High-Deleted-Count switch group for aud000.
*>
 01  WS-Audit-Control.
     03  WS-Aud-Run-Date.
         05  WS-Aud-Run-CCYY        pic 9(4).
         05  WS-Aud-Run-MM          pic 9(2).
         05  WS-Aud-Run-DD          pic 9(2).
     03  WS-Aud-Run-Date-X redefines WS-Aud-Run-Date
                                    pic 9(8).
     03  WS-Aud-Display-Date        pic x(10).
     03  WS-Aud-Display-Date-R redefines WS-Aud-Display-Date.
         05  WS-Aud-Disp-CCYY       pic x(4).
         05  filler                 pic x.
         05  WS-Aud-Disp-MM         pic x(2).
         05  filler                 pic x.
         05  WS-Aud-Disp-DD         pic x(2).
     03  WS-Aud-From-Date           pic x(10).
     03  WS-Aud-To-Date             pic x(10).
*>
 01  WS-Audit-Switches.
     03  SW-Settings-Found          pic x      value "N".
         88  Settings-Found                    value "Y".
     03  SW-End-Of-Backup           pic x      value "N".
         88  End-Of-Backup                     value "Y".
     03  SW-End-Of-Bucket           pic x      value "N".
         88  End-Of-Bucket                     value "Y".
     03  SW-End-Of-Summary          pic x      value "N".
         88  End-Of-Summary                    value "Y".
     03  SW-Two-Summaries-Found     pic x      value "N".
         88  Two-Summaries-Found               value "Y".
     03  SW-Bucket-Is-Veeam         pic x      value "N".
         88  Bucket-Is-Veeam                   value "Y".
*>
 01  WS-Audit-Rates.
     03  WS-Wasabi-Cost-Per-TB      pic 9(3)v9(4)  value 6.9900.
     03  WS-Sales-Tax-Rate          pic v9(6)      value .068500.
     03  WS-Low-Disk-Pct            pic 9(3)v9(2)  value 20.00.
     03  WS-Discrepancy-Pct         pic 9(3)v9(2)  value 20.00.
     03  WS-Deleted-Ratio           pic 9(1)v9(4)  value .5000.
*>
 01  WS-Audit-Counters.
     03  WS-Aud-Site-Count          binary-short unsigned value zero.
     03  WS-Aud-Bdr-Count           binary-short unsigned value zero.
     03  WS-Aud-Bkt-Count           binary-short unsigned value zero.
     03  WS-Aud-Sub-1               binary-short unsigned value zero.
     03  WS-Aud-Sub-2               binary-short unsigned value zero.
     03  filler                     pic x(10).
*>
 01  WS-Change-Thresholds.
     03  WS-Chg-Veeam-Pct           pic 9(3)v9(2)  value 20.00.
     03  WS-Chg-Active-Pct         pic 9(3)v9(2)  value 20.00.
     03  WS-Chg-Deleted-Pct        pic 9(3)v9(2)  value 50.00.
     03  WS-Chg-Cost-Pct           pic 9(3)v9(2)  value 25.00.
     03  filler                     pic x(8).
