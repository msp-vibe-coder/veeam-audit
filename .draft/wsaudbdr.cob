*>*******************************************
*>                                          *
*>  Record Definition For Bdr Metric       *
*>     Store (indexed, keyed on date +     *
*>     server - aud000 writes, audrpt      *
*>     reads back)                         *
*>     Uses Aud-Bdr-Key as key             *
*>*******************************************
*>  File size 200 bytes padded to 256 by filler.
*>
*> 06/12/25 vbc - Created.
*> 02/01/26 vbc - Added Aud-Bdr-Key as a group over Date+Server so
*>                aa080 can START/DELETE on report date alone.
*>
 01  AUD-BDR-Metric-Record.
     03  Aud-Bdr-Key.
         05  Aud-Bdr-Report-Date     pic x(10).
         05  Aud-Bdr-Server          pic x(40).
     03  Aud-Bdr-Report-Date-R redefines Aud-Bdr-Report-Date.
         05  Aud-Bdr-Date-CCYY       pic x(4).
         05  filler                  pic x.
         05  Aud-Bdr-Date-MM         pic x(2).
         05  filler                  pic x.
         05  Aud-Bdr-Date-DD         pic x(2).
     03  Aud-Bdr-Site-Code           pic x(10).
     03  Aud-Bdr-Backup-Size-Tb      pic 9(8)v9(4).
     03  Aud-Bdr-Disk-Free-Tb        pic 9(8)v9(4).
     03  Aud-Bdr-Disk-Free-Pct       pic 9(3)v9(2).
     03  Aud-Bdr-Low-Disk-Raised     pic x       value "N".
         88  Aud-Bdr-Already-Raised              value "Y".
     03  Aud-Bdr-Filler              pic x(39).
*>
 01  AUD-BDR-Header-Record.
     03  Aud-Bdrh-Key                pic x(50)   value space.  *> low key
     03  Aud-Bdrh-Bdr-Count          binary-short unsigned.
     03  Aud-Bdrh-Last-Report-Date   pic x(10).
     03  filler                      pic x(188).
