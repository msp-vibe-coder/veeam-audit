000100*****************************************************************
000200*                                                               *
000300*                 BACKUP STORAGE AUDIT - REPORT BUILD           *
000400*        FORMATS A FOUR-SECTION COLUMNAR AUDIT REPORT FROM      *
000500*           THE SUMMARY, SITE, BDR AND BUCKET METRIC STORES     *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200***
001300     PROGRAM-ID.         AUDRPT.
001400***
001500     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600     INSTALLATION.       APPLEWOOD COMPUTERS - MANAGED SERVICES UN
001700     DATE-WRITTEN.       19/06/90.
001800     DATE-COMPILED.
001900     SECURITY.           COPYRIGHT (C) 1990-2026 AND LATER, VINCEN
002000                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100                         SEE THE FILE COPYING FOR DETAILS.
002200***
002300*    REMARKS.            PRINTS THE AUDIT REPORT FOR A FROM/TO REP
002400*                        DATE RANGE - EXECUTIVE SUMMARY, SITE METR
002500*                        BDR METRICS AND BUCKET METRICS SECTIONS,
002600*                        A FAITHFUL DUMP OF THE STORED METRIC RECO
002700*                        IN KEY ORDER, NO COMPUTATION OR CONTROL B
002800***
002900*    CALLED MODULES.     NONE.
003000***
003100*    FILES USED.
003200*                        AUD-SUM-FILE, AUD-SIT-FILE, AUD-BDR-FILE,
003300*                        AUD-BKT-FILE.  METRIC STORES (INPUT).
003400*                        AUD-PRINT-FILE.  REPORT (OUTPUT).
003500***
003600* CHANGES:
003700* 19/06/90 VBC -         ORIGINAL PROGRAM.  ONE SECTION ONLY - THE     .00
003800*                        WEEKLY FREE-SPACE SUMMARY OFF THE TAPE LO     .00
003900* 07/09/93 VBC -    .01  ADDED JOB SUCCESS/FAIL COUNTS TO THE SUMM     .01
004000*                        LINE, MATCHING THE NEW CONSOLE LOG FEED.      .01
004100* 23/02/98 VBC -    .02  Y2K - DATE RANGE PARAMETERS NOW HOLD A 4      .02
004200*                        DIGIT CENTURY.                                .02
004300* 22/03/11 VBC -    .03  ADDED THE BDR AND BUCKET DETAIL SECTIONS      .03
004400*                        THE MANAGERS STARTED ASKING FOR SERVER-LE     .03
004500*                        FIGURES, NOT JUST THE SITE ROLL-UP.           .03
004600* 04/12/25 VBC - 1.0.00  OFF-SITE VENDOR EXTRACT REWORKED FOR CLOU  1.0.00
004700*                        OBJECT-STORAGE BILLING - BUCKET SECTION N  1.0.00
004800*                        SHOWS ACTIVE/DELETED/TOTAL COST, NOT A SI  1.0.00
004900*                        TAPE-DRIVE FIGURE.                         1.0.00
005000* 02/02/26 VBC - 1.0.01  FOUR SECTIONS NOW DRIVEN PURELY OFF THE S  1.0.01
005100*                        METRIC FILES BY KEY RANGE - USED TO RE-DE  1.0.01
005200*                        TOTALS FROM THE RAW EXTRACTS ON EVERY RUN  1.0.01
005300*                        WHICH BROKE ONCE AUD000 STARTED PURGING T  1.0.01
005400***
005500 ENVIRONMENT              DIVISION.
005600*================================
005700*
005800 CONFIGURATION            SECTION.
005900 SOURCE-COMPUTER.        IBM-370.
006000 OBJECT-COMPUTER.        IBM-370.
006100 SPECIAL-NAMES.
006200     CLASS AUD-ALPHA-SITE IS "A" THRU "Z"
006300     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
006400*
006500 INPUT-OUTPUT             SECTION.
006600 FILE-CONTROL.
006700 COPY "selaudsum.cob".
006800 COPY "selaudsit.cob".
006900 COPY "selaudbdr.cob".
007000 COPY "selaudbkt.cob".
007100 COPY "selaudprt.cob".
007200*
007300 DATA                     DIVISION.
007400*=======================
007500*
007600 FILE SECTION.
007700 COPY "fdaudsum.cob".
007800 COPY "fdaudsit.cob".
007900 COPY "fdaudbdr.cob".
008000 COPY "fdaudbkt.cob".
008100 COPY "fdaudprt.cob".
008200*
008300 WORKING-STORAGE SECTION.
008400*-----------------------
008500 77  PROG-NAME                PIC X(17)   VALUE "AUDRPT (1.0.01)".
008600*
008700 01  WS-FILE-STATUS.
008800     03  AUD-SUM-STATUS        PIC XX      VALUE "00".
008900     03  AUD-SIT-STATUS        PIC XX      VALUE "00".
009000     03  AUD-BDR-STATUS        PIC XX      VALUE "00".
009100     03  AUD-BKT-STATUS        PIC XX      VALUE "00".
009200     03  AUD-PRT-STATUS        PIC XX      VALUE "00".
009300     03  FILLER                PIC X(10).
009400*
009500 01  WS-RUN-CONTROL.
009600     03  WS-RERUN-SWITCH       PIC X.
009700     03  WS-FROM-DATE          PIC X(10).
009800     03  WS-FROM-DATE-R REDEFINES WS-FROM-DATE.
009900         05  WS-FROM-DATE-CCYY     PIC X(4).
010000         05  FILLER                PIC X.
010100         05  WS-FROM-DATE-MM       PIC X(2).
010200         05  FILLER                PIC X.
010300         05  WS-FROM-DATE-DD       PIC X(2).
010400     03  WS-TO-DATE            PIC X(10).
010500     03  WS-TO-DATE-R REDEFINES WS-TO-DATE.
010600         05  WS-TO-DATE-CCYY       PIC X(4).
010700         05  FILLER                PIC X.
010800         05  WS-TO-DATE-MM         PIC X(2).
010900         05  FILLER                PIC X.
011000         05  WS-TO-DATE-DD         PIC X(2).
011100*
011200* EXEC SUMMARY SECTION EDITS ("EL" = EXEC LINE).
011300*
011400 01  WS-EL-EDITS.
011500     03  WS-EL-VEEAM           PIC 9(9).9(4).
011600     03  WS-EL-ACTIVE          PIC 9(9).9(4).
011700     03  WS-EL-DELETED         PIC 9(9).9(4).
011800     03  WS-EL-DISC            PIC -9(4).99.
011900     03  WS-EL-COST            PIC 9(9).99.
012000     03  WS-EL-LOWD            PIC 9(5).
012100     03  WS-EL-HIDISC          PIC 9(5).
012200     03  WS-EL-HIDEL           PIC 9(5).
012300     03  WS-EL-FAILED          PIC 9(6).
012400     03  WS-EL-WARN            PIC 9(6).
012500     03  WS-EL-TOTJOBS         PIC 9(6).
012600     03  WS-EL-SUCCJOBS        PIC 9(6).
012700*
012800* SITE METRICS SECTION EDITS ("SL" = SITE LINE).
012900*
013000 01  WS-SL-EDITS.
013100     03  WS-SL-VEEAM           PIC 9(8).9(4).
013200     03  WS-SL-ACTIVE          PIC 9(8).9(4).
013300     03  WS-SL-DELETED         PIC 9(8).9(4).
013400     03  WS-SL-DISC            PIC -9(4).99.
013500     03  WS-SL-SUCCRATE        PIC 9(3).99.
013600     03  WS-SL-TOTJOBS         PIC 9(5).
013700     03  WS-SL-INCR            PIC 9(5).
013800     03  WS-SL-REV             PIC 9(5).
013900     03  WS-SL-GOLD            PIC 9(5).
014000     03  WS-SL-SILVER          PIC 9(5).
014100     03  WS-SL-BRONZE          PIC 9(5).
014200*
014300* BDR METRICS SECTION EDITS ("BL" = BDR LINE).
014400*
014500 01  WS-BL-EDITS.
014600     03  WS-BL-BACKUPTB        PIC 9(8).9(4).
014700     03  WS-BL-FREETB          PIC 9(8).9(4).
014800     03  WS-BL-FREEPCT         PIC 9(3).99.
014900*
015000* BUCKET METRICS SECTION EDITS ("UL" = BUCKET LINE).
015100*
015200 01  WS-UL-EDITS.
015300     03  WS-UL-ACTIVETB        PIC 9(7).9(4).
015400     03  WS-UL-DELETEDTB       PIC 9(7).9(4).
015500     03  WS-UL-ACTIVECOST      PIC 9(7).99.
015600     03  WS-UL-DELETEDCOST     PIC 9(7).99.
015700     03  WS-UL-TOTALCOST       PIC 9(7).99.
015800*
015900 LINKAGE SECTION.
016000*===============
016100*
016200 01  LK-FROM-DATE             PIC X(10).
016300 01  LK-TO-DATE               PIC X(10).
016400*
016500 PROCEDURE DIVISION USING LK-FROM-DATE LK-TO-DATE.
016600*=================================================
016700*
016800 AA000-MAIN.
016900     PERFORM  AA005-OPEN-REPORT-FILES.
017000     PERFORM  AA010-ACCEPT-DATE-RANGE.
017100     PERFORM  AA020-PRINT-EXEC-SUMMARY  THRU AA020-EXIT.
017200     PERFORM  AA030-PRINT-SITE-SECTION  THRU AA030-EXIT.
017300     PERFORM  AA040-PRINT-BDR-SECTION   THRU AA040-EXIT.
017400     PERFORM  AA050-PRINT-BUCKET-SECTION THRU AA050-EXIT.
017500     PERFORM  AA090-CLOSE-REPORT-FILES.
017600     GOBACK.
017700*
017800 AA005-OPEN-REPORT-FILES.
017900     OPEN     INPUT AUD-SUM-FILE
018000                     AUD-SIT-FILE
018100                     AUD-BDR-FILE
018200                     AUD-BKT-FILE.
018300     OPEN     OUTPUT AUD-PRINT-FILE.
018400*
018500 AA010-ACCEPT-DATE-RANGE.
018600     MOVE     LK-FROM-DATE TO WS-FROM-DATE.
018700     MOVE     LK-TO-DATE   TO WS-TO-DATE.
018800*
018900 AA020-PRINT-EXEC-SUMMARY.
019000     MOVE     SPACE TO AUD-PRINT-LINE.
019100     MOVE     "DATE       VEEAM-TB       ACTIVE-TB      DELETED-TB
019200-    " DISCR%   TOTAL-COST   LOWD HIDISC HIDEL FAILED   WARN
019300-    " TOTJOBS SUCCJOBS"
019400                         TO AUD-PRINT-TEXT.
019500     WRITE    AUD-PRINT-LINE.
019600     MOVE     WS-FROM-DATE TO AUD-SUM-REPORT-DATE.
019700     START    AUD-SUM-FILE KEY IS NOT LESS THAN AUD-SUM-REPORT-DAT
019800              INVALID KEY GO TO AA020-EXIT.
019900     READ     AUD-SUM-FILE NEXT RECORD
020000              AT END MOVE "10" TO AUD-SUM-STATUS
020100     END-READ.
020200     PERFORM  AA021-PRINT-ONE-SUMMARY
020300              UNTIL AUD-SUM-STATUS NOT = "00" OR
020400                    AUD-SUM-REPORT-DATE > WS-TO-DATE.
020500 AA020-EXIT.
020600     EXIT.
020700*
020800 AA021-PRINT-ONE-SUMMARY.
020900     PERFORM  ZZ020-BUILD-EXEC-LINE THRU ZZ020-EXIT.
021000     WRITE    AUD-PRINT-LINE.
021100     READ     AUD-SUM-FILE NEXT RECORD
021200              AT END MOVE "10" TO AUD-SUM-STATUS
021300     END-READ.
021400*
021500 AA030-PRINT-SITE-SECTION.
021600     MOVE     SPACE TO AUD-PRINT-LINE.
021700     MOVE     "DATE       SITE  VEEAM-TB     ACTIVE-TB    DELETED-TB
021800-    "  DISCR%  SUCC%  TOTJOBS INCR  REV  GOLD SILV BRNZ"
021900                         TO AUD-PRINT-TEXT.
022000     WRITE    AUD-PRINT-LINE.
022100     MOVE     SPACE TO AUD-SIT-KEY.
022200     MOVE     WS-FROM-DATE TO AUD-SIT-REPORT-DATE.
022300     START    AUD-SIT-FILE KEY IS NOT LESS THAN AUD-SIT-KEY
022400              INVALID KEY GO TO AA030-EXIT.
022500     READ     AUD-SIT-FILE NEXT RECORD
022600              AT END MOVE "10" TO AUD-SIT-STATUS
022700     END-READ.
022800     PERFORM  AA031-PRINT-ONE-SITE
022900              UNTIL AUD-SIT-STATUS NOT = "00" OR
023000                    AUD-SIT-REPORT-DATE > WS-TO-DATE.
023100 AA030-EXIT.
023200     EXIT.
023300*
023400 AA031-PRINT-ONE-SITE.
023500     PERFORM  ZZ030-BUILD-SITE-LINE THRU ZZ030-EXIT.
023600     WRITE    AUD-PRINT-LINE.
023700     READ     AUD-SIT-FILE NEXT RECORD
023800              AT END MOVE "10" TO AUD-SIT-STATUS
023900     END-READ.
024000*
024100 AA040-PRINT-BDR-SECTION.
024200     MOVE     SPACE TO AUD-PRINT-LINE.
024300     MOVE     "DATE       BDR-SERVER
024400-    " SITE  BACKUP-TB    FREE-TB    FREE%"
024500                         TO AUD-PRINT-TEXT.
024600     WRITE    AUD-PRINT-LINE.
024700     MOVE     SPACE TO AUD-BDR-KEY.
024800     MOVE     WS-FROM-DATE TO AUD-BDR-REPORT-DATE.
024900     START    AUD-BDR-FILE KEY IS NOT LESS THAN AUD-BDR-KEY
025000              INVALID KEY GO TO AA040-EXIT.
025100     READ     AUD-BDR-FILE NEXT RECORD
025200              AT END MOVE "10" TO AUD-BDR-STATUS
025300     END-READ.
025400     PERFORM  AA041-PRINT-ONE-BDR
025500              UNTIL AUD-BDR-STATUS NOT = "00" OR
025600                    AUD-BDR-REPORT-DATE > WS-TO-DATE.
025700 AA040-EXIT.
025800     EXIT.
025900*
026000 AA041-PRINT-ONE-BDR.
026100     PERFORM  ZZ040-BUILD-BDR-LINE THRU ZZ040-EXIT.
026200     WRITE    AUD-PRINT-LINE.
026300     READ     AUD-BDR-FILE NEXT RECORD
026400              AT END MOVE "10" TO AUD-BDR-STATUS
026500     END-READ.
026600*
026700 AA050-PRINT-BUCKET-SECTION.
026800     MOVE     SPACE TO AUD-PRINT-LINE.
026900     MOVE     "DATE       BUCKET-NAME
027000-    " SITE  ACTIVE-TB   DELETED-TB  ACTIVE-CST DELETED-CST
027100-    " TOTAL-CST"
027200                         TO AUD-PRINT-TEXT.
027300     WRITE    AUD-PRINT-LINE.
027400     MOVE     SPACE TO AUD-BKT-KEY.
027500     MOVE     WS-FROM-DATE TO AUD-BKT-REPORT-DATE.
027600     START    AUD-BKT-FILE KEY IS NOT LESS THAN AUD-BKT-KEY
027700              INVALID KEY GO TO AA050-EXIT.
027800     READ     AUD-BKT-FILE NEXT RECORD
027900              AT END MOVE "10" TO AUD-BKT-STATUS
028000     END-READ.
028100     PERFORM  AA051-PRINT-ONE-BUCKET
028200              UNTIL AUD-BKT-STATUS NOT = "00" OR
028300                    AUD-BKT-REPORT-DATE > WS-TO-DATE.
028400 AA050-EXIT.
028500     EXIT.
028600*
028700 AA051-PRINT-ONE-BUCKET.
028800     PERFORM  ZZ050-BUILD-BUCKET-LINE THRU ZZ050-EXIT.
028900     WRITE    AUD-PRINT-LINE.
029000     READ     AUD-BKT-FILE NEXT RECORD
029100              AT END MOVE "10" TO AUD-BKT-STATUS
029200     END-READ.
029300*
029400 AA090-CLOSE-REPORT-FILES.
029500     CLOSE    AUD-SUM-FILE
029600              AUD-SIT-FILE
029700              AUD-BDR-FILE
029800              AUD-BKT-FILE
029900              AUD-PRINT-FILE.
030000*
030100 ZZ020-BUILD-EXEC-LINE.
030200     MOVE     AUD-SUM-VEEAM-TB           TO WS-EL-VEEAM.
030300     MOVE     AUD-SUM-WASABI-ACTIVE-TB   TO WS-EL-ACTIVE.
030400     MOVE     AUD-SUM-WASABI-DELETED-TB  TO WS-EL-DELETED.
030500     MOVE     AUD-SUM-DISCREPANCY-PCT    TO WS-EL-DISC.
030600     MOVE     AUD-SUM-TOTAL-COST         TO WS-EL-COST.
030700     MOVE     AUD-SUM-LOW-DISK-COUNT     TO WS-EL-LOWD.
030800     MOVE     AUD-SUM-HIGH-DISCREP-COUNT TO WS-EL-HIDISC.
030900     MOVE     AUD-SUM-HIGH-DELETED-COUNT TO WS-EL-HIDEL.
031000     MOVE     AUD-SUM-FAILED-JOB-COUNT   TO WS-EL-FAILED.
031100     MOVE     AUD-SUM-WARNING-JOB-COUNT  TO WS-EL-WARN.
031200     MOVE     AUD-SUM-TOTAL-JOBS         TO WS-EL-TOTJOBS.
031300     MOVE     AUD-SUM-SUCCESSFUL-JOBS    TO WS-EL-SUCCJOBS.
031400     MOVE     SPACE TO AUD-PRINT-LINE.
031500     STRING   AUD-SUM-REPORT-DATE DELIMITED BY SIZE
031600              " " DELIMITED BY SIZE
031700              WS-EL-VEEAM   DELIMITED BY SIZE  " " DELIMITED BY SI
031800              WS-EL-ACTIVE  DELIMITED BY SIZE  " " DELIMITED BY SI
031900              WS-EL-DELETED DELIMITED BY SIZE  " " DELIMITED BY SI
032000              WS-EL-DISC    DELIMITED BY SIZE  " " DELIMITED BY SI
032100              WS-EL-COST    DELIMITED BY SIZE  " " DELIMITED BY SI
032200              WS-EL-LOWD    DELIMITED BY SIZE  " " DELIMITED BY SI
032300              WS-EL-HIDISC  DELIMITED BY SIZE  " " DELIMITED BY SI
032400              WS-EL-HIDEL   DELIMITED BY SIZE  " " DELIMITED BY SI
032500              WS-EL-FAILED  DELIMITED BY SIZE  " " DELIMITED BY SI
032600              WS-EL-WARN    DELIMITED BY SIZE  " " DELIMITED BY SI
032700              WS-EL-TOTJOBS DELIMITED BY SIZE  " " DELIMITED BY SI
032800              WS-EL-SUCCJOBS DELIMITED BY SIZE
032900              INTO AUD-PRINT-TEXT.
033000 ZZ020-EXIT.
033100     EXIT.
033200*
033300 ZZ030-BUILD-SITE-LINE.
033400     MOVE     AUD-SIT-VEEAM-TB           TO WS-SL-VEEAM.
033500     MOVE     AUD-SIT-WASABI-ACTIVE-TB   TO WS-SL-ACTIVE.
033600     MOVE     AUD-SIT-WASABI-DELETED-TB  TO WS-SL-DELETED.
033700     MOVE     AUD-SIT-DISCREPANCY-PCT    TO WS-SL-DISC.
033800     MOVE     AUD-SIT-SUCCESS-RATE-PCT   TO WS-SL-SUCCRATE.
033900     MOVE     AUD-SIT-TOTAL-JOBS         TO WS-SL-TOTJOBS.
034000     MOVE     AUD-SIT-INCREMENT-JOBS     TO WS-SL-INCR.
034100     MOVE     AUD-SIT-REVERSE-INC-JOBS   TO WS-SL-REV.
034200     MOVE     AUD-SIT-GOLD-JOBS          TO WS-SL-GOLD.
034300     MOVE     AUD-SIT-SILVER-JOBS        TO WS-SL-SILVER.
034400     MOVE     AUD-SIT-BRONZE-JOBS        TO WS-SL-BRONZE.
034500     MOVE     SPACE TO AUD-PRINT-LINE.
034600*
034700* NO SEPARATE SITE-NAME FIELD EXISTS ON THE SITE METRIC STORE - TH
034800* SITE CODE IS PRINTED AGAIN IN THE NAME COLUMN RATHER THAN LEAVE
034900* BLANK.
035000*
035100     STRING   AUD-SIT-REPORT-DATE DELIMITED BY SIZE
035200              " " DELIMITED BY SIZE
035300              AUD-SIT-SITE-CODE   DELIMITED BY SIZE
035400              " " DELIMITED BY SIZE
035500              AUD-SIT-SITE-CODE   DELIMITED BY SIZE
035600              " " DELIMITED BY SIZE
035700              WS-SL-VEEAM   DELIMITED BY SIZE  " " DELIMITED BY SI
035800              WS-SL-ACTIVE  DELIMITED BY SIZE  " " DELIMITED BY SI
035900              WS-SL-DELETED DELIMITED BY SIZE  " " DELIMITED BY SI
036000              WS-SL-DISC    DELIMITED BY SIZE  " " DELIMITED BY SI
036100              WS-SL-SUCCRATE DELIMITED BY SIZE " " DELIMITED BY SI
036200              WS-SL-TOTJOBS DELIMITED BY SIZE  " " DELIMITED BY SI
036300              WS-SL-INCR    DELIMITED BY SIZE  " " DELIMITED BY SI
036400              WS-SL-REV     DELIMITED BY SIZE  " " DELIMITED BY SI
036500              WS-SL-GOLD    DELIMITED BY SIZE  " " DELIMITED BY SI
036600              WS-SL-SILVER  DELIMITED BY SIZE  " " DELIMITED BY SI
036700              WS-SL-BRONZE  DELIMITED BY SIZE
036800              INTO AUD-PRINT-TEXT.
036900 ZZ030-EXIT.
037000     EXIT.
037100*
037200 ZZ040-BUILD-BDR-LINE.
037300     MOVE     AUD-BDR-BACKUP-SIZE-TB     TO WS-BL-BACKUPTB.
037400     MOVE     AUD-BDR-DISK-FREE-TB       TO WS-BL-FREETB.
037500     MOVE     AUD-BDR-DISK-FREE-PCT      TO WS-BL-FREEPCT.
037600     MOVE     SPACE TO AUD-PRINT-LINE.
037700     STRING   AUD-BDR-REPORT-DATE DELIMITED BY SIZE
037800              " " DELIMITED BY SIZE
037900              AUD-BDR-SERVER      DELIMITED BY SIZE
038000              " " DELIMITED BY SIZE
038100              AUD-BDR-SITE-CODE   DELIMITED BY SIZE
038200              " " DELIMITED BY SIZE
038300              WS-BL-BACKUPTB DELIMITED BY SIZE " " DELIMITED BY SI
038400              WS-BL-FREETB   DELIMITED BY SIZE " " DELIMITED BY SI
038500              WS-BL-FREEPCT  DELIMITED BY SIZE
038600              INTO AUD-PRINT-TEXT.
038700 ZZ040-EXIT.
038800     EXIT.
038900*
039000 ZZ050-BUILD-BUCKET-LINE.
039100     MOVE     AUD-BKT-ACTIVE-TB          TO WS-UL-ACTIVETB.
039200     MOVE     AUD-BKT-DELETED-TB         TO WS-UL-DELETEDTB.
039300     MOVE     AUD-BKT-ACTIVE-COST        TO WS-UL-ACTIVECOST.
039400     MOVE     AUD-BKT-DELETED-COST       TO WS-UL-DELETEDCOST.
039500     MOVE     AUD-BKT-TOTAL-COST         TO WS-UL-TOTALCOST.
039600     MOVE     SPACE TO AUD-PRINT-LINE.
039700     STRING   AUD-BKT-REPORT-DATE DELIMITED BY SIZE
039800              " " DELIMITED BY SIZE
039900              AUD-BKT-BUCKET-NAME DELIMITED BY SIZE
040000              " " DELIMITED BY SIZE
040100              AUD-BKT-SITE-CODE   DELIMITED BY SIZE
040200              " " DELIMITED BY SIZE
040300              WS-UL-ACTIVETB    DELIMITED BY SIZE " " DELIMITED BY
040400              WS-UL-DELETEDTB   DELIMITED BY SIZE " " DELIMITED BY
040500              WS-UL-ACTIVECOST  DELIMITED BY SIZE " " DELIMITED BY
040600              WS-UL-DELETEDCOST DELIMITED BY SIZE " " DELIMITED BY
040700              WS-UL-TOTALCOST   DELIMITED BY SIZE
040800              INTO AUD-PRINT-TEXT.
040900 ZZ050-EXIT.
041000     EXIT.
