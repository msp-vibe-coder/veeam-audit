000100*****************************************************************
000200*                                                               *
000300*                 BACKUP STORAGE AUDIT - DAILY RUN              *
000400*        BUILDS BDR, BUCKET, SITE AND SUMMARY METRICS AND       *
000500*           RAISES THRESHOLD ANOMALIES FOR ONE REPORT DATE      *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200***
001300     PROGRAM-ID.         AUD000.
001400***
001500     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600     INSTALLATION.       APPLEWOOD COMPUTERS - MANAGED SERVICES UN
001700     DATE-WRITTEN.       14/03/86.
001800     DATE-COMPILED.
001900     SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER, VINCEN
002000                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100                         SEE THE FILE COPYING FOR DETAILS.
002200***
002300*    REMARKS.            DAILY BACKUP/STORAGE AUDIT - READS THE BD
002400*                        BACKUP-JOB EXTRACT AND THE OFF-SITE STORA
002500*                        UTILISATION EXTRACT FOR A REPORT DATE, BU
002600*                        BDR, BUCKET, SITE AND SUMMARY METRICS AND
002700*                        RAISES THRESHOLD EXCEPTION RECORDS.
002800***
002900*    CALLED MODULES.     NONE.
003000***
003100*    FILES USED.
003200*                        AUD-PRM-FILE.  SETTINGS OVERRIDE (OPTIONA
003300*                        AUD-IN1-FILE.  BACKUP JOB AUDIT EXTRACT.
003400*                        AUD-IN2-FILE.  BUCKET UTILISATION EXTRACT
003500*                        AUD-BDR-FILE, AUD-BKT-FILE, AUD-SIT-FILE,
003600*                        AUD-SUM-FILE, AUD-ANM-FILE.  METRIC STORE
003700***
003800* CHANGES:
003900* 14/03/86 VBC -         ORIGINAL PROGRAM.  RECONCILES WEEKLY TAPE     .00
004000*                        BACKUP RUN TOTALS AGAINST THE OPERATOR'S      .00
004100*                        FREE-SPACE LOG FOR THE COMPUTER ROOM.         .00
004200* 02/11/87 VBC -    .01  ADDED SITE GROUPING - UP TO THEN ONE TAPE     .01
004300*                        DRIVE WAS ONE SITE, NO LONGER TRUE.           .01
004400* 19/06/90 VBC -    .02  ADDED EXCEPTION LADDER (LOW FREE SPACE).      .02
004500* 07/09/93 VBC -    .03  ADDED JOB SUCCESS/FAIL COUNTERS FROM THE      .03
004600*                        NEW OPERATOR CONSOLE LOG FEED.                .03
004700* 11/01/95 VBC -    .04  WIDENED BACKUP SIZE FIELD, 6 DIGITS NO        .04
004800*                        LONGER ENOUGH FOR THE STEVENAGE SITE.         .04
004900* 23/02/98 VBC -    .05  Y2K - ALL STORED DATES NOW HOLD A 4 DIGIT     .05
005000*                        CENTURY/YEAR, CCYYMMDD THROUGHOUT.            .05
005100* 30/11/99 VBC -    .06  Y2K - CHECKED ROLL-OVER OF REPORT-DATE KE     .06
005200*                        ACROSS 31/12/99 - 01/01/00, NO CHANGE NEE     .06
005300* 14/05/02 VBC -    .07  REPLACED TAPE-DRIVE EXTRACT WITH DISK-BAS     .07
005400*                        "BDR" BACKUP-SERVER EXTRACT (REF PY005 ST     .07
005500*                        FILE STATUS HANDLING NOW USED THROUGHOUT)     .07
005600* 09/10/06 VBC -    .08  ADDED BUCKET UTILISATION EXTRACT AND SITE     .08
005700*                        DISCREPANCY CALC - OFF-SITE DISK ARRAY NO     .08
005800*                        BILLED SEPARATELY FROM ON-SITE BACKUP SIZ     .08
005900* 22/03/11 VBC -    .09  MOVED RATE CONSTANTS TO AUD-PRM-FILE SO T     .09
006000*                        AND PER-TB COST NO LONGER NEED A RECOMPIL     .09
006100* 17/07/15 VBC -    .10  ADDED INCREMENT/REVERSE-INCREMENT AND TIE     .10
006200*                        JOB COUNTS PER CLIENT SLA REPORTING REQUE     .10
006300* 04/12/25 VBC - 1.0.00  OFF-SITE STORAGE VENDOR EXTRACT REWORKED   1.0.00
006400*                        THE CLOUD OBJECT-STORAGE BILLING FORMAT    1.0.00
006500*                        (BUCKET NAME/REGION/ACTIVE+DELETED TB).    1.0.00
006600* 02/01/26 VBC - 1.0.01  ADDED HIGH-DELETED-RATIO EXCEPTION TO THE  1.0.01
006700*                        BUCKET SIDE, TICKET MSU-4417.              1.0.01
006800* 19/01/26 VBC - 1.0.02  FIXED SITE SET TO BE THE UNION OF BDR AND  1.0.02
006900*                        BUCKET SIDES - A BUCKET-ONLY SITE WAS BEI  1.0.02
007000*                        DROPPED ENTIRELY, TICKET MSU-4462.         1.0.02
007100* 02/02/26 VBC - 1.0.03  REPLACE-PER-DATE NOW DELETES BY KEY RANGE  1.0.03
007200*                        INSTEAD OF TRUNCATING THE WHOLE STORE FIL  1.0.03
007300*                        AUDRPT HISTORY WAS VANISHING ON RE-RUN.    1.0.03
007400* 10/02/26 VBC - 1.0.04  LOW-DISK/DISCREPANCY SUMMARY COUNTS WERE   1.0.04
007500*                        RIDING ON THE ANOMALY LADDER'S SEVERITY    1.0.04
007600*                        BANDS - NOW TESTED DIRECT AGAINST THE      1.0.04
007700*                        WS-LOW-DISK-PCT/WS-DISCREPANCY-PCT         1.0.04
007800*                        SETTINGS SO AN OVERRIDE CAN'T SILENTLY     1.0.04
007900*                        MOVE THE COUNT AWAY FROM THE 10/15/35/50   1.0.04
008000*                        SEVERITY CUT-INS.                          1.0.04
008100* 11/02/26 VBC - 1.0.05  RESEQUENCING RUN CLIPPED THREE LONG        1.0.05
008200*                        SUBSTRING SCANS AT COL 72 - INCREMENT AND  1.0.05
008300*                        VEEAM WERE ONLY LOOKING AT THE FIRST HALF  1.0.05
008400*                        OF THEIR FIELDS AND THE GOLD/SILVER/       1.0.05
008500*                        BRONZE SCHEDULE CHECK CAME OUT UNTERMIN-   1.0.05
008600*                        ATED.  REWRAPPED ALL THREE, WIDENED        1.0.05
008700*                        INCREMENT TO POSITIONS 1-12 AND VEEAM TO   1.0.05
008800*                        1-36 SO NEITHER MISSES A HIT LATE IN THE   1.0.05
008900*                        FIELD (MSU-4501).                          1.0.05
009000* 12/02/26 VBC - 1.0.06  RE-CHECKED THE WHOLE PROCEDURE DIVISION    1.0.06
009100*                        AGAINST THE COL-72 CLIPPING FROM 1.0.05 -  1.0.06
009200*                        THE SAME RUN HAD ALSO DROPPED THE TAIL     1.0.06
009300*                        OFF A NUMBER OF UNRELATED MOVE/ADD         1.0.06
009400*                        STATEMENTS (SITE AND BDR TABLE             1.0.06
009500*                        SUBSCRIPTS, THE AUD-SIT-* FIELD MOVES IN   1.0.06
009600*                        ZZ061A, ZZ061, ZZ062, ZZ063, ZZ064, ZZ065  1.0.06
009700*                        AND ZZ074) WITHOUT LEAVING A DANGLING      1.0.06
009800*                        HYPHEN OR OPEN PAREN TO FLAG IT - WRAPPED  1.0.06
009900*                        EACH ONE BACK OUT TO ITS FULL SUBSCRIPT/   1.0.06
010000*                        TARGET NAME AND RE-RAN THE SEQUENCE/TAG    1.0.06
010100*                        STAMPER CLEAN (MSU-4507).                  1.0.06
010200* 13/02/26 VBC - 1.0.07  SITE-CODE RULE 5 TOOK A FLAT 4 LETTERS     1.0.07
010300*                        ON EVERY MATCH AND MISSED POSITIONS 4      1.0.07
010400*                        AND 9 - NOW TAKES 2/3/4 LETTERS BY         1.0.07
010500*                        POSITION AND CHECKS POSITIONS 4 THRU 9.    1.0.07
010600*                        WIDENED THE GOLD/SILVER/BRONZE SCHEDULE    1.0.07
010700*                        SCAN IN ZZ077 TO EVERY OFFSET IN THE       1.0.07
010800*                        30-BYTE FIELD, NOT JUST 1-4 - A KEYWORD    1.0.07
010900*                        STARTING LATE IN THE TEXT WAS FALLING      1.0.07
011000*                        THROUGH TO THE GOLD DEFAULT (MSU-4519).    1.0.07
011100***
011200 ENVIRONMENT              DIVISION.
011300*================================
011400*
011500 CONFIGURATION            SECTION.
011600 SOURCE-COMPUTER.        IBM-370.
011700 OBJECT-COMPUTER.        IBM-370.
011800 SPECIAL-NAMES.
011900     CLASS AUD-ALPHA-SITE IS "A" THRU "Z"
012000     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
012100*
012200 INPUT-OUTPUT             SECTION.
012300 FILE-CONTROL.
012400 COPY "selaudprm.cob".
012500 COPY "selaudin1.cob".
012600 COPY "selaudin2.cob".
012700 COPY "selaudbdr.cob".
012800 COPY "selaudbkt.cob".
012900 COPY "selaudsit.cob".
013000 COPY "selaudsum.cob".
013100 COPY "selaudanm.cob".
013200*
013300 DATA                     DIVISION.
013400*=======================
013500*
013600 FILE SECTION.
013700 COPY "fdaudprm.cob".
013800 COPY "fdaudin1.cob".
013900 COPY "fdaudin2.cob".
014000 COPY "fdaudbdr.cob".
014100 COPY "fdaudbkt.cob".
014200 COPY "fdaudsit.cob".
014300 COPY "fdaudsum.cob".
014400 COPY "fdaudanm.cob".
014500*
014600 WORKING-STORAGE SECTION.
014700*-----------------------
014800 77  PROG-NAME                PIC X(17)   VALUE "AUD000 (1.0.07)".
014900*
015000 COPY "wsaudwrk.cob".
015100 COPY "wsaudtab.cob".
015200*
015300 01  WS-FILE-STATUS.
015400     03  AUD-PRM-STATUS        PIC XX      VALUE "00".
015500         88  AUD-PRM-OK                    VALUE "00".
015600         88  AUD-PRM-EOF                   VALUE "10".
015700     03  AUD-IN1-STATUS        PIC XX      VALUE "00".
015800         88  AUD-IN1-OK                    VALUE "00".
015900         88  AUD-IN1-EOF                   VALUE "10".
016000     03  AUD-IN2-STATUS        PIC XX      VALUE "00".
016100         88  AUD-IN2-OK                    VALUE "00".
016200         88  AUD-IN2-EOF                   VALUE "10".
016300     03  AUD-BDR-STATUS        PIC XX      VALUE "00".
016400     03  AUD-BKT-STATUS        PIC XX      VALUE "00".
016500     03  AUD-SIT-STATUS        PIC XX      VALUE "00".
016600     03  AUD-SUM-STATUS        PIC XX      VALUE "00".
016700     03  AUD-ANM-STATUS        PIC XX      VALUE "00".
016800     03  FILLER                PIC X(10).
016900*
017000 01  WS-RUN-CONTROL.
017100     03  WS-RERUN-SWITCH       PIC X.
017200     03  WS-REPORT-DATE        PIC X(10).
017300     03  WS-REPORT-DATE-LOW    PIC X(10)   VALUE ALL LOW-VALUE.
017400     03  WS-ANM-SEQ            PIC 9(5)    COMP VALUE ZERO.
017500     03  WS-NAME-UPPER         PIC X(40).
017600     03  WS-NAME-LEN           PIC 9(2)    COMP.
017700     03  WS-HYPHEN-POS         PIC 9(2)    COMP.
017800*
017900 01  WS-BDR-CALC.
018000     03  WS-BDR-TOTAL-DISK-GB  PIC 9(10)V9(2)  COMP-3.
018100*
018200 01  WS-BKT-CALC.
018300     03  WS-BKT-PRETAX-TOTAL   PIC 9(8)V9(2)   COMP-3.
018400*
018500 01  WS-JOB-CALC.
018600     03  WS-SITE-IDX-SAVE      BINARY-SHORT UNSIGNED.
018700     03  WS-NEW-SITE-FLAG      PIC X.
018800         88  WS-SITE-IS-NEW               VALUE "Y".
018900*
019000 01  WS-SUMMARY-ACCUM.
019100     03  WS-SUM-VEEAM-TB       PIC 9(9)V9(4)  COMP-3.
019200     03  WS-SUM-ACTIVE-TB      PIC 9(9)V9(4)  COMP-3.
019300     03  WS-SUM-DELETED-TB     PIC 9(9)V9(4)  COMP-3.
019400     03  WS-SUM-ACTIVE-COST    PIC 9(9)V9(2)  COMP-3.
019500     03  WS-SUM-DELETED-COST   PIC 9(9)V9(2)  COMP-3.
019600     03  WS-SUM-TOTAL-COST     PIC 9(9)V9(2)  COMP-3.
019700     03  WS-SUM-LOW-DISK-CNT   PIC 9(5)       COMP.
019800     03  WS-SUM-HIGH-DISC-CNT  PIC 9(5)       COMP.
019900     03  WS-SUM-HIGH-DEL-CNT   PIC 9(5)       COMP.
020000     03  WS-SUM-FAILED-CNT     PIC 9(6)       COMP.
020100     03  WS-SUM-WARNING-CNT    PIC 9(6)       COMP.
020200     03  WS-SUM-TOTAL-JOBS     PIC 9(6)       COMP.
020300     03  WS-SUM-SUCCESS-JOBS   PIC 9(6)       COMP.
020400*
020500 01  WS-LADDER-WORK.
020600     03  WS-ABS-PCT            PIC S9(4)V9(2).
020700     03  WS-ANM-SEV-HOLD        PIC X(10).
020800*
020900 LINKAGE SECTION.
021000*===============
021100*
021200 01  LK-REPORT-DATE           PIC X(10).
021300*
021400 PROCEDURE DIVISION USING LK-REPORT-DATE.
021500*========================================
021600*
021700 AA000-MAIN-CONTROL.
021800     MOVE     LK-REPORT-DATE TO WS-REPORT-DATE.
021900     PERFORM  AA010-OPEN-AUDIT-FILES.
022000     PERFORM  AA012-PURGE-OLD-DATES THRU AA012-EXIT.
022100     PERFORM  AA015-READ-SETTINGS THRU AA015-EXIT.
022200     PERFORM  AA020-READ-BACKUP-AUDIT THRU AA020-EXIT.
022300     PERFORM  AA030-BUILD-BDR-METRICS THRU AA030-EXIT.
022400     PERFORM  AA040-READ-BUCKET-UTIL THRU AA040-EXIT.
022500     PERFORM  AA050-BUILD-SITE-METRICS THRU AA050-EXIT.
022600     PERFORM  AA060-BUILD-SUMMARY.
022700     PERFORM  AA070-SCAN-ANOMALIES THRU AA070-EXIT.
022800     PERFORM  AA090-CLOSE-AUDIT-FILES.
022900     GOBACK.
023000*
023100 AA010-OPEN-AUDIT-FILES.
023200*
023300* SETTINGS FILE IS OPTIONAL - MISSING FILE LEAVES THE HOUSE
023400* DEFAULTS IN WS-AUDIT-RATES (COPIED IN VIA WSAUDWRK.COB).
023500*
023600     OPEN     INPUT AUD-IN1-FILE.
023700     OPEN     INPUT AUD-IN2-FILE.
023800     OPEN     I-O   AUD-BDR-FILE.
023900     IF       AUD-BDR-STATUS = "35"
024000              OPEN  OUTPUT AUD-BDR-FILE
024100              CLOSE       AUD-BDR-FILE
024200              OPEN  I-O   AUD-BDR-FILE
024300     END-IF.
024400     OPEN     I-O   AUD-BKT-FILE.
024500     IF       AUD-BKT-STATUS = "35"
024600              OPEN  OUTPUT AUD-BKT-FILE
024700              CLOSE       AUD-BKT-FILE
024800              OPEN  I-O   AUD-BKT-FILE
024900     END-IF.
025000     OPEN     I-O   AUD-SIT-FILE.
025100     IF       AUD-SIT-STATUS = "35"
025200              OPEN  OUTPUT AUD-SIT-FILE
025300              CLOSE       AUD-SIT-FILE
025400              OPEN  I-O   AUD-SIT-FILE
025500     END-IF.
025600     OPEN     I-O   AUD-SUM-FILE.
025700     IF       AUD-SUM-STATUS = "35"
025800              OPEN  OUTPUT AUD-SUM-FILE
025900              CLOSE       AUD-SUM-FILE
026000              OPEN  I-O   AUD-SUM-FILE
026100     END-IF.
026200     OPEN     I-O   AUD-ANM-FILE.
026300     IF       AUD-ANM-STATUS = "35"
026400              OPEN  OUTPUT AUD-ANM-FILE
026500              CLOSE       AUD-ANM-FILE
026600              OPEN  I-O   AUD-ANM-FILE
026700     END-IF.
026800*
026900 AA012-PURGE-OLD-DATES.
027000*
027100* WRITING FOR THIS DATE REPLACES ANY PREVIOUS DATA FOR THE DATE -
027200* DELETE THE OLD ROWS FOR LK-REPORT-DATE FROM EVERY STORE FIRST.
027300*
027400     MOVE     WS-REPORT-DATE TO AUD-BDR-REPORT-DATE.
027500     START    AUD-BDR-FILE KEY IS NOT LESS THAN AUD-BDR-KEY
027600              INVALID KEY GO TO AA012-PURGE-BKT.
027700     PERFORM  ZZ069-PURGE-BDR-LOOP THRU ZZ069-EXIT.
027800 AA012-PURGE-BKT.
027900     MOVE     WS-REPORT-DATE TO AUD-BKT-REPORT-DATE.
028000     START    AUD-BKT-FILE KEY IS NOT LESS THAN AUD-BKT-KEY
028100              INVALID KEY GO TO AA012-PURGE-SIT.
028200     PERFORM  ZZ070-PURGE-BKT-LOOP THRU ZZ070-EXIT.
028300 AA012-PURGE-SIT.
028400     MOVE     WS-REPORT-DATE TO AUD-SIT-REPORT-DATE.
028500     START    AUD-SIT-FILE KEY IS NOT LESS THAN AUD-SIT-KEY
028600              INVALID KEY GO TO AA012-PURGE-SUM.
028700     PERFORM  ZZ071-PURGE-SIT-LOOP THRU ZZ071-EXIT.
028800 AA012-PURGE-SUM.
028900     MOVE     WS-REPORT-DATE TO AUD-SUM-REPORT-DATE.
029000     DELETE   AUD-SUM-FILE RECORD
029100              INVALID KEY CONTINUE.
029200 AA012-PURGE-ANM.
029300     MOVE     WS-REPORT-DATE TO AUD-ANM-REPORT-DATE.
029400     MOVE     ZERO           TO AUD-ANM-SEQ-NO.
029500     START    AUD-ANM-FILE KEY IS NOT LESS THAN AUD-ANM-KEY
029600              INVALID KEY GO TO AA012-EXIT.
029700     PERFORM  ZZ072-PURGE-ANM-LOOP THRU ZZ072-EXIT.
029800 AA012-EXIT.
029900     EXIT.
030000*
030100 AA015-READ-SETTINGS.
030200     OPEN     INPUT AUD-PRM-FILE.
030300     IF       AUD-PRM-STATUS NOT = "00"
030400              GO TO AA015-EXIT.
030500     PERFORM  AA016-READ-ONE-SETTING UNTIL AUD-PRM-EOF.
030600     CLOSE    AUD-PRM-FILE.
030700 AA015-EXIT.
030800     EXIT.
030900*
031000 AA016-READ-ONE-SETTING.
031100     READ     AUD-PRM-FILE NEXT RECORD
031200              AT END SET AUD-PRM-EOF TO TRUE
031300     END-READ.
031400     IF       AUD-PRM-STATUS = "00"
031500              PERFORM ZZ050-APPLY-SETTING.
031600*
031700 AA020-READ-BACKUP-AUDIT.
031800     PERFORM  AA022-READ-ONE-BACKUP-ROW UNTIL AUD-IN1-EOF.
031900 AA020-EXIT.
032000     EXIT.
032100*
032200 AA022-READ-ONE-BACKUP-ROW.
032300     READ     AUD-IN1-FILE NEXT RECORD
032400              AT END SET AUD-IN1-EOF TO TRUE
032500     END-READ.
032600     IF       AUD-IN1-STATUS = "00"
032700              PERFORM ZZ060-DERIVE-SITE-FROM-BDR THRU ZZ060-EXIT
032800              PERFORM ZZ061A-FIND-OR-ADD-BDR THRU ZZ061A-EXIT
032900              PERFORM ZZ064-CALC-JOB-STATS THRU ZZ064-EXIT.
033000*
033100 AA030-BUILD-BDR-METRICS.
033200     IF       WS-AUD-BDR-TAB-COUNT = ZERO
033300              GO TO AA030-EXIT.
033400     PERFORM  AA031-PROCESS-ONE-BDR
033500              VARYING BDR-IDX FROM 1 BY 1
033600              UNTIL BDR-IDX > WS-AUD-BDR-TAB-COUNT.
033700 AA030-EXIT.
033800     EXIT.
033900*
034000 AA031-PROCESS-ONE-BDR.
034100     PERFORM  ZZ061-CALC-BDR-METRICS THRU ZZ061-EXIT.
034200     PERFORM  AA081-WRITE-BDR-RECORD.
034300*
034400 AA040-READ-BUCKET-UTIL.
034500     PERFORM  AA042-READ-ONE-BUCKET-ROW UNTIL AUD-IN2-EOF.
034600 AA040-EXIT.
034700     EXIT.
034800*
034900 AA042-READ-ONE-BUCKET-ROW.
035000     READ     AUD-IN2-FILE NEXT RECORD
035100              AT END SET AUD-IN2-EOF TO TRUE
035200     END-READ.
035300     IF       AUD-IN2-STATUS NOT = "00"
035400              GO TO AA042-EXIT.
035500     PERFORM  ZZ073-CHECK-IS-VEEAM THRU ZZ073-EXIT.
035600     IF       BUCKET-IS-VEEAM
035700              PERFORM ZZ062-DERIVE-SITE-FROM-BUCKET THRU ZZ062-EXI
035800              PERFORM ZZ063-CALC-BUCKET-COST THRU ZZ063-EXIT
035900              PERFORM AA082-WRITE-BKT-RECORD.
036000 AA042-EXIT.
036100     EXIT.
036200*
036300 AA050-BUILD-SITE-METRICS.
036400     IF       WS-AUD-SITE-COUNT-X = ZERO
036500              GO TO AA050-EXIT.
036600     PERFORM  AA052-PROCESS-ONE-SITE
036700              VARYING SITE-IDX FROM 1 BY 1
036800              UNTIL SITE-IDX > WS-AUD-SITE-COUNT-X.
036900 AA050-EXIT.
037000     EXIT.
037100*
037200 AA052-PROCESS-ONE-SITE.
037300     PERFORM  ZZ065-CALC-DISCREPANCY THRU ZZ065-EXIT.
037400     PERFORM  ZZ074-FINALISE-SITE-COUNTS THRU ZZ074-EXIT.
037500     PERFORM  AA083-WRITE-SIT-RECORD.
037600     PERFORM  ZZ075-ADD-SITE-TO-SUMMARY.
037700*
037800 AA060-BUILD-SUMMARY.
037900     MOVE     ZERO           TO AUD-SUM-RECORD.
038000     MOVE     WS-REPORT-DATE TO AUD-SUM-REPORT-DATE.
038100     MOVE     WS-SUM-VEEAM-TB    TO AUD-SUM-VEEAM-TB.
038200     MOVE     WS-SUM-ACTIVE-TB   TO AUD-SUM-WASABI-ACTIVE-TB.
038300     MOVE     WS-SUM-DELETED-TB  TO AUD-SUM-WASABI-DELETED-TB.
038400     IF       WS-SUM-VEEAM-TB = ZERO
038500              MOVE ZERO TO AUD-SUM-DISCREPANCY-PCT
038600     ELSE
038700              COMPUTE AUD-SUM-DISCREPANCY-PCT ROUNDED =
038800                      (WS-SUM-VEEAM-TB - WS-SUM-ACTIVE-TB) /
038900                       WS-SUM-VEEAM-TB * 100
039000     END-IF.
039100     COMPUTE  AUD-SUM-ACTIVE-COST  ROUNDED =
039200              WS-SUM-ACTIVE-COST  * (1 + WS-SALES-TAX-RATE).
039300     COMPUTE  AUD-SUM-DELETED-COST ROUNDED =
039400              WS-SUM-DELETED-COST * (1 + WS-SALES-TAX-RATE).
039500     MOVE     WS-SUM-TOTAL-COST     TO AUD-SUM-TOTAL-COST.
039600     MOVE     WS-SUM-LOW-DISK-CNT   TO AUD-SUM-LOW-DISK-COUNT.
039700     MOVE     WS-SUM-HIGH-DISC-CNT  TO AUD-SUM-HIGH-DISCREP-COUNT.
039800     MOVE     WS-SUM-HIGH-DEL-CNT   TO AUD-SUM-HIGH-DELETED-COUNT.
039900     MOVE     WS-SUM-FAILED-CNT     TO AUD-SUM-FAILED-JOB-COUNT.
040000     MOVE     WS-SUM-WARNING-CNT    TO AUD-SUM-WARNING-JOB-COUNT.
040100     MOVE     WS-SUM-TOTAL-JOBS     TO AUD-SUM-TOTAL-JOBS.
040200     MOVE     WS-SUM-SUCCESS-JOBS   TO AUD-SUM-SUCCESSFUL-JOBS.
040300     MOVE     WS-SUM-FAILED-CNT     TO AUD-SUM-FAILED-JOBS.
040400     MOVE     WS-SUM-WARNING-CNT    TO AUD-SUM-WARNING-JOBS.
040500     PERFORM  AA084-WRITE-SUM-RECORD.
040600*
040700 AA070-SCAN-ANOMALIES.
040800     IF       WS-AUD-BDR-TAB-COUNT > ZERO
040900              PERFORM AA071-SCAN-ONE-BDR
041000                      VARYING BDR-IDX FROM 1 BY 1
041100                      UNTIL BDR-IDX > WS-AUD-BDR-TAB-COUNT.
041200     IF       WS-AUD-SITE-COUNT-X > ZERO
041300              PERFORM AA072-SCAN-ONE-SITE
041400                      VARYING SITE-IDX FROM 1 BY 1
041500                      UNTIL SITE-IDX > WS-AUD-SITE-COUNT-X.
041600 AA070-EXIT.
041700     EXIT.
041800*
041900 AA071-SCAN-ONE-BDR.
042000     PERFORM  ZZ066-LADDER-LOW-DISK THRU ZZ066-EXIT.
042100*
042200 AA072-SCAN-ONE-SITE.
042300     PERFORM  ZZ067-LADDER-DISCREPANCY THRU ZZ067-EXIT.
042400     PERFORM  ZZ068-LADDER-FAILED-JOBS THRU ZZ068-EXIT.
042500*
042600 AA081-WRITE-BDR-RECORD.
042700     MOVE     WS-REPORT-DATE           TO AUD-BDR-REPORT-DATE.
042800     MOVE     BDR-TAB-SERVER(BDR-IDX)  TO AUD-BDR-SERVER.
042900     MOVE     BDR-TAB-SITE(BDR-IDX)    TO AUD-BDR-SITE-CODE.
043000     WRITE    AUD-BDR-METRIC-RECORD
043100              INVALID KEY CONTINUE.
043200*
043300 AA082-WRITE-BKT-RECORD.
043400     MOVE     WS-REPORT-DATE      TO AUD-BKT-REPORT-DATE.
043500     WRITE    AUD-BKT-METRIC-RECORD
043600              INVALID KEY CONTINUE.
043700*
043800 AA083-WRITE-SIT-RECORD.
043900     MOVE     WS-REPORT-DATE      TO AUD-SIT-REPORT-DATE.
044000     MOVE     SITE-TAB-CODE(SITE-IDX) TO AUD-SIT-SITE-CODE.
044100     WRITE    AUD-SIT-METRIC-RECORD
044200              INVALID KEY CONTINUE.
044300*
044400 AA084-WRITE-SUM-RECORD.
044500     WRITE    AUD-SUM-RECORD
044600              INVALID KEY CONTINUE.
044700*
044800 AA085-WRITE-ANM-RECORD.
044900     ADD      1 TO WS-ANM-SEQ.
045000     MOVE     WS-REPORT-DATE TO AUD-ANM-REPORT-DATE.
045100     MOVE     WS-ANM-SEQ     TO AUD-ANM-SEQ-NO.
045200     WRITE    AUD-ANM-RECORD
045300              INVALID KEY CONTINUE.
045400*
045500 AA090-CLOSE-AUDIT-FILES.
045600     CLOSE    AUD-IN1-FILE
045700              AUD-IN2-FILE
045800              AUD-BDR-FILE
045900              AUD-BKT-FILE
046000              AUD-SIT-FILE
046100              AUD-SUM-FILE
046200              AUD-ANM-FILE.
046300*
046400 ZZ050-APPLY-SETTING.
046500     EVALUATE AUD-PRM-KEY
046600         WHEN "WASABI_COST_PER_TB      "
046700              MOVE AUD-PRM-WASABI-COST     TO WS-WASABI-COST-PER-T
046800         WHEN "SALES_TAX_RATE           "
046900              MOVE AUD-PRM-SALES-TAX       TO WS-SALES-TAX-RATE
047000         WHEN "LOW_DISK_THRESHOLD_PCT   "
047100              MOVE AUD-PRM-LOW-DISK-PCT    TO WS-LOW-DISK-PCT
047200         WHEN "DISCREPANCY_THRESHOLD_PCT"
047300              MOVE AUD-PRM-DISCREPANCY-PCT TO WS-DISCREPANCY-PCT
047400         WHEN "DELETED_RATIO_THRESHOLD  "
047500              MOVE AUD-PRM-DELETED-RATIO   TO WS-DELETED-RATIO
047600         WHEN OTHER
047700              CONTINUE
047800     END-EVALUATE.
047900*
048000 ZZ060-DERIVE-SITE-FROM-BDR.
048100*
048200* RULE 1-5: LEADING 2-4 UPPER-CASE LETTERS FOLLOWED BY "-", "CORP"
048300* "LAB", OR A 3/2-4 LETTER + PS/SLC PATTERN; RULE 6: FIRST 3 CHARS
048400* IMPLEMENTED AS A LITERAL SCAN OF THE SERVER NAME, HOUSE STYLE -
048500* NO INTRINSIC FUNCTIONS USED PER SHOP STANDARD.
048600*
048700     MOVE     SPACE TO AUD-IN1-SITE-CODE.
048800     MOVE     ZERO  TO WS-HYPHEN-POS.
048900     INSPECT  AUD-IN1-BDR-SERVER TALLYING WS-HYPHEN-POS
049000              FOR CHARACTERS BEFORE INITIAL "-".
049100     IF       WS-HYPHEN-POS > 1 AND WS-HYPHEN-POS < 5
049200              MOVE AUD-IN1-BDR-SERVER(1:WS-HYPHEN-POS)
049300                                    TO AUD-IN1-SITE-CODE
049400              GO TO ZZ060-EXIT.
049500     IF       AUD-IN1-BDR-SERVER(3:4) = "CORP"
049600              MOVE AUD-IN1-BDR-SERVER(1:2) TO AUD-IN1-SITE-CODE
049700              GO TO ZZ060-EXIT.
049800     IF       AUD-IN1-BDR-SERVER(4:4) = "CORP"
049900              MOVE AUD-IN1-BDR-SERVER(1:3) TO AUD-IN1-SITE-CODE
050000              GO TO ZZ060-EXIT.
050100     IF       AUD-IN1-BDR-SERVER(5:4) = "CORP"
050200              MOVE AUD-IN1-BDR-SERVER(1:4) TO AUD-IN1-SITE-CODE
050300              GO TO ZZ060-EXIT.
050400     IF       AUD-IN1-BDR-SERVER(3:3) = "LAB"
050500              MOVE AUD-IN1-BDR-SERVER(1:2) TO AUD-IN1-SITE-CODE
050600              GO TO ZZ060-EXIT.
050700     IF       AUD-IN1-BDR-SERVER(4:3) = "LAB"
050800              MOVE AUD-IN1-BDR-SERVER(1:3) TO AUD-IN1-SITE-CODE
050900              GO TO ZZ060-EXIT.
051000     IF       AUD-IN1-BDR-SERVER(5:3) = "LAB"
051100              MOVE AUD-IN1-BDR-SERVER(1:4) TO AUD-IN1-SITE-CODE
051200              GO TO ZZ060-EXIT.
051300     IF       AUD-IN1-BDR-SERVER(7:2) = "PS" OR
051400              AUD-IN1-BDR-SERVER(7:3) = "SLC" OR
051500              AUD-IN1-BDR-SERVER(8:2) = "PS" OR
051600              AUD-IN1-BDR-SERVER(8:3) = "SLC"
051700              MOVE AUD-IN1-BDR-SERVER(1:3) TO AUD-IN1-SITE-CODE
051800              GO TO ZZ060-EXIT.
051900     IF       AUD-IN1-BDR-SERVER(4:2) = "PS"
052000              MOVE AUD-IN1-BDR-SERVER(1:2) TO AUD-IN1-SITE-CODE
052100              GO TO ZZ060-EXIT.
052200     IF       AUD-IN1-BDR-SERVER(5:2) = "PS"
052300              MOVE AUD-IN1-BDR-SERVER(1:3) TO AUD-IN1-SITE-CODE
052400              GO TO ZZ060-EXIT.
052500     IF       AUD-IN1-BDR-SERVER(6:2) = "PS" OR
052600              AUD-IN1-BDR-SERVER(7:2) = "PS" OR
052700              AUD-IN1-BDR-SERVER(8:2) = "PS" OR
052800              AUD-IN1-BDR-SERVER(9:2) = "PS"
052900              MOVE AUD-IN1-BDR-SERVER(1:4) TO AUD-IN1-SITE-CODE
053000              GO TO ZZ060-EXIT.
053100     MOVE     AUD-IN1-BDR-SERVER(1:3) TO AUD-IN1-SITE-CODE.
053200     INSPECT  AUD-IN1-SITE-CODE CONVERTING
053300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
053400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053500 ZZ060-EXIT.
053600     EXIT.
053700*
053800 ZZ061A-FIND-OR-ADD-BDR.
053900*
054000* SEQUENTIAL LOOKUP OF THE IN-MEMORY BDR TABLE - HOUSE SIZE KEEPS
054100* THIS UNDER 300 SERVERS PER RUN SO A SEARCH TABLE IS FINE.
054200*
054300     MOVE     "N" TO WS-NEW-SITE-FLAG.
054400     SET      BDR-IDX TO 1.
054500     SEARCH   WS-AUD-BDR-TAB
054600              AT END
054700                  ADD 1 TO WS-AUD-BDR-TAB-COUNT
054800                  SET BDR-IDX TO WS-AUD-BDR-TAB-COUNT
054900                  MOVE AUD-IN1-BDR-SERVER TO BDR-TAB-SERVER(BDR-IDX)
055000                  MOVE AUD-IN1-SITE-CODE  TO BDR-TAB-SITE(BDR-IDX)
055100                  MOVE ZERO TO BDR-TAB-SIZE-GB(BDR-IDX)
055200                               BDR-TAB-FREE-GB(BDR-IDX)
055300                  MOVE "N"  TO BDR-TAB-FIRST-DONE(BDR-IDX)
055400              WHEN BDR-TAB-SERVER(BDR-IDX) = AUD-IN1-BDR-SERVER
055500                  CONTINUE
055600     END-SEARCH.
055700     IF       NOT BDR-TAB-ALREADY-SET(BDR-IDX)
055800              IF    AUD-IN1-BACKUP-SIZE-GB NUMERIC
055900                    MOVE AUD-IN1-BACKUP-SIZE-GB
056000                              TO BDR-TAB-SIZE-GB(BDR-IDX)
056100              END-IF
056200              IF    AUD-IN1-DISK-FREE-GB NUMERIC
056300                    MOVE AUD-IN1-DISK-FREE-GB
056400                              TO BDR-TAB-FREE-GB(BDR-IDX)
056500              END-IF
056600              MOVE "Y" TO BDR-TAB-FIRST-DONE(BDR-IDX)
056700     END-IF.
056800 ZZ061A-EXIT.
056900     EXIT.
057000*
057100 ZZ061-CALC-BDR-METRICS.
057200     COMPUTE  AUD-BDR-BACKUP-SIZE-TB ROUNDED =
057300              BDR-TAB-SIZE-GB(BDR-IDX) / 1024.
057400     COMPUTE  AUD-BDR-DISK-FREE-TB   ROUNDED =
057500              BDR-TAB-FREE-GB(BDR-IDX) / 1024.
057600     COMPUTE  WS-BDR-TOTAL-DISK-GB =
057700              BDR-TAB-SIZE-GB(BDR-IDX) + BDR-TAB-FREE-GB(BDR-IDX).
057800     IF       WS-BDR-TOTAL-DISK-GB = ZERO
057900              MOVE ZERO TO AUD-BDR-DISK-FREE-PCT
058000     ELSE
058100              COMPUTE AUD-BDR-DISK-FREE-PCT ROUNDED =
058200                      BDR-TAB-FREE-GB(BDR-IDX) /
058300                      WS-BDR-TOTAL-DISK-GB * 100
058400     END-IF.
058500     MOVE     AUD-BDR-DISK-FREE-PCT TO BDR-TAB-FREE-PCT(BDR-IDX).
058600     MOVE     "N" TO AUD-BDR-LOW-DISK-RAISED.
058700*
058800* THIS BDR'S SITE ALSO BELONGS ON THE SITE SIDE OF THE RECONCILIAT
058900*
059000     MOVE     BDR-TAB-SITE(BDR-IDX) TO WS-NAME-UPPER(1:10).
059100     PERFORM  ZZ076-FIND-OR-ADD-SITE.
059200     ADD      AUD-BDR-BACKUP-SIZE-TB TO SITE-TAB-VEEAM-TB
059300                                        (WS-SITE-IDX-SAVE).
059400     MOVE     "Y" TO SITE-TAB-ON-BDR-SIDE(WS-SITE-IDX-SAVE).
059500 ZZ061-EXIT.
059600     EXIT.
059700*
059800 ZZ062-DERIVE-SITE-FROM-BUCKET.
059900     MOVE     ZERO  TO WS-HYPHEN-POS.
060000     INSPECT  AUD-IN2-BUCKET-NAME TALLYING WS-HYPHEN-POS
060100              FOR CHARACTERS BEFORE INITIAL "-".
060200     IF       WS-HYPHEN-POS = ZERO OR WS-HYPHEN-POS > 39
060300              MOVE AUD-IN2-BUCKET-NAME TO AUD-BKT-SITE-CODE
060400     ELSE
060500              MOVE AUD-IN2-BUCKET-NAME(1:WS-HYPHEN-POS)
060600                                   TO AUD-BKT-SITE-CODE
060700     END-IF.
060800     INSPECT  AUD-BKT-SITE-CODE CONVERTING
060900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
061000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
061100 ZZ062-EXIT.
061200     EXIT.
061300*
061400 ZZ063-CALC-BUCKET-COST.
061500     MOVE     AUD-IN2-BILLABLE-ACTIVE-TB TO AUD-BKT-ACTIVE-TB.
061600     MOVE     AUD-IN2-BILLABLE-DELETE-TB TO AUD-BKT-DELETED-TB.
061700     COMPUTE  AUD-BKT-ACTIVE-COST  ROUNDED =
061800              AUD-BKT-ACTIVE-TB  * WS-WASABI-COST-PER-TB.
061900     COMPUTE  AUD-BKT-DELETED-COST ROUNDED =
062000              AUD-BKT-DELETED-TB * WS-WASABI-COST-PER-TB.
062100     COMPUTE  WS-BKT-PRETAX-TOTAL =
062200              AUD-BKT-ACTIVE-COST + AUD-BKT-DELETED-COST.
062300     COMPUTE  AUD-BKT-TOTAL-COST  ROUNDED =
062400              WS-BKT-PRETAX-TOTAL * (1 + WS-SALES-TAX-RATE).
062500     MOVE     "N" TO AUD-BKT-HIGH-DELETED-RAISED.
062600*
062700     MOVE     AUD-BKT-SITE-CODE TO WS-NAME-UPPER(1:10).
062800     PERFORM  ZZ076-FIND-OR-ADD-SITE.
062900     ADD      AUD-BKT-ACTIVE-TB  TO SITE-TAB-ACTIVE-TB
063000                                     (WS-SITE-IDX-SAVE).
063100     ADD      AUD-BKT-DELETED-TB TO SITE-TAB-DELETED-TB
063200                                     (WS-SITE-IDX-SAVE).
063300     MOVE     "Y" TO SITE-TAB-ON-BKT-SIDE(WS-SITE-IDX-SAVE).
063400     ADD      AUD-BKT-ACTIVE-COST  TO WS-SUM-ACTIVE-COST.
063500     ADD      AUD-BKT-DELETED-COST TO WS-SUM-DELETED-COST.
063600     ADD      AUD-BKT-TOTAL-COST   TO WS-SUM-TOTAL-COST.
063700     IF       AUD-BKT-DELETED-TB >
063800              AUD-BKT-ACTIVE-TB * WS-DELETED-RATIO
063900              ADD 1 TO WS-SUM-HIGH-DEL-CNT
064000              MOVE "Y" TO AUD-BKT-HIGH-DELETED-RAISED
064100     END-IF.
064200 ZZ063-EXIT.
064300     EXIT.
064400*
064500 ZZ064-CALC-JOB-STATS.
064600*
064700* CLASSIFY ONE BACKUP-JOB ROW INTO THE OWNING SITE'S COUNTERS.
064800*
064900     MOVE     AUD-IN1-SITE-CODE TO WS-NAME-UPPER(1:10).
065000     PERFORM  ZZ076-FIND-OR-ADD-SITE.
065100     ADD      1 TO SITE-TAB-TOTAL-JOBS(WS-SITE-IDX-SAVE).
065200*
065300     IF       AUD-IN1-RATE-PRESENT AND
065400              AUD-IN1-SUCCESS-RATE-PCT NUMERIC
065500              MOVE "Y" TO
065600                       SITE-TAB-RATE-FIELD-SEEN(WS-SITE-IDX-SAVE)
065700              EVALUATE TRUE
065800                  WHEN AUD-IN1-SUCCESS-RATE-PCT < 50
065900                       ADD 1 TO
066000                            SITE-TAB-FAILED-JOBS(WS-SITE-IDX-SAVE)
066100                       ADD 1 TO WS-SUM-FAILED-CNT
066200                  WHEN AUD-IN1-SUCCESS-RATE-PCT < 80
066300                       ADD 1 TO
066400                            SITE-TAB-WARNING-JOBS(WS-SITE-IDX-SAVE)
066500                       ADD 1 TO WS-SUM-WARNING-CNT
066600                  WHEN OTHER
066700                       ADD 1 TO
066800                            SITE-TAB-SUCCESS-JOBS(WS-SITE-IDX-SAVE)
066900              END-EVALUATE
067000     ELSE
067100        IF    AUD-IN1-RESULT-FAILED
067200              MOVE "Y" TO
067300                       SITE-TAB-RESULT-FLD-SEEN(WS-SITE-IDX-SAVE)
067400              ADD 1 TO SITE-TAB-FAILED-JOBS(WS-SITE-IDX-SAVE)
067500              ADD 1 TO WS-SUM-FAILED-CNT
067600        ELSE
067700        IF    AUD-IN1-RESULT-WARNING
067800              MOVE "Y" TO
067900                       SITE-TAB-RESULT-FLD-SEEN(WS-SITE-IDX-SAVE)
068000              ADD 1 TO SITE-TAB-WARNING-JOBS(WS-SITE-IDX-SAVE)
068100              ADD 1 TO WS-SUM-WARNING-CNT
068200        ELSE
068300*
068400*       NEITHER THE RATE NOR AN EXACT FAILED/WARNING RESULT IS ON
068500*       THIS ROW - TREAT IT AS A CLEAN RUN RATHER THAN LOSE THE
068600*       JOB OUT OF THE COUNT ENTIRELY.
068700*
068800              ADD 1 TO SITE-TAB-SUCCESS-JOBS(WS-SITE-IDX-SAVE)
068900        END-IF
069000        END-IF
069100     END-IF.
069200*
069300     IF       AUD-IN1-BACKUP-MODE(1:20) = SPACE
069400              CONTINUE
069500     ELSE
069600        MOVE  AUD-IN1-BACKUP-MODE TO WS-NAME-UPPER(1:20)
069700        INSPECT WS-NAME-UPPER(1:20) CONVERTING
069800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
069900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
070000        IF    WS-NAME-UPPER(1:20) NOT = SPACE
070100              IF    WS-NAME-UPPER(1:9) = "INCREMENT" OR
070200                    WS-NAME-UPPER(2:9) = "INCREMENT" OR
070300                    WS-NAME-UPPER(3:9) = "INCREMENT" OR
070400                    WS-NAME-UPPER(4:9) = "INCREMENT" OR
070500                    WS-NAME-UPPER(5:9) = "INCREMENT" OR
070600                    WS-NAME-UPPER(6:9) = "INCREMENT" OR
070700                    WS-NAME-UPPER(7:9) = "INCREMENT" OR
070800                    WS-NAME-UPPER(8:9) = "INCREMENT" OR
070900                    WS-NAME-UPPER(9:9) = "INCREMENT" OR
071000                    WS-NAME-UPPER(10:9) = "INCREMENT" OR
071100                    WS-NAME-UPPER(11:9) = "INCREMENT" OR
071200                    WS-NAME-UPPER(12:9) = "INCREMENT"
071300                    ADD 1 TO
071400                        SITE-TAB-INCREMENT-JOBS(WS-SITE-IDX-SAVE)
071500              END-IF
071600              IF    WS-NAME-UPPER(1:7) = "REVERSE" OR
071700                    WS-NAME-UPPER(2:7) = "REVERSE" OR
071800                    WS-NAME-UPPER(3:7) = "REVERSE" OR
071900                    WS-NAME-UPPER(4:7) = "REVERSE" OR
072000                    WS-NAME-UPPER(5:7) = "REVERSE" OR
072100                    WS-NAME-UPPER(6:7) = "REVERSE" OR
072200                    WS-NAME-UPPER(7:7) = "REVERSE" OR
072300                    WS-NAME-UPPER(8:7) = "REVERSE" OR
072400                    WS-NAME-UPPER(9:7) = "REVERSE" OR
072500                    WS-NAME-UPPER(10:7) = "REVERSE" OR
072600                    WS-NAME-UPPER(11:7) = "REVERSE" OR
072700                    WS-NAME-UPPER(12:7) = "REVERSE" OR
072800                    WS-NAME-UPPER(13:7) = "REVERSE" OR
072900                    WS-NAME-UPPER(14:7) = "REVERSE"
073000                    ADD 1 TO
073100                        SITE-TAB-REVERSE-JOBS(WS-SITE-IDX-SAVE)
073200              END-IF
073300        END-IF
073400     END-IF.
073500*
073600     MOVE     AUD-IN1-SCHEDULE TO WS-NAME-UPPER(1:30).
073700     INSPECT  WS-NAME-UPPER(1:30) CONVERTING
073800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
073900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
074000     PERFORM  ZZ077-CLASSIFY-TIER.
074100 ZZ064-EXIT.
074200     EXIT.
074300*
074400 ZZ065-CALC-DISCREPANCY.
074500     IF       SITE-TAB-VEEAM-TB(SITE-IDX) = ZERO
074600              MOVE ZERO TO AUD-SIT-DISCREPANCY-PCT
074700     ELSE
074800              COMPUTE AUD-SIT-DISCREPANCY-PCT ROUNDED =
074900                      (SITE-TAB-VEEAM-TB(SITE-IDX) -
075000                       SITE-TAB-ACTIVE-TB(SITE-IDX)) /
075100                       SITE-TAB-VEEAM-TB(SITE-IDX) * 100
075200     END-IF.
075300     MOVE     AUD-SIT-DISCREPANCY-PCT
075400                       TO SITE-TAB-DISCREPANCY-PCT(SITE-IDX).
075500     MOVE     SITE-TAB-VEEAM-TB(SITE-IDX)     TO AUD-SIT-VEEAM-TB.
075600     MOVE     SITE-TAB-ACTIVE-TB(SITE-IDX)
075700                                   TO AUD-SIT-WASABI-ACTIVE-TB.
075800     MOVE     SITE-TAB-DELETED-TB(SITE-IDX)
075900                                   TO AUD-SIT-WASABI-DELETED-TB.
076000     MOVE     "N" TO AUD-SIT-HIGH-DISCREP-RAISED.
076100     MOVE     "N" TO AUD-SIT-FAILED-JOBS-RAISED.
076200     MOVE     SITE-TAB-ON-BDR-SIDE(SITE-IDX)  TO AUD-SIT-ON-BDR-SIDE.
076300     MOVE     SITE-TAB-ON-BKT-SIDE(SITE-IDX)  TO AUD-SIT-ON-BKT-SIDE.
076400 ZZ065-EXIT.
076500     EXIT.
076600*
076700 ZZ066-LADDER-LOW-DISK.
076800*
076900* LADDER IS EVALUATED ONCE PER BDR PER RUN SO THERE IS NO NEED TO
077000* GUARD AGAINST RAISING THE SAME ANOMALY TWICE IN ONE PASS.
077100*
077200* 10/02/26 VBC - THE SUMMARY COUNT IS TAKEN STRAIGHT OFF THE
077300* CONFIGURED WS-LOW-DISK-PCT SETTING BELOW, NOT OFF WHICH RUNG OF
077400* THE ANOMALY LADDER FIRES - THE LADDER'S 10/15 CUT-INS ARE FOR
077500* SEVERITY ONLY AND MUST NOT MOVE THE COUNT IF SETTINGS OVERRIDE
077600* THE THRESHOLD BELOW THEM.
077700*
077800     IF       BDR-TAB-FREE-PCT(BDR-IDX) < WS-LOW-DISK-PCT
077900              ADD 1 TO WS-SUM-LOW-DISK-CNT
078000     END-IF.
078100     EVALUATE TRUE
078200         WHEN BDR-TAB-FREE-PCT(BDR-IDX) < 10
078300              MOVE "CRITICAL" TO WS-ANM-SEV-HOLD
078400         WHEN BDR-TAB-FREE-PCT(BDR-IDX) < 15
078500              MOVE "HIGH"     TO WS-ANM-SEV-HOLD
078600         WHEN BDR-TAB-FREE-PCT(BDR-IDX) < WS-LOW-DISK-PCT
078700              MOVE "MEDIUM"   TO WS-ANM-SEV-HOLD
078800         WHEN OTHER
078900              GO TO ZZ066-EXIT
079000     END-EVALUATE.
079100     MOVE     WS-ANM-SEV-HOLD      TO AUD-ANM-SEVERITY.
079200     MOVE     "LOW_DISK"           TO AUD-ANM-TYPE.
079300     MOVE     "DISK_FREE_PCT"      TO AUD-ANM-METRIC.
079400     MOVE     ZERO                 TO AUD-ANM-PREVIOUS-VALUE.
079500     MOVE     BDR-TAB-FREE-PCT(BDR-IDX) TO AUD-ANM-CURRENT-VALUE.
079600     MOVE     ZERO                 TO AUD-ANM-CHANGE-PCT.
079700     MOVE     SPACE                TO AUD-ANM-DESCRIPTION.
079800     STRING   BDR-TAB-SERVER(BDR-IDX) DELIMITED BY SPACE
079900              " HAS ONLY "         DELIMITED BY SIZE
080000              BDR-TAB-FREE-PCT(BDR-IDX) DELIMITED BY SIZE
080100              "% DISK FREE"        DELIMITED BY SIZE
080200              INTO AUD-ANM-DESCRIPTION.
080300     PERFORM  AA085-WRITE-ANM-RECORD.
080400 ZZ066-EXIT.
080500     EXIT.
080600*
080700 ZZ067-LADDER-DISCREPANCY.
080800*
080900* 10/02/26 VBC - SUMMARY COUNT TAKEN STRAIGHT OFF WS-DISCREPANCY-
081000* PCT BELOW, NOT OFF THE LADDER'S 35/50 CUT-INS - SAME REASONING
081100* AS ZZ066 ABOVE.
081200*
081300     MOVE     SITE-TAB-DISCREPANCY-PCT(SITE-IDX) TO WS-ABS-PCT.
081400     IF       WS-ABS-PCT < ZERO
081500              COMPUTE WS-ABS-PCT = ZERO - WS-ABS-PCT.
081600     IF       WS-ABS-PCT > WS-DISCREPANCY-PCT
081700              ADD 1 TO WS-SUM-HIGH-DISC-CNT
081800     END-IF.
081900     EVALUATE TRUE
082000         WHEN WS-ABS-PCT > 50
082100              MOVE "CRITICAL" TO WS-ANM-SEV-HOLD
082200         WHEN WS-ABS-PCT > 35
082300              MOVE "HIGH"     TO WS-ANM-SEV-HOLD
082400         WHEN WS-ABS-PCT > WS-DISCREPANCY-PCT
082500              MOVE "MEDIUM"   TO WS-ANM-SEV-HOLD
082600         WHEN OTHER
082700              GO TO ZZ067-EXIT
082800     END-EVALUATE.
082900     MOVE     WS-ANM-SEV-HOLD           TO AUD-ANM-SEVERITY.
083000     MOVE     "HIGH_DISCREPANCY"        TO AUD-ANM-TYPE.
083100     MOVE     "DISCREPANCY_PCT"         TO AUD-ANM-METRIC.
083200     MOVE     ZERO                      TO AUD-ANM-PREVIOUS-VALUE.
083300     MOVE     SITE-TAB-DISCREPANCY-PCT(SITE-IDX) TO AUD-ANM-CURREN
083400     MOVE     ZERO                      TO AUD-ANM-CHANGE-PCT.
083500     MOVE     SPACE                     TO AUD-ANM-DESCRIPTION.
083600     STRING   "SITE "                   DELIMITED BY SIZE
083700              SITE-TAB-CODE(SITE-IDX)     DELIMITED BY SPACE
083800              " HAS "                   DELIMITED BY SIZE
083900              SITE-TAB-DISCREPANCY-PCT(SITE-IDX) DELIMITED BY SIZE
084000              "% STORAGE DISCREPANCY"   DELIMITED BY SIZE
084100              INTO AUD-ANM-DESCRIPTION.
084200     PERFORM  AA085-WRITE-ANM-RECORD.
084300 ZZ067-EXIT.
084400     EXIT.
084500*
084600 ZZ068-LADDER-FAILED-JOBS.
084700     EVALUATE TRUE
084800         WHEN SITE-TAB-FAILED-JOBS(SITE-IDX) >= 5
084900              MOVE "CRITICAL" TO WS-ANM-SEV-HOLD
085000         WHEN SITE-TAB-FAILED-JOBS(SITE-IDX) >= 3
085100              MOVE "HIGH"     TO WS-ANM-SEV-HOLD
085200         WHEN OTHER
085300              GO TO ZZ068-EXIT
085400     END-EVALUATE.
085500     MOVE     WS-ANM-SEV-HOLD              TO AUD-ANM-SEVERITY.
085600     MOVE     "FAILED_JOBS"                TO AUD-ANM-TYPE.
085700     MOVE     "FAILED_JOB_COUNT"           TO AUD-ANM-METRIC.
085800     MOVE     ZERO                         TO AUD-ANM-PREVIOUS-VAL
085900     MOVE     SITE-TAB-FAILED-JOBS(SITE-IDX) TO AUD-ANM-CURRENT-VA
086000     MOVE     ZERO                         TO AUD-ANM-CHANGE-PCT.
086100     MOVE     SPACE                        TO AUD-ANM-DESCRIPTION.
086200     STRING   "SITE "                      DELIMITED BY SIZE
086300              SITE-TAB-CODE(SITE-IDX)      DELIMITED BY SPACE
086400              " HAS "                      DELIMITED BY SIZE
086500              SITE-TAB-FAILED-JOBS(SITE-IDX) DELIMITED BY SIZE
086600              " FAILED BACKUP JOBS"        DELIMITED BY SIZE
086700              INTO AUD-ANM-DESCRIPTION.
086800     PERFORM  AA085-WRITE-ANM-RECORD.
086900 ZZ068-EXIT.
087000     EXIT.
087100*
087200 ZZ069-PURGE-BDR-LOOP.
087300     PERFORM  ZZ069A-PURGE-BDR-STEP
087400              UNTIL AUD-BDR-STATUS NOT = "00" OR
087500                    AUD-BDR-REPORT-DATE NOT = WS-REPORT-DATE.
087600 ZZ069-EXIT.
087700     EXIT.
087800*
087900 ZZ069A-PURGE-BDR-STEP.
088000     DELETE   AUD-BDR-FILE RECORD
088100              INVALID KEY CONTINUE
088200     END-DELETE.
088300     READ     AUD-BDR-FILE NEXT RECORD
088400              AT END MOVE "10" TO AUD-BDR-STATUS
088500     END-READ.
088600*
088700 ZZ070-PURGE-BKT-LOOP.
088800     PERFORM  ZZ070A-PURGE-BKT-STEP
088900              UNTIL AUD-BKT-STATUS NOT = "00" OR
089000                    AUD-BKT-REPORT-DATE NOT = WS-REPORT-DATE.
089100 ZZ070-EXIT.
089200     EXIT.
089300*
089400 ZZ070A-PURGE-BKT-STEP.
089500     DELETE   AUD-BKT-FILE RECORD
089600              INVALID KEY CONTINUE
089700     END-DELETE.
089800     READ     AUD-BKT-FILE NEXT RECORD
089900              AT END MOVE "10" TO AUD-BKT-STATUS
090000     END-READ.
090100*
090200 ZZ071-PURGE-SIT-LOOP.
090300     PERFORM  ZZ071A-PURGE-SIT-STEP
090400              UNTIL AUD-SIT-STATUS NOT = "00" OR
090500                    AUD-SIT-REPORT-DATE NOT = WS-REPORT-DATE.
090600 ZZ071-EXIT.
090700     EXIT.
090800*
090900 ZZ071A-PURGE-SIT-STEP.
091000     DELETE   AUD-SIT-FILE RECORD
091100              INVALID KEY CONTINUE
091200     END-DELETE.
091300     READ     AUD-SIT-FILE NEXT RECORD
091400              AT END MOVE "10" TO AUD-SIT-STATUS
091500     END-READ.
091600*
091700 ZZ072-PURGE-ANM-LOOP.
091800     PERFORM  ZZ072A-PURGE-ANM-STEP
091900              UNTIL AUD-ANM-STATUS NOT = "00" OR
092000                    AUD-ANM-REPORT-DATE NOT = WS-REPORT-DATE.
092100 ZZ072-EXIT.
092200     EXIT.
092300*
092400 ZZ072A-PURGE-ANM-STEP.
092500     DELETE   AUD-ANM-FILE RECORD
092600              INVALID KEY CONTINUE
092700     END-DELETE.
092800     READ     AUD-ANM-FILE NEXT RECORD
092900              AT END MOVE "10" TO AUD-ANM-STATUS
093000     END-READ.
093100*
093200 ZZ073-CHECK-IS-VEEAM.
093300     MOVE     "N" TO SW-BUCKET-IS-VEEAM.
093400     MOVE     AUD-IN2-BUCKET-NAME TO WS-NAME-UPPER.
093500     INSPECT  WS-NAME-UPPER CONVERTING
093600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
093700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
093800     IF       WS-NAME-UPPER(1:5)  = "VEEAM" OR
093900              WS-NAME-UPPER(2:5)  = "VEEAM" OR
094000              WS-NAME-UPPER(3:5)  = "VEEAM" OR
094100              WS-NAME-UPPER(4:5)  = "VEEAM" OR
094200              WS-NAME-UPPER(5:5)  = "VEEAM" OR
094300              WS-NAME-UPPER(6:5)  = "VEEAM" OR
094400              WS-NAME-UPPER(7:5)  = "VEEAM" OR
094500              WS-NAME-UPPER(8:5)  = "VEEAM" OR
094600              WS-NAME-UPPER(9:5)  = "VEEAM" OR
094700              WS-NAME-UPPER(10:5) = "VEEAM" OR
094800              WS-NAME-UPPER(11:5) = "VEEAM" OR
094900              WS-NAME-UPPER(12:5) = "VEEAM" OR
095000              WS-NAME-UPPER(13:5) = "VEEAM" OR
095100              WS-NAME-UPPER(14:5) = "VEEAM" OR
095200              WS-NAME-UPPER(15:5) = "VEEAM" OR
095300              WS-NAME-UPPER(16:5) = "VEEAM" OR
095400              WS-NAME-UPPER(17:5) = "VEEAM" OR
095500              WS-NAME-UPPER(18:5) = "VEEAM" OR
095600              WS-NAME-UPPER(19:5) = "VEEAM" OR
095700              WS-NAME-UPPER(20:5) = "VEEAM" OR
095800              WS-NAME-UPPER(21:5) = "VEEAM" OR
095900              WS-NAME-UPPER(22:5) = "VEEAM" OR
096000              WS-NAME-UPPER(23:5) = "VEEAM" OR
096100              WS-NAME-UPPER(24:5) = "VEEAM" OR
096200              WS-NAME-UPPER(25:5) = "VEEAM" OR
096300              WS-NAME-UPPER(26:5) = "VEEAM" OR
096400              WS-NAME-UPPER(27:5) = "VEEAM" OR
096500              WS-NAME-UPPER(28:5) = "VEEAM" OR
096600              WS-NAME-UPPER(29:5) = "VEEAM" OR
096700              WS-NAME-UPPER(30:5) = "VEEAM" OR
096800              WS-NAME-UPPER(31:5) = "VEEAM" OR
096900              WS-NAME-UPPER(32:5) = "VEEAM" OR
097000              WS-NAME-UPPER(33:5) = "VEEAM" OR
097100              WS-NAME-UPPER(34:5) = "VEEAM" OR
097200              WS-NAME-UPPER(35:5) = "VEEAM" OR
097300              WS-NAME-UPPER(36:5) = "VEEAM"
097400              MOVE "Y" TO SW-BUCKET-IS-VEEAM.
097500 ZZ073-EXIT.
097600     EXIT.
097700*
097800 ZZ074-FINALISE-SITE-COUNTS.
097900     IF       SITE-TAB-TOTAL-JOBS(SITE-IDX) = ZERO
098000              MOVE ZERO TO AUD-SIT-SUCCESS-RATE-PCT
098100     ELSE
098200              COMPUTE AUD-SIT-SUCCESS-RATE-PCT ROUNDED =
098300                      SITE-TAB-SUCCESS-JOBS(SITE-IDX) /
098400                      SITE-TAB-TOTAL-JOBS(SITE-IDX) * 100
098500     END-IF.
098600     MOVE     SITE-TAB-TOTAL-JOBS(SITE-IDX)     TO AUD-SIT-TOTAL-JOBS.
098700     MOVE     SITE-TAB-FAILED-JOBS(SITE-IDX)    TO AUD-SIT-FAILED-JOBS.
098800     MOVE     SITE-TAB-WARNING-JOBS(SITE-IDX)
098900                                  TO AUD-SIT-WARNING-JOBS.
099000     MOVE     SITE-TAB-SUCCESS-JOBS(SITE-IDX)
099100                                  TO AUD-SIT-SUCCESSFUL-JOBS.
099200     MOVE     SITE-TAB-INCREMENT-JOBS(SITE-IDX)
099300                                  TO AUD-SIT-INCREMENT-JOBS.
099400     MOVE     SITE-TAB-REVERSE-JOBS(SITE-IDX)
099500                                  TO AUD-SIT-REVERSE-INC-JOBS.
099600     IF       SITE-TAB-GOLD-JOBS(SITE-IDX) = ZERO AND
099700              SITE-TAB-SILVER-JOBS(SITE-IDX) = ZERO AND
099800              SITE-TAB-BRONZE-JOBS(SITE-IDX) = ZERO
099900              MOVE SITE-TAB-TOTAL-JOBS(SITE-IDX)
100000                            TO SITE-TAB-GOLD-JOBS(SITE-IDX)
100100     END-IF.
100200     MOVE     SITE-TAB-GOLD-JOBS(SITE-IDX)    TO AUD-SIT-GOLD-JOBS.
100300     MOVE     SITE-TAB-SILVER-JOBS(SITE-IDX)  TO AUD-SIT-SILVER-JOBS.
100400     MOVE     SITE-TAB-BRONZE-JOBS(SITE-IDX)  TO AUD-SIT-BRONZE-JOBS.
100500 ZZ074-EXIT.
100600     EXIT.
100700*
100800 ZZ075-ADD-SITE-TO-SUMMARY.
100900     ADD      AUD-SIT-VEEAM-TB            TO WS-SUM-VEEAM-TB.
101000     ADD      AUD-SIT-WASABI-ACTIVE-TB    TO WS-SUM-ACTIVE-TB.
101100     ADD      AUD-SIT-WASABI-DELETED-TB   TO WS-SUM-DELETED-TB.
101200     ADD      AUD-SIT-TOTAL-JOBS          TO WS-SUM-TOTAL-JOBS.
101300     ADD      AUD-SIT-SUCCESSFUL-JOBS     TO WS-SUM-SUCCESS-JOBS.
101400*
101500 ZZ076-FIND-OR-ADD-SITE.
101600*
101700* TABLE CARRIES ASCENDING KEY SITE-TAB-CODE SO THIS DOUBLES AS THE
101800* INSERT ROUTINE - SEARCH ALL NEEDS THE TABLE ALREADY IN ORDER,
101900* WHICH A STRAIGHT APPEND-AT-END WOULD BREAK, SO INSERT-IN-PLACE.
102000*
102100     SET      WS-NEW-SITE-FLAG  TO "N".
102200     SET      SITE-IDX TO 1.
102300     SEARCH   WS-AUD-SITE-TAB
102400              AT END
102500                  PERFORM ZZ078-INSERT-SITE-IN-ORDER
102600              WHEN SITE-TAB-CODE(SITE-IDX) = WS-NAME-UPPER(1:10)
102700                  CONTINUE
102800     END-SEARCH.
102900     SET      WS-SITE-IDX-SAVE TO SITE-IDX.
103000 ZZ076-EXIT.
103100     EXIT.
103200*
103300 ZZ077-CLASSIFY-TIER.
103400     IF       WS-NAME-UPPER(1:4) = "GOLD" OR
103500              WS-NAME-UPPER(2:4) = "GOLD" OR
103600              WS-NAME-UPPER(3:4) = "GOLD" OR
103700              WS-NAME-UPPER(4:4) = "GOLD" OR
103800              WS-NAME-UPPER(5:4) = "GOLD" OR
103900              WS-NAME-UPPER(6:4) = "GOLD" OR
104000              WS-NAME-UPPER(7:4) = "GOLD" OR
104100              WS-NAME-UPPER(8:4) = "GOLD" OR
104200              WS-NAME-UPPER(9:4) = "GOLD" OR
104300              WS-NAME-UPPER(10:4) = "GOLD" OR
104400              WS-NAME-UPPER(11:4) = "GOLD" OR
104500              WS-NAME-UPPER(12:4) = "GOLD" OR
104600              WS-NAME-UPPER(13:4) = "GOLD" OR
104700              WS-NAME-UPPER(14:4) = "GOLD" OR
104800              WS-NAME-UPPER(15:4) = "GOLD" OR
104900              WS-NAME-UPPER(16:4) = "GOLD" OR
105000              WS-NAME-UPPER(17:4) = "GOLD" OR
105100              WS-NAME-UPPER(18:4) = "GOLD" OR
105200              WS-NAME-UPPER(19:4) = "GOLD" OR
105300              WS-NAME-UPPER(20:4) = "GOLD" OR
105400              WS-NAME-UPPER(21:4) = "GOLD" OR
105500              WS-NAME-UPPER(22:4) = "GOLD" OR
105600              WS-NAME-UPPER(23:4) = "GOLD" OR
105700              WS-NAME-UPPER(24:4) = "GOLD" OR
105800              WS-NAME-UPPER(25:4) = "GOLD" OR
105900              WS-NAME-UPPER(26:4) = "GOLD" OR
106000              WS-NAME-UPPER(27:4) = "GOLD" OR
106100              WS-NAME-UPPER(1:5) = "DAILY" OR
106200              WS-NAME-UPPER(2:5) = "DAILY" OR
106300              WS-NAME-UPPER(3:5) = "DAILY" OR
106400              WS-NAME-UPPER(4:5) = "DAILY" OR
106500              WS-NAME-UPPER(5:5) = "DAILY" OR
106600              WS-NAME-UPPER(6:5) = "DAILY" OR
106700              WS-NAME-UPPER(7:5) = "DAILY" OR
106800              WS-NAME-UPPER(8:5) = "DAILY" OR
106900              WS-NAME-UPPER(9:5) = "DAILY" OR
107000              WS-NAME-UPPER(10:5) = "DAILY" OR
107100              WS-NAME-UPPER(11:5) = "DAILY" OR
107200              WS-NAME-UPPER(12:5) = "DAILY" OR
107300              WS-NAME-UPPER(13:5) = "DAILY" OR
107400              WS-NAME-UPPER(14:5) = "DAILY" OR
107500              WS-NAME-UPPER(15:5) = "DAILY" OR
107600              WS-NAME-UPPER(16:5) = "DAILY" OR
107700              WS-NAME-UPPER(17:5) = "DAILY" OR
107800              WS-NAME-UPPER(18:5) = "DAILY" OR
107900              WS-NAME-UPPER(19:5) = "DAILY" OR
108000              WS-NAME-UPPER(20:5) = "DAILY" OR
108100              WS-NAME-UPPER(21:5) = "DAILY" OR
108200              WS-NAME-UPPER(22:5) = "DAILY" OR
108300              WS-NAME-UPPER(23:5) = "DAILY" OR
108400              WS-NAME-UPPER(24:5) = "DAILY" OR
108500              WS-NAME-UPPER(25:5) = "DAILY" OR
108600              WS-NAME-UPPER(26:5) = "DAILY" OR
108700              WS-NAME-UPPER(1:9) = "EVERY DAY" OR
108800              WS-NAME-UPPER(2:9) = "EVERY DAY" OR
108900              WS-NAME-UPPER(3:9) = "EVERY DAY" OR
109000              WS-NAME-UPPER(4:9) = "EVERY DAY" OR
109100              WS-NAME-UPPER(5:9) = "EVERY DAY" OR
109200              WS-NAME-UPPER(6:9) = "EVERY DAY" OR
109300              WS-NAME-UPPER(7:9) = "EVERY DAY" OR
109400              WS-NAME-UPPER(8:9) = "EVERY DAY" OR
109500              WS-NAME-UPPER(9:9) = "EVERY DAY" OR
109600              WS-NAME-UPPER(10:9) = "EVERY DAY" OR
109700              WS-NAME-UPPER(11:9) = "EVERY DAY" OR
109800              WS-NAME-UPPER(12:9) = "EVERY DAY" OR
109900              WS-NAME-UPPER(13:9) = "EVERY DAY" OR
110000              WS-NAME-UPPER(14:9) = "EVERY DAY" OR
110100              WS-NAME-UPPER(15:9) = "EVERY DAY" OR
110200              WS-NAME-UPPER(16:9) = "EVERY DAY" OR
110300              WS-NAME-UPPER(17:9) = "EVERY DAY" OR
110400              WS-NAME-UPPER(18:9) = "EVERY DAY" OR
110500              WS-NAME-UPPER(19:9) = "EVERY DAY" OR
110600              WS-NAME-UPPER(20:9) = "EVERY DAY" OR
110700              WS-NAME-UPPER(21:9) = "EVERY DAY" OR
110800              WS-NAME-UPPER(22:9) = "EVERY DAY"
110900              ADD 1 TO SITE-TAB-GOLD-JOBS(WS-SITE-IDX-SAVE)
111000     ELSE
111100     IF       WS-NAME-UPPER(1:6) = "SILVER" OR
111200              WS-NAME-UPPER(2:6) = "SILVER" OR
111300              WS-NAME-UPPER(3:6) = "SILVER" OR
111400              WS-NAME-UPPER(4:6) = "SILVER" OR
111500              WS-NAME-UPPER(5:6) = "SILVER" OR
111600              WS-NAME-UPPER(6:6) = "SILVER" OR
111700              WS-NAME-UPPER(7:6) = "SILVER" OR
111800              WS-NAME-UPPER(8:6) = "SILVER" OR
111900              WS-NAME-UPPER(9:6) = "SILVER" OR
112000              WS-NAME-UPPER(10:6) = "SILVER" OR
112100              WS-NAME-UPPER(11:6) = "SILVER" OR
112200              WS-NAME-UPPER(12:6) = "SILVER" OR
112300              WS-NAME-UPPER(13:6) = "SILVER" OR
112400              WS-NAME-UPPER(14:6) = "SILVER" OR
112500              WS-NAME-UPPER(15:6) = "SILVER" OR
112600              WS-NAME-UPPER(16:6) = "SILVER" OR
112700              WS-NAME-UPPER(17:6) = "SILVER" OR
112800              WS-NAME-UPPER(18:6) = "SILVER" OR
112900              WS-NAME-UPPER(19:6) = "SILVER" OR
113000              WS-NAME-UPPER(20:6) = "SILVER" OR
113100              WS-NAME-UPPER(21:6) = "SILVER" OR
113200              WS-NAME-UPPER(22:6) = "SILVER" OR
113300              WS-NAME-UPPER(23:6) = "SILVER" OR
113400              WS-NAME-UPPER(24:6) = "SILVER" OR
113500              WS-NAME-UPPER(25:6) = "SILVER" OR
113600              WS-NAME-UPPER(1:6) = "WEEKLY" OR
113700              WS-NAME-UPPER(2:6) = "WEEKLY" OR
113800              WS-NAME-UPPER(3:6) = "WEEKLY" OR
113900              WS-NAME-UPPER(4:6) = "WEEKLY" OR
114000              WS-NAME-UPPER(5:6) = "WEEKLY" OR
114100              WS-NAME-UPPER(6:6) = "WEEKLY" OR
114200              WS-NAME-UPPER(7:6) = "WEEKLY" OR
114300              WS-NAME-UPPER(8:6) = "WEEKLY" OR
114400              WS-NAME-UPPER(9:6) = "WEEKLY" OR
114500              WS-NAME-UPPER(10:6) = "WEEKLY" OR
114600              WS-NAME-UPPER(11:6) = "WEEKLY" OR
114700              WS-NAME-UPPER(12:6) = "WEEKLY" OR
114800              WS-NAME-UPPER(13:6) = "WEEKLY" OR
114900              WS-NAME-UPPER(14:6) = "WEEKLY" OR
115000              WS-NAME-UPPER(15:6) = "WEEKLY" OR
115100              WS-NAME-UPPER(16:6) = "WEEKLY" OR
115200              WS-NAME-UPPER(17:6) = "WEEKLY" OR
115300              WS-NAME-UPPER(18:6) = "WEEKLY" OR
115400              WS-NAME-UPPER(19:6) = "WEEKLY" OR
115500              WS-NAME-UPPER(20:6) = "WEEKLY" OR
115600              WS-NAME-UPPER(21:6) = "WEEKLY" OR
115700              WS-NAME-UPPER(22:6) = "WEEKLY" OR
115800              WS-NAME-UPPER(23:6) = "WEEKLY" OR
115900              WS-NAME-UPPER(24:6) = "WEEKLY" OR
116000              WS-NAME-UPPER(25:6) = "WEEKLY"
116100              ADD 1 TO SITE-TAB-SILVER-JOBS(WS-SITE-IDX-SAVE)
116200     ELSE
116300     IF       WS-NAME-UPPER(1:6) = "BRONZE" OR
116400              WS-NAME-UPPER(2:6) = "BRONZE" OR
116500              WS-NAME-UPPER(3:6) = "BRONZE" OR
116600              WS-NAME-UPPER(4:6) = "BRONZE" OR
116700              WS-NAME-UPPER(5:6) = "BRONZE" OR
116800              WS-NAME-UPPER(6:6) = "BRONZE" OR
116900              WS-NAME-UPPER(7:6) = "BRONZE" OR
117000              WS-NAME-UPPER(8:6) = "BRONZE" OR
117100              WS-NAME-UPPER(9:6) = "BRONZE" OR
117200              WS-NAME-UPPER(10:6) = "BRONZE" OR
117300              WS-NAME-UPPER(11:6) = "BRONZE" OR
117400              WS-NAME-UPPER(12:6) = "BRONZE" OR
117500              WS-NAME-UPPER(13:6) = "BRONZE" OR
117600              WS-NAME-UPPER(14:6) = "BRONZE" OR
117700              WS-NAME-UPPER(15:6) = "BRONZE" OR
117800              WS-NAME-UPPER(16:6) = "BRONZE" OR
117900              WS-NAME-UPPER(17:6) = "BRONZE" OR
118000              WS-NAME-UPPER(18:6) = "BRONZE" OR
118100              WS-NAME-UPPER(19:6) = "BRONZE" OR
118200              WS-NAME-UPPER(20:6) = "BRONZE" OR
118300              WS-NAME-UPPER(21:6) = "BRONZE" OR
118400              WS-NAME-UPPER(22:6) = "BRONZE" OR
118500              WS-NAME-UPPER(23:6) = "BRONZE" OR
118600              WS-NAME-UPPER(24:6) = "BRONZE" OR
118700              WS-NAME-UPPER(25:6) = "BRONZE" OR
118800              WS-NAME-UPPER(1:7) = "MONTHLY" OR
118900              WS-NAME-UPPER(2:7) = "MONTHLY" OR
119000              WS-NAME-UPPER(3:7) = "MONTHLY" OR
119100              WS-NAME-UPPER(4:7) = "MONTHLY" OR
119200              WS-NAME-UPPER(5:7) = "MONTHLY" OR
119300              WS-NAME-UPPER(6:7) = "MONTHLY" OR
119400              WS-NAME-UPPER(7:7) = "MONTHLY" OR
119500              WS-NAME-UPPER(8:7) = "MONTHLY" OR
119600              WS-NAME-UPPER(9:7) = "MONTHLY" OR
119700              WS-NAME-UPPER(10:7) = "MONTHLY" OR
119800              WS-NAME-UPPER(11:7) = "MONTHLY" OR
119900              WS-NAME-UPPER(12:7) = "MONTHLY" OR
120000              WS-NAME-UPPER(13:7) = "MONTHLY" OR
120100              WS-NAME-UPPER(14:7) = "MONTHLY" OR
120200              WS-NAME-UPPER(15:7) = "MONTHLY" OR
120300              WS-NAME-UPPER(16:7) = "MONTHLY" OR
120400              WS-NAME-UPPER(17:7) = "MONTHLY" OR
120500              WS-NAME-UPPER(18:7) = "MONTHLY" OR
120600              WS-NAME-UPPER(19:7) = "MONTHLY" OR
120700              WS-NAME-UPPER(20:7) = "MONTHLY" OR
120800              WS-NAME-UPPER(21:7) = "MONTHLY" OR
120900              WS-NAME-UPPER(22:7) = "MONTHLY" OR
121000              WS-NAME-UPPER(23:7) = "MONTHLY" OR
121100              WS-NAME-UPPER(24:7) = "MONTHLY"
121200              ADD 1 TO SITE-TAB-BRONZE-JOBS(WS-SITE-IDX-SAVE)
121300     END-IF
121400     END-IF.
121500 ZZ077-EXIT.
121600     EXIT.
121700*
121800 ZZ078-INSERT-SITE-IN-ORDER.
121900*
122000* SIMPLE INSERTION SORT ON THE SMALL (<=500) SITE TABLE - SHIFT
122100* ENTRIES ABOVE THE INSERTION POINT UP BY ONE THEN DROP THE NEW
122200* SITE CODE INTO THE GAP, KEEPING SITE-TAB-CODE ASCENDING.
122300*
122400     ADD      1 TO WS-AUD-SITE-COUNT-X.
122500     SET      SITE-IDX TO 1.
122600     SEARCH   WS-AUD-SITE-TAB
122700              AT END SET SITE-IDX TO WS-AUD-SITE-COUNT-X
122800              WHEN SITE-TAB-CODE(SITE-IDX) > WS-NAME-UPPER(1:10)
122900                  CONTINUE
123000     END-SEARCH.
123100     PERFORM  ZZ078A-SHIFT-ONE-SITE
123200              VARYING WS-AUD-SUB-1 FROM WS-AUD-SITE-COUNT-X BY -1
123300              UNTIL WS-AUD-SUB-1 <= SITE-IDX.
123400     MOVE     SPACE               TO WS-AUD-SITE-TAB(SITE-IDX).
123500     MOVE     WS-NAME-UPPER(1:10) TO SITE-TAB-CODE(SITE-IDX).
123600     MOVE     "N" TO SITE-TAB-ON-BDR-SIDE(SITE-IDX)
123700                      SITE-TAB-ON-BKT-SIDE(SITE-IDX)
123800                      SITE-TAB-RATE-FIELD-SEEN(SITE-IDX)
123900                      SITE-TAB-RESULT-FLD-SEEN(SITE-IDX).
124000 ZZ078-EXIT.
124100     EXIT.
124200*
124300 ZZ078A-SHIFT-ONE-SITE.
124400     MOVE     WS-AUD-SITE-TAB(WS-AUD-SUB-1 - 1)
124500                         TO WS-AUD-SITE-TAB(WS-AUD-SUB-1).
