000100*****************************************************************
000200*                                                               *
000300*                 BACKUP STORAGE AUDIT - CHANGE DETECT          *
000400*      COMPARES THE TWO MOST RECENT DAILY SUMMARIES AND         *
000500*         RAISES DAY-OVER-DAY METRIC-CHANGE ANOMALIES           *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200***
001300     PROGRAM-ID.         AUDCHG.
001400***
001500     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600     INSTALLATION.       APPLEWOOD COMPUTERS - MANAGED SERVICES UN
001700     DATE-WRITTEN.       02/11/87.
001800     DATE-COMPILED.
001900     SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER, VINCEN
002000                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100                         SEE THE FILE COPYING FOR DETAILS.
002200***
002300*    REMARKS.            READS THE DAILY SUMMARY STORE, LOCATES TH
002400*                        MOST RECENT REPORT DATES AND COMPARES FOU
002500*                        CONTROL-TOTAL METRICS BETWEEN THEM, RAISI
002600*                        METRIC_CHANGE ANOMALY RECORD FOR ANY SWIN
002700*                        ITS PERCENTAGE THRESHOLD.
002800***
002900*    CALLED MODULES.     NONE.
003000***
003100*    FILES USED.
003200*                        AUD-SUM-FILE.  DAILY SUMMARY STORE (INPUT
003300*                        AUD-ANM-FILE.  ANOMALY STORE (OUTPUT).
003400***
003500* CHANGES:
003600* 02/11/87 VBC -         ORIGINAL PROGRAM.  RAN AFTER THE WEEKLY       .00
003700*                        RECONCILIATION TO FLAG ANY SITE WHOSE FRE     .00
003800*                        SPACE HAD DROPPED HARD SINCE THE LAST RUN     .00
003900* 19/06/90 VBC -    .01  ALIGNED THE THRESHOLD WITH THE NEW EXCEPT     .01
004000*                        LADDER IN AUD000 RATHER THAN A FLAT FIGUR     .01
004100* 23/02/98 VBC -    .02  Y2K - REPORT-DATE KEYS NOW HOLD A 4 DIGIT     .02
004200*                        CENTURY THROUGHOUT.                           .02
004300* 14/05/02 VBC -    .03  REWORKED TO COMPARE THE NEW DAILY-SUMMARY     .03
004400*                        RECORD LAYOUT ONCE AUD000 MOVED TO THE        .03
004500*                        DISK-BASED BDR EXTRACT.                       .03
004600* 09/10/06 VBC -    .04  ADDED WASABI ACTIVE/DELETED TB TO THE         .04
004700*                        METRICS COMPARED, MATCHING THE NEW BUCKET     .04
004800*                        UTILISATION EXTRACT IN AUD000.                .04
004900* 23/02/11 VBC -    .05  ADDED TOTAL-COST TO THE METRICS COMPARED      .05
005000*                        WASABI INVOICE DISPUTES NEEDED A PAPER TR     .05
005100* 04/12/25 VBC - 1.0.00  OFF-SITE VENDOR EXTRACT REWORKED FOR CLOU  1.0.00
005200*                        OBJECT-STORAGE BILLING; METRIC SET NOW     1.0.00
005300*                        VEEAM_TB/WASABI_ACTIVE_TB/WASABI_DELETED_  1.0.00
005400*                        TOTAL_COST, REPLACING THE OLD TAPE-DRIVE   1.0.00
005500* 02/02/26 VBC - 1.0.01  SEVERITY NOW DOUBLES THE THRESHOLD FOR     1.0.01
005600*                        "CRITICAL" RATHER THAN A FIXED EXTRA 10 P  1.0.01
005700*                        BROUGHT IN LINE WITH AUD000'S ANOMALY LAD  1.0.01
005800* 10/02/26 VBC - 1.0.02  SEVERITY WAS BEING WRITTEN UPPER-CASE -    1.0.02
005900*                        METRIC_CHANGE ANOMALIES MUST CARRY LOWER-  1.0.02
006000*                        CASE critical/warning, NOT THE THRESHOLD   1.0.02
006100*                        SIDE'S CRITICAL/HIGH/MEDIUM LADDER.        1.0.02
006200***
006300 ENVIRONMENT              DIVISION.
006400*================================
006500*
006600 CONFIGURATION            SECTION.
006700 SOURCE-COMPUTER.        IBM-370.
006800 OBJECT-COMPUTER.        IBM-370.
006900 SPECIAL-NAMES.
007000     CLASS AUD-ALPHA-SITE IS "A" THRU "Z"
007100     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
007200*
007300 INPUT-OUTPUT             SECTION.
007400 FILE-CONTROL.
007500 COPY "selaudsum.cob".
007600 COPY "selaudanm.cob".
007700*
007800 DATA                     DIVISION.
007900*=======================
008000*
008100 FILE SECTION.
008200 COPY "fdaudsum.cob".
008300 COPY "fdaudanm.cob".
008400*
008500 WORKING-STORAGE SECTION.
008600*-----------------------
008700 77  PROG-NAME                PIC X(17)   VALUE "AUDCHG (1.0.02)".
008800*
008900 01  WS-FILE-STATUS.
009000     03  AUD-SUM-STATUS        PIC XX      VALUE "00".
009100         88  AUD-SUM-OK                   VALUE "00".
009200         88  AUD-SUM-EOF                  VALUE "10".
009300     03  AUD-ANM-STATUS        PIC XX      VALUE "00".
009400     03  FILLER                PIC X(10).
009500*
009600 01  WS-RUN-CONTROL.
009700     03  WS-RERUN-SWITCH       PIC X.
009800     03  WS-ANM-SEQ            PIC 9(5)    COMP VALUE ZERO.
009900     03  WS-SUMMARY-COUNT      PIC 9(5)    COMP VALUE ZERO.
010000*
010100* WS-PREV-SUMMARY/WS-CURR-SUMMARY HOLD THE LAST TWO SUMMARY ROWS R
010200* DATES SORT THE SAME LEXICALLY AS CHRONOLOGICALLY (CCYY-MM-DD) SO
010300* STRAIGHT SEQUENTIAL PASS LEAVES THE TWO NEWEST IN THESE TWO SLOT
010400*
010500 01  WS-PREV-SUMMARY.
010600     03  WS-PREV-DATE          PIC X(10).
010700     03  WS-PREV-DATE-R REDEFINES WS-PREV-DATE.
010800         05  WS-PREV-DATE-CCYY     PIC X(4).
010900         05  FILLER                PIC X.
011000         05  WS-PREV-DATE-MM       PIC X(2).
011100         05  FILLER                PIC X.
011200         05  WS-PREV-DATE-DD       PIC X(2).
011300     03  WS-PREV-VEEAM-TB      PIC S9(9)V9(4) COMP-3.
011400     03  WS-PREV-ACTIVE-TB     PIC S9(9)V9(4) COMP-3.
011500     03  WS-PREV-DELETED-TB    PIC S9(9)V9(4) COMP-3.
011600     03  WS-PREV-TOTAL-COST    PIC S9(9)V9(2) COMP-3.
011700*
011800 01  WS-CURR-SUMMARY.
011900     03  WS-CURR-DATE          PIC X(10)      VALUE SPACE.
012000     03  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
012100         05  WS-CURR-DATE-CCYY     PIC X(4).
012200         05  FILLER                PIC X.
012300         05  WS-CURR-DATE-MM       PIC X(2).
012400         05  FILLER                PIC X.
012500         05  WS-CURR-DATE-DD       PIC X(2).
012600     03  WS-CURR-VEEAM-TB      PIC S9(9)V9(4) COMP-3 VALUE ZERO.
012700     03  WS-CURR-ACTIVE-TB     PIC S9(9)V9(4) COMP-3 VALUE ZERO.
012800     03  WS-CURR-DELETED-TB    PIC S9(9)V9(4) COMP-3 VALUE ZERO.
012900     03  WS-CURR-TOTAL-COST    PIC S9(9)V9(2) COMP-3 VALUE ZERO.
013000*
013100 01  WS-CHANGE-WORK.
013200     03  WS-CHG-METRIC         PIC X(20).
013300     03  WS-CHG-LABEL          PIC X(30).
013400     03  WS-CHG-THRESHOLD      PIC 9(3)V9(2).
013500     03  WS-CHG-PREV           PIC S9(9)V9(4) COMP-3.
013600     03  WS-CHG-CURR           PIC S9(9)V9(4) COMP-3.
013700     03  WS-CHG-ABS-DIFF       PIC S9(9)V9(4) COMP-3.
013800     03  WS-CHG-CHANGE-PCT     PIC 9(6)V9(2)  COMP-3.
013900     03  WS-CHG-PCT-1DEC       PIC 9(5)V9     COMP-3.
014000     03  WS-CHG-SEVERITY       PIC X(10).
014100     03  WS-CHG-DIRECTION      PIC X(9).
014200*
014300 01  WS-CHANGE-EDITS.
014400     03  WS-CHG-PREV-EDIT      PIC -9(7).9(4).
014500     03  WS-CHG-CURR-EDIT      PIC -9(7).9(4).
014600     03  WS-CHG-PCT-EDIT       PIC 9(5).9.
014700*
014800 LINKAGE SECTION.
014900*===============
015000*
015100 PROCEDURE DIVISION.
015200*===================
015300*
015400 AA000-MAIN-CONTROL.
015500     PERFORM  AA010-OPEN-CHG-FILES.
015600     PERFORM  AA020-FIND-LAST-TWO-DATES THRU AA020-EXIT.
015700     IF       WS-SUMMARY-COUNT < 2
015800              GO TO AA000-NO-COMPARE.
015900     PERFORM  AA025-FIND-MAX-ANM-SEQ THRU AA025-EXIT.
016000     PERFORM  AA030-COMPARE-METRICS.
016100 AA000-NO-COMPARE.
016200     CLOSE    AUD-SUM-FILE
016300              AUD-ANM-FILE.
016400     GOBACK.
016500*
016600 AA010-OPEN-CHG-FILES.
016700     OPEN     INPUT AUD-SUM-FILE.
016800     OPEN     I-O   AUD-ANM-FILE.
016900*
017000 AA020-FIND-LAST-TWO-DATES.
017100*
017200* ONE FORWARD PASS OVER THE WHOLE SUMMARY STORE - NO HISTORY LIMIT
017300* IN PRACTICE SO THIS STAYS CHEAP; THE HIGHEST-KEYED TWO ROWS READ
017400* ARE THE TWO MOST RECENT REPORT DATES.
017500*
017600     PERFORM  AA021-READ-ONE-SUMMARY UNTIL AUD-SUM-EOF.
017700 AA020-EXIT.
017800     EXIT.
017900*
018000 AA021-READ-ONE-SUMMARY.
018100     READ     AUD-SUM-FILE NEXT RECORD
018200              AT END SET AUD-SUM-EOF TO TRUE
018300     END-READ.
018400     IF       AUD-SUM-STATUS = "00"
018500              MOVE WS-CURR-SUMMARY TO WS-PREV-SUMMARY
018600              MOVE AUD-SUM-REPORT-DATE       TO WS-CURR-DATE
018700              MOVE AUD-SUM-VEEAM-TB          TO WS-CURR-VEEAM-TB
018800              MOVE AUD-SUM-WASABI-ACTIVE-TB  TO WS-CURR-ACTIVE-TB
018900              MOVE AUD-SUM-WASABI-DELETED-TB TO WS-CURR-DELETED-TB
019000              MOVE AUD-SUM-TOTAL-COST        TO WS-CURR-TOTAL-COST
019100              ADD  1 TO WS-SUMMARY-COUNT.
019200*
019300 AA025-FIND-MAX-ANM-SEQ.
019400*
019500* AUD000 MAY ALREADY HAVE WRITTEN THRESHOLD ANOMALIES FOR THE CURR
019600* DATE - START THIS RUN'S SEQUENCE NUMBERS ABOVE WHATEVER IT LEFT
019700* THE DATE+SEQ KEY STAYS UNIQUE.
019800*
019900     MOVE     ZERO      TO WS-ANM-SEQ.
020000     MOVE     WS-CURR-DATE TO AUD-ANM-REPORT-DATE.
020100     MOVE     ZERO         TO AUD-ANM-SEQ-NO.
020200     START    AUD-ANM-FILE KEY IS NOT LESS THAN AUD-ANM-KEY
020300              INVALID KEY GO TO AA025-EXIT.
020400     PERFORM  AA026-SCAN-ANM-SEQ
020500              UNTIL AUD-ANM-STATUS NOT = "00" OR
020600                    AUD-ANM-REPORT-DATE NOT = WS-CURR-DATE.
020700 AA025-EXIT.
020800     EXIT.
020900*
021000 AA026-SCAN-ANM-SEQ.
021100     READ     AUD-ANM-FILE NEXT RECORD
021200              AT END MOVE "10" TO AUD-ANM-STATUS
021300     END-READ.
021400     IF       AUD-ANM-STATUS = "00" AND
021500              AUD-ANM-REPORT-DATE = WS-CURR-DATE
021600              MOVE AUD-ANM-SEQ-NO TO WS-ANM-SEQ.
021700*
021800 AA030-COMPARE-METRICS.
021900     MOVE     "VEEAM_TB"             TO WS-CHG-METRIC.
022000     MOVE     "VEEAM BACKUP SIZE"    TO WS-CHG-LABEL.
022100     MOVE     20                     TO WS-CHG-THRESHOLD.
022200     MOVE     WS-PREV-VEEAM-TB       TO WS-CHG-PREV.
022300     MOVE     WS-CURR-VEEAM-TB       TO WS-CHG-CURR.
022400     PERFORM  ZZ042-COMPARE-ONE-METRIC THRU ZZ042-EXIT.
022500*
022600     MOVE     "WASABI_ACTIVE_TB"     TO WS-CHG-METRIC.
022700     MOVE     "WASABI ACTIVE STORAGE" TO WS-CHG-LABEL.
022800     MOVE     20                     TO WS-CHG-THRESHOLD.
022900     MOVE     WS-PREV-ACTIVE-TB      TO WS-CHG-PREV.
023000     MOVE     WS-CURR-ACTIVE-TB      TO WS-CHG-CURR.
023100     PERFORM  ZZ042-COMPARE-ONE-METRIC THRU ZZ042-EXIT.
023200*
023300     MOVE     "WASABI_DELETED_TB"    TO WS-CHG-METRIC.
023400     MOVE     "WASABI DELETED STORAGE" TO WS-CHG-LABEL.
023500     MOVE     50                     TO WS-CHG-THRESHOLD.
023600     MOVE     WS-PREV-DELETED-TB     TO WS-CHG-PREV.
023700     MOVE     WS-CURR-DELETED-TB     TO WS-CHG-CURR.
023800     PERFORM  ZZ042-COMPARE-ONE-METRIC THRU ZZ042-EXIT.
023900*
024000     MOVE     "TOTAL_COST"           TO WS-CHG-METRIC.
024100     MOVE     "TOTAL COST"           TO WS-CHG-LABEL.
024200     MOVE     25                     TO WS-CHG-THRESHOLD.
024300     MOVE     WS-PREV-TOTAL-COST     TO WS-CHG-PREV.
024400     MOVE     WS-CURR-TOTAL-COST     TO WS-CHG-CURR.
024500     PERFORM  ZZ042-COMPARE-ONE-METRIC THRU ZZ042-EXIT.
024600*
024700 AA040-WRITE-CHANGE-ANOMALY.
024800     ADD      1 TO WS-ANM-SEQ.
024900     MOVE     WS-CURR-DATE          TO AUD-ANM-REPORT-DATE.
025000     MOVE     WS-ANM-SEQ            TO AUD-ANM-SEQ-NO.
025100     MOVE     WS-CHG-SEVERITY       TO AUD-ANM-SEVERITY.
025200     MOVE     "METRIC_CHANGE"       TO AUD-ANM-TYPE.
025300     MOVE     WS-CHG-METRIC         TO AUD-ANM-METRIC.
025400     MOVE     WS-CHG-PREV           TO AUD-ANM-PREVIOUS-VALUE.
025500     MOVE     WS-CHG-CURR           TO AUD-ANM-CURRENT-VALUE.
025600     MOVE     WS-CHG-CHANGE-PCT     TO AUD-ANM-CHANGE-PCT.
025700     PERFORM  ZZ041-BUILD-CHANGE-DESCRIPTION THRU ZZ041-EXIT.
025800     WRITE    AUD-ANM-RECORD
025900              INVALID KEY CONTINUE.
026000*
026100 ZZ040-CALC-CHANGE-PCT.
026200     COMPUTE  WS-CHG-ABS-DIFF = WS-CHG-CURR - WS-CHG-PREV.
026300     IF       WS-CHG-ABS-DIFF < ZERO
026400              COMPUTE WS-CHG-ABS-DIFF = ZERO - WS-CHG-ABS-DIFF.
026500     COMPUTE  WS-CHG-CHANGE-PCT ROUNDED =
026600              WS-CHG-ABS-DIFF / WS-CHG-PREV * 100.
026700 ZZ040-EXIT.
026800     EXIT.
026900*
027000 ZZ041-BUILD-CHANGE-DESCRIPTION.
027100     IF       WS-CHG-CURR >= WS-CHG-PREV
027200              MOVE "INCREASED" TO WS-CHG-DIRECTION
027300     ELSE
027400              MOVE "DECREASED" TO WS-CHG-DIRECTION.
027500     COMPUTE  WS-CHG-PCT-1DEC ROUNDED = WS-CHG-CHANGE-PCT.
027600     MOVE     WS-CHG-PREV           TO WS-CHG-PREV-EDIT.
027700     MOVE     WS-CHG-CURR           TO WS-CHG-CURR-EDIT.
027800     MOVE     WS-CHG-PCT-1DEC       TO WS-CHG-PCT-EDIT.
027900     MOVE     SPACE                 TO AUD-ANM-DESCRIPTION.
028000     STRING   WS-CHG-LABEL          DELIMITED BY "  "
028100              " "                   DELIMITED BY SIZE
028200              WS-CHG-DIRECTION      DELIMITED BY SIZE
028300              " BY "                DELIMITED BY SIZE
028400              WS-CHG-PCT-EDIT       DELIMITED BY SIZE
028500              "% (FROM "            DELIMITED BY SIZE
028600              WS-CHG-PREV-EDIT      DELIMITED BY SIZE
028700              " TO "                DELIMITED BY SIZE
028800              WS-CHG-CURR-EDIT      DELIMITED BY SIZE
028900              ")"                   DELIMITED BY SIZE
029000              INTO AUD-ANM-DESCRIPTION.
029100 ZZ041-EXIT.
029200     EXIT.
029300*
029400 ZZ042-COMPARE-ONE-METRIC.
029500     IF       WS-CHG-PREV = ZERO
029600              GO TO ZZ042-EXIT.
029700     PERFORM  ZZ040-CALC-CHANGE-PCT THRU ZZ040-EXIT.
029800     IF       WS-CHG-CHANGE-PCT < WS-CHG-THRESHOLD
029900              GO TO ZZ042-EXIT.
030000     IF       WS-CHG-CHANGE-PCT >= WS-CHG-THRESHOLD * 2
030100              MOVE "critical" TO WS-CHG-SEVERITY
030200     ELSE
030300              MOVE "warning"  TO WS-CHG-SEVERITY.
030400     PERFORM  AA040-WRITE-CHANGE-ANOMALY.
030500 ZZ042-EXIT.
030600     EXIT.
