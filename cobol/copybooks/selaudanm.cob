000100********************************************
000200*                                          *
000300*  SELECT FOR ANOMALY STORE              *
000400********************************************
000500*
000600* 09/12/25 VBC - CREATED.
000700*
000800 SELECT   AUD-ANM-FILE
000900          ASSIGN       TO "AUD-ANM-FILE"
001000          ORGANIZATION IS INDEXED
001100          ACCESS MODE  IS DYNAMIC
001200          RECORD KEY   IS AUD-ANM-KEY
001300          FILE STATUS  IS AUD-ANM-STATUS.
