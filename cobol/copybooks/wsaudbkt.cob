000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUCKET METRIC    *
000400*     STORE (INDEXED, KEYED ON DATE +     *
000500*     BUCKET NAME)                        *
000600*     USES AUD-BKT-KEY AS KEY             *
000700********************************************
000800*  FILE SIZE 180 BYTES PADDED TO 256 BY FILLER.
000900*
001000* 06/12/25 VBC - CREATED.
001100*
001200 01  AUD-BKT-METRIC-RECORD.
001300     03  AUD-BKT-KEY.
001400         05  AUD-BKT-REPORT-DATE     PIC X(10).
001500         05  AUD-BKT-BUCKET-NAME     PIC X(40).
001600     03  AUD-BKT-SITE-CODE           PIC X(10).
001700     03  AUD-BKT-ACTIVE-TB           PIC 9(7)V9(4).
001800     03  AUD-BKT-DELETED-TB          PIC 9(7)V9(4).
001900     03  AUD-BKT-ACTIVE-COST         PIC 9(7)V9(2).
002000     03  AUD-BKT-DELETED-COST        PIC 9(7)V9(2).
002100     03  AUD-BKT-TOTAL-COST          PIC 9(7)V9(2).
002200     03  AUD-BKT-HIGH-DELETED-RAISED PIC X       VALUE "N".
002300         88  AUD-BKT-ALREADY-RAISED              VALUE "Y".
002400     03  FILLER                      PIC X(45).
