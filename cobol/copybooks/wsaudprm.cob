000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR AUDIT SETTINGS   *
000400*     FILE (KEY/VALUE OVERRIDE OF THE     *
000500*     FIVE AUDIT DEFAULTS)                *
000600********************************************
000700*  FILE SIZE 256 BYTES PADDED TO 512 BY FILLER.
000800*
000900* 05/12/25 VBC - CREATED.
001000* 14/01/26 VBC - WIDENED AUD-PRM-KEY TO X(26), WAS X(20), TO FIT
001100*                DELETED_RATIO_THRESHOLD WITHOUT TRUNCATION.
001200*
001300 01  AUD-PARM-RECORD.
001400     03  AUD-PRM-BLOCK.
001500         05  AUD-PRM-KEY              PIC X(26).
001600         05  AUD-PRM-WASABI-COST      PIC 9(3)V9(4).
001700         05  AUD-PRM-SALES-TAX        PIC V9(6).
001800         05  AUD-PRM-LOW-DISK-PCT     PIC 9(3)V9(2).
001900         05  AUD-PRM-DISCREPANCY-PCT  PIC 9(3)V9(2).
002000         05  AUD-PRM-DELETED-RATIO    PIC 9(1)V9(4).
002100         05  AUD-PRM-VALUE-RAW        PIC X(20).
002200     03  FILLER                       PIC X(176).
002300*
002400 01  AUD-PARM-HEADER.
002500     03  AUD-PRMH-KEY                 PIC X(26)  VALUE SPACE.
002600     03  AUD-PRMH-FOUND-COUNT         BINARY-SHORT UNSIGNED.
002700     03  AUD-PRMH-READ-COUNT          BINARY-SHORT UNSIGNED.
002800     03  FILLER                       PIC X(222).
