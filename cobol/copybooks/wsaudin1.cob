000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BACKUP AUDIT     *
000400*     EXTRACT (ONE ROW PER BACKUP JOB)    *
000500*     BDR SERVER IDENTITY COMES FROM THE  *
000600*     SOURCE FILE, NOT FROM THIS RECORD.  *
000700********************************************
000800*  FILE SIZE 196 BYTES.
000900*
001000* 05/12/25 VBC - CREATED.
001100* 09/12/25 VBC - ADDED AUD-IN1-FIRST-FLAG, USED BY AA030 TO PICK THE
001200*                FIRST JOB ROW PER SERVER FOR SIZE/FREE-DISK.
001300*
001400 01  AUD-BDR-INPUT-RECORD.
001500     03  AUD-IN1-BDR-SERVER          PIC X(40).
001600     03  AUD-IN1-SITE-CODE           PIC X(10).
001700     03  AUD-IN1-JOB-NAME            PIC X(40).
001800     03  AUD-IN1-BACKUP-SIZE-GB      PIC 9(9)V9(2).
001900     03  AUD-IN1-DISK-FREE-GB        PIC 9(9)V9(2).
002000     03  AUD-IN1-SUCCESS-RATE-PCT    PIC 9(3)V9(2).
002100     03  AUD-IN1-SUCCESS-RATE-FLAG   PIC X.
002200         88  AUD-IN1-RATE-PRESENT              VALUE "Y".
002300         88  AUD-IN1-RATE-ABSENT               VALUE "N".
002400     03  AUD-IN1-LAST-RESULT         PIC X(10).
002500         88  AUD-IN1-RESULT-SUCCESS            VALUE "SUCCESS".
002600         88  AUD-IN1-RESULT-WARNING            VALUE "WARNING".
002700         88  AUD-IN1-RESULT-FAILED             VALUE "FAILED".
002800     03  AUD-IN1-BACKUP-MODE         PIC X(20).
002900     03  AUD-IN1-SCHEDULE            PIC X(30).
003000     03  AUD-IN1-FIRST-FLAG          PIC X.
003100         88  AUD-IN1-FIRST-ROW-FOR-SERVER      VALUE "Y".
003200     03  FILLER                      PIC X(19).
