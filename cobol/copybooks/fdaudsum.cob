000100********************************************
000200*                                          *
000300*  FD FOR DAILY SUMMARY STORE            *
000400********************************************
000500*  FILE SIZE 512 BYTES.
000600*
000700 FD       AUD-SUM-FILE
000800          LABEL RECORDS ARE STANDARD.
000900 COPY "wsaudsum.cob".
