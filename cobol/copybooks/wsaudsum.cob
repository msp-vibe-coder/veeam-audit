000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR DAILY SUMMARY    *
000400*     STORE (ONE RECORD PER REPORT DATE) *
000500*     USES AUD-SUM-REPORT-DATE AS KEY     *
000600*     THIS IS THE CONTROL-TOTALS RECORD  *
000700*     READ BACK BY AUDCHG AND AUDRPT.    *
000800********************************************
000900*  FILE SIZE 330 BYTES PADDED TO 512 BY FILLER.
001000*
001100* 08/12/25 VBC - CREATED.
001200* 21/12/25 VBC - SPLIT JOB TOTALS OUT TO THEIR OWN GROUP AFTER THE
001300*                EXCEPTION COUNTERS GOT HARD TO READ RUN TOGETHER.
001400* 02/02/26 VBC - ADDED AUD-SUM-PRIOR-DATE, SET BY AUDCHG ONLY, SO A
001500*                RE-RUN OF AUDRPT CAN SHOW WHAT THE COMPARISON USED
001600*                WITHOUT RE-READING THE WHOLE HISTORY.
001700*
001800 01  AUD-SUM-RECORD.
001900     03  AUD-SUM-REPORT-DATE         PIC X(10).
002000     03  AUD-SUM-REPORT-DATE-R REDEFINES AUD-SUM-REPORT-DATE.
002100         05  AUD-SUM-DATE-CCYY       PIC X(4).
002200         05  FILLER                  PIC X.
002300         05  AUD-SUM-DATE-MM         PIC X(2).
002400         05  FILLER                  PIC X.
002500         05  AUD-SUM-DATE-DD         PIC X(2).
002600     03  AUD-SUM-STORAGE-TOTALS.
002700         05  AUD-SUM-VEEAM-TB            PIC 9(9)V9(4).
002800         05  AUD-SUM-WASABI-ACTIVE-TB    PIC 9(9)V9(4).
002900         05  AUD-SUM-WASABI-DELETED-TB   PIC 9(9)V9(4).
003000         05  AUD-SUM-DISCREPANCY-PCT     PIC S9(4)V9(2).
003100     03  AUD-SUM-COST-TOTALS.
003200         05  AUD-SUM-TOTAL-COST          PIC 9(9)V9(2).
003300         05  AUD-SUM-ACTIVE-COST         PIC 9(9)V9(2).
003400         05  AUD-SUM-DELETED-COST        PIC 9(9)V9(2).
003500     03  AUD-SUM-EXCEPTION-COUNTS.
003600         05  AUD-SUM-LOW-DISK-COUNT      PIC 9(5).
003700         05  AUD-SUM-HIGH-DISCREP-COUNT  PIC 9(5).
003800         05  AUD-SUM-HIGH-DELETED-COUNT  PIC 9(5).
003900         05  AUD-SUM-FAILED-JOB-COUNT    PIC 9(5).
004000         05  AUD-SUM-WARNING-JOB-COUNT   PIC 9(5).
004100     03  AUD-SUM-JOB-TOTALS.
004200         05  AUD-SUM-TOTAL-JOBS          PIC 9(6).
004300         05  AUD-SUM-SUCCESSFUL-JOBS     PIC 9(6).
004400         05  AUD-SUM-FAILED-JOBS         PIC 9(6).
004500         05  AUD-SUM-WARNING-JOBS        PIC 9(6).
004600     03  AUD-SUM-PRIOR-DATE              PIC X(10).
004700     03  AUD-SUM-CHANGE-SCANNED-FLAG     PIC X    VALUE "N".
004800         88  AUD-SUM-ALREADY-CHG-SCANNED          VALUE "Y".
004900     03  FILLER                          PIC X(180).
