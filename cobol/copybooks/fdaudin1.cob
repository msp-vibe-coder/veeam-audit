000100********************************************
000200*                                          *
000300*  FD FOR BACKUP AUDIT EXTRACT           *
000400********************************************
000500*  FILE SIZE 196 BYTES.
000600*
000700 FD       AUD-IN1-FILE
000800          LABEL RECORDS ARE STANDARD.
000900 COPY "wsaudin1.cob".
