000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR SITE METRIC      *
000400*     STORE (INDEXED, KEYED ON DATE +     *
000500*     SITE CODE)                          *
000600*     USES AUD-SIT-KEY AS KEY             *
000700********************************************
000800*  FILE SIZE 300 BYTES PADDED TO 512 BY FILLER.
000900*
001000* 07/12/25 VBC - CREATED.
001100* 03/01/26 VBC - ADDED TIER-COUNT BLOCK (GOLD/SILVER/BRONZE) AFTER
001200*                CLIENT REVIEW OF THE DISCREPANCY SECTION ONLY
001300*                SHOWING TOTALS, NOT THE SCHEDULE MIX.
001400*
001500 01  AUD-SIT-METRIC-RECORD.
001600     03  AUD-SIT-KEY.
001700         05  AUD-SIT-REPORT-DATE     PIC X(10).
001800         05  AUD-SIT-SITE-CODE       PIC X(10).
001900     03  AUD-SIT-VEEAM-TB            PIC 9(8)V9(4).
002000     03  AUD-SIT-WASABI-ACTIVE-TB    PIC 9(8)V9(4).
002100     03  AUD-SIT-WASABI-DELETED-TB   PIC 9(8)V9(4).
002200     03  AUD-SIT-DISCREPANCY-PCT     PIC S9(4)V9(2).
002300     03  AUD-SIT-JOB-STATS.
002400         05  AUD-SIT-SUCCESS-RATE-PCT    PIC 9(3)V9(2).
002500         05  AUD-SIT-TOTAL-JOBS          PIC 9(5).
002600         05  AUD-SIT-FAILED-JOBS         PIC 9(5).
002700         05  AUD-SIT-WARNING-JOBS        PIC 9(5).
002800         05  AUD-SIT-SUCCESSFUL-JOBS     PIC 9(5).
002900     03  AUD-SIT-MODE-COUNTS.
003000         05  AUD-SIT-INCREMENT-JOBS      PIC 9(5).
003100         05  AUD-SIT-REVERSE-INC-JOBS    PIC 9(5).
003200     03  AUD-SIT-TIER-COUNTS.
003300         05  AUD-SIT-GOLD-JOBS           PIC 9(5).
003400         05  AUD-SIT-SILVER-JOBS         PIC 9(5).
003500         05  AUD-SIT-BRONZE-JOBS         PIC 9(5).
003600     03  AUD-SIT-HIGH-DISCREP-RAISED PIC X      VALUE "N".
003700         88  AUD-SIT-ALREADY-RAISED              VALUE "Y".
003800     03  AUD-SIT-FAILED-JOBS-RAISED  PIC X       VALUE "N".
003900         88  AUD-SIT-FAILED-ALREADY-RAISED        VALUE "Y".
004000     03  AUD-SIT-ON-BDR-SIDE         PIC X       VALUE "N".
004100         88  AUD-SIT-HAS-BDR-DATA                 VALUE "Y".
004200     03  AUD-SIT-ON-BKT-SIDE         PIC X       VALUE "N".
004300         88  AUD-SIT-HAS-BKT-DATA                 VALUE "Y".
004400     03  FILLER                      PIC X(188).
