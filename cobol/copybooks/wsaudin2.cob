000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUCKET           *
000400*     UTILIZATION EXTRACT                 *
000500*     ONE ROW PER CLOUD STORAGE BUCKET.   *
000600*     ONLY BUCKETS WHOSE NAME CONTAINS    *
000700*     "VEEAM" ARE PROCESSED - SEE AA040.  *
000800********************************************
000900*  FILE SIZE 131 BYTES.
001000*
001100* 05/12/25 VBC - CREATED.
001200*
001300 01  AUD-BKT-INPUT-RECORD.
001400     03  AUD-IN2-BUCKET-NAME         PIC X(40).
001500     03  AUD-IN2-REGION              PIC X(20).
001600     03  AUD-IN2-BUCKET-STATUS       PIC X(10).
001700         88  AUD-IN2-STATUS-ACTIVE             VALUE "ACTIVE".
001800         88  AUD-IN2-STATUS-DELETED            VALUE "DELETED".
001900     03  AUD-IN2-RECORD-DATE         PIC X(10).
002000     03  AUD-IN2-BILLABLE-ACTIVE-TB  PIC 9(7)V9(4).
002100     03  AUD-IN2-BILLABLE-DELETE-TB  PIC 9(7)V9(4).
002200     03  FILLER                      PIC X(30).
