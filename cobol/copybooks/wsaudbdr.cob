000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BDR METRIC       *
000400*     STORE (INDEXED, KEYED ON DATE +     *
000500*     SERVER - AUD000 WRITES, AUDRPT      *
000600*     READS BACK)                         *
000700*     USES AUD-BDR-KEY AS KEY             *
000800********************************************
000900*  FILE SIZE 200 BYTES PADDED TO 256 BY FILLER.
001000*
001100* 06/12/25 VBC - CREATED.
001200* 02/01/26 VBC - ADDED AUD-BDR-KEY AS A GROUP OVER DATE+SERVER SO
001300*                AA080 CAN START/DELETE ON REPORT DATE ALONE.
001400* 13/02/26 VBC - PULLED THE AUD-BDR-REPORT-DATE-R REDEFINES - IT
001500*                WAS DECLARED AT THE WRONG LEVEL (03 OVER A 05
001600*                FIELD, WITH AUD-BDR-SERVER SITTING BETWEEN THEM)
001700*                AND NOBODY EVER REFERENCED THE CCYY/MM/DD
001800*                PIECES ANYWAY - TICKET MSU-4519.
001900*
002000 01  AUD-BDR-METRIC-RECORD.
002100     03  AUD-BDR-KEY.
002200         05  AUD-BDR-REPORT-DATE     PIC X(10).
002300         05  AUD-BDR-SERVER          PIC X(40).
002400     03  AUD-BDR-SITE-CODE           PIC X(10).
002500     03  AUD-BDR-BACKUP-SIZE-TB      PIC 9(8)V9(4).
002600     03  AUD-BDR-DISK-FREE-TB        PIC 9(8)V9(4).
002700     03  AUD-BDR-DISK-FREE-PCT       PIC 9(3)V9(2).
002800     03  AUD-BDR-LOW-DISK-RAISED     PIC X       VALUE "N".
002900         88  AUD-BDR-ALREADY-RAISED              VALUE "Y".
003000     03  AUD-BDR-FILLER              PIC X(39).
003100*
003200 01  AUD-BDR-HEADER-RECORD.
003300     03  AUD-BDRH-KEY                PIC X(50)   VALUE SPACE.
003400     03  AUD-BDRH-BDR-COUNT          BINARY-SHORT UNSIGNED.
003500     03  AUD-BDRH-LAST-REPORT-DATE   PIC X(10).
003600     03  FILLER                      PIC X(188).
