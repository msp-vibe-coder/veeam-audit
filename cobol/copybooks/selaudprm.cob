000100********************************************
000200*                                          *
000300*  SELECT FOR AUDIT SETTINGS (KEY/VALUE OVERRIDE) FILE*
000400********************************************
000500*
000600* 05/12/25 VBC - CREATED.
000700*
000800 SELECT   AUD-PRM-FILE
000900          ASSIGN       TO "AUD-PRM-FILE"
001000          ORGANIZATION IS LINE SEQUENTIAL
001100          FILE STATUS  IS AUD-PRM-STATUS.
