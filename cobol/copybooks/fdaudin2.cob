000100********************************************
000200*                                          *
000300*  FD FOR BUCKET UTILIZATION EXTRACT     *
000400********************************************
000500*  FILE SIZE 131 BYTES.
000600*
000700 FD       AUD-IN2-FILE
000800          LABEL RECORDS ARE STANDARD.
000900 COPY "wsaudin2.cob".
