000100********************************************
000200*                                          *
000300*  SELECT FOR AUDIT REPORT PRINT FILE    *
000400********************************************
000500*
000600* 11/12/25 VBC - CREATED.
000700*
000800 SELECT   AUD-PRINT-FILE
000900          ASSIGN       TO "AUD-PRINT-FILE"
001000          ORGANIZATION IS LINE SEQUENTIAL
001100          FILE STATUS  IS AUD-PRT-STATUS.
