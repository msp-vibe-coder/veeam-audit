000100********************************************
000200*                                          *
000300*  COMMON WORK AREA FOR AUDIT SUITE       *
000400*     SHARED BY AUD000/AUDCHG/AUDRPT      *
000500*  HOLDS REPORT-DATE BREAKDOWN, RUN       *
000600*  SWITCHES AND THE FIVE RATE DEFAULTS    *
000700*  THAT AUD-PARM-RECORD CAN OVERRIDE.     *
000800********************************************
000900*  SIZE NOT FILE-RESIDENT - WORKING-STORAGE ONLY.
001000*
001100* 04/12/25 VBC - CREATED FOR AUDIT SUITE (TAKEN FROM WSNAMES SHAPE).
001200* 11/12/25 VBC - ADDED CHANGE-DETECT THRESHOLD TABLE.
001300* 19/01/26 VBC - ADDED HIGH-DELETED-COUNT SWITCH GROUP FOR AUD000.
001400*
001500 01  WS-AUDIT-CONTROL.
001600     03  WS-AUD-RUN-DATE.
001700         05  WS-AUD-RUN-CCYY        PIC 9(4).
001800         05  WS-AUD-RUN-MM          PIC 9(2).
001900         05  WS-AUD-RUN-DD          PIC 9(2).
002000     03  WS-AUD-RUN-DATE-X REDEFINES WS-AUD-RUN-DATE
002100                                    PIC 9(8).
002200     03  WS-AUD-DISPLAY-DATE        PIC X(10).
002300     03  WS-AUD-DISPLAY-DATE-R REDEFINES WS-AUD-DISPLAY-DATE.
002400         05  WS-AUD-DISP-CCYY       PIC X(4).
002500         05  FILLER                 PIC X.
002600         05  WS-AUD-DISP-MM         PIC X(2).
002700         05  FILLER                 PIC X.
002800         05  WS-AUD-DISP-DD         PIC X(2).
002900     03  WS-AUD-FROM-DATE           PIC X(10).
003000     03  WS-AUD-TO-DATE             PIC X(10).
003100*
003200 01  WS-AUDIT-SWITCHES.
003300     03  SW-SETTINGS-FOUND          PIC X      VALUE "N".
003400         88  SETTINGS-FOUND                    VALUE "Y".
003500     03  SW-END-OF-BACKUP           PIC X      VALUE "N".
003600         88  END-OF-BACKUP                     VALUE "Y".
003700     03  SW-END-OF-BUCKET           PIC X      VALUE "N".
003800         88  END-OF-BUCKET                     VALUE "Y".
003900     03  SW-END-OF-SUMMARY          PIC X      VALUE "N".
004000         88  END-OF-SUMMARY                    VALUE "Y".
004100     03  SW-TWO-SUMMARIES-FOUND     PIC X      VALUE "N".
004200         88  TWO-SUMMARIES-FOUND               VALUE "Y".
004300     03  SW-BUCKET-IS-VEEAM         PIC X      VALUE "N".
004400         88  BUCKET-IS-VEEAM                   VALUE "Y".
004500*
004600 01  WS-AUDIT-RATES.
004700     03  WS-WASABI-COST-PER-TB      PIC 9(3)V9(4)  VALUE 6.9900.
004800     03  WS-SALES-TAX-RATE          PIC V9(6)      VALUE .068500.
004900     03  WS-LOW-DISK-PCT            PIC 9(3)V9(2)  VALUE 20.00.
005000     03  WS-DISCREPANCY-PCT         PIC 9(3)V9(2)  VALUE 20.00.
005100     03  WS-DELETED-RATIO           PIC 9(1)V9(4)  VALUE .5000.
005200*
005300 01  WS-AUDIT-COUNTERS.
005400     03  WS-AUD-SITE-COUNT          BINARY-SHORT UNSIGNED VALUE ZERO.
005500     03  WS-AUD-BDR-COUNT           BINARY-SHORT UNSIGNED VALUE ZERO.
005600     03  WS-AUD-BKT-COUNT           BINARY-SHORT UNSIGNED VALUE ZERO.
005700     03  WS-AUD-SUB-1               BINARY-SHORT UNSIGNED VALUE ZERO.
005800     03  WS-AUD-SUB-2               BINARY-SHORT UNSIGNED VALUE ZERO.
005900     03  FILLER                     PIC X(10).
006000*
006100 01  WS-CHANGE-THRESHOLDS.
006200     03  WS-CHG-VEEAM-PCT           PIC 9(3)V9(2)  VALUE 20.00.
006300     03  WS-CHG-ACTIVE-PCT         PIC 9(3)V9(2)  VALUE 20.00.
006400     03  WS-CHG-DELETED-PCT        PIC 9(3)V9(2)  VALUE 50.00.
006500     03  WS-CHG-COST-PCT           PIC 9(3)V9(2)  VALUE 25.00.
006600     03  FILLER                     PIC X(8).
