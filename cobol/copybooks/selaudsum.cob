000100********************************************
000200*                                          *
000300*  SELECT FOR DAILY SUMMARY STORE        *
000400********************************************
000500*
000600* 08/12/25 VBC - CREATED.
000700*
000800 SELECT   AUD-SUM-FILE
000900          ASSIGN       TO "AUD-SUM-FILE"
001000          ORGANIZATION IS INDEXED
001100          ACCESS MODE  IS DYNAMIC
001200          RECORD KEY   IS AUD-SUM-REPORT-DATE
001300          FILE STATUS  IS AUD-SUM-STATUS.
