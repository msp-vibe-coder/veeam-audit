000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ANOMALY STORE    *
000400*     (INDEXED, KEYED ON DATE + A RUNNING *
000500*     SEQUENCE NO SINCE MANY ANOMALIES    *
000600*     CAN EXIST FOR ONE REPORT DATE)      *
000700*     USES AUD-ANM-KEY AS KEY             *
000800********************************************
000900*  FILE SIZE 170 BYTES PADDED TO 256 BY FILLER.
001000*
001100* 09/12/25 VBC - CREATED.
001200* 15/12/25 VBC - ADDED AUD-ANM-SEQ-NO, WIDENED KEY - TWO ANOMALIES ON
001300*                THE SAME DATE KEPT OVERWRITING EACH OTHER ON TEST.
001400* 03/02/26 VBC - FIXED A DUPLICATED VALUE CLAUSE ON THE CRITICAL 88
001500*                AND ADDED THE LOWER-CASE SEVERITIES - AUDCHG USES
001600*                critical/warning FOR METRIC_CHANGE, NOT THE SAME
001700*                CRITICAL/HIGH/MEDIUM LADDER AS THE THRESHOLD SIDE.
001800*
001900 01  AUD-ANM-RECORD.
002000     03  AUD-ANM-KEY.
002100         05  AUD-ANM-REPORT-DATE     PIC X(10).
002200         05  AUD-ANM-SEQ-NO          PIC 9(5).
002300     03  AUD-ANM-SEVERITY            PIC X(10).
002400         88  AUD-ANM-SEV-CRITICAL               VALUE "CRITICAL".
002500         88  AUD-ANM-SEV-HIGH                   VALUE "HIGH".
002600         88  AUD-ANM-SEV-MEDIUM                 VALUE "MEDIUM".
002700         88  AUD-ANM-SEV-CRITICAL-LC             VALUE "critical".
002800         88  AUD-ANM-SEV-WARNING-LC              VALUE "warning".
002900     03  AUD-ANM-TYPE                PIC X(20).
003000         88  AUD-ANM-IS-LOW-DISK                VALUE "LOW_DISK".
003100         88  AUD-ANM-IS-HIGH-DISCREP            VALUE "HIGH_DISCREPANCY".
003200         88  AUD-ANM-IS-FAILED-JOBS             VALUE "FAILED_JOBS".
003300         88  AUD-ANM-IS-METRIC-CHG              VALUE "METRIC_CHANGE".
003400     03  AUD-ANM-METRIC               PIC X(20).
003500     03  AUD-ANM-PREVIOUS-VALUE       PIC S9(8)V9(4).
003600     03  AUD-ANM-CURRENT-VALUE        PIC S9(8)V9(4).
003700     03  AUD-ANM-CHANGE-PCT           PIC 9(6)V9(2).
003800     03  AUD-ANM-DESCRIPTION          PIC X(80).
003900     03  FILLER                       PIC X(47).
