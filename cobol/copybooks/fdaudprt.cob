000100********************************************
000200*                                          *
000300*  FD FOR AUDIT REPORT PRINT FILE         *
000400********************************************
000500*  FILE SIZE 140 BYTES (132 PRINT + 8 FILLER).
000600*
000700 FD       AUD-PRINT-FILE
000800          RECORDING MODE IS F
000900          LABEL RECORDS ARE OMITTED.
001000 01  AUD-PRINT-LINE.
001100     03  AUD-PRINT-TEXT           PIC X(132).
001200     03  FILLER                   PIC X(8).
