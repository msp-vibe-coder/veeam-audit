000100********************************************
000200*                                          *
000300*  IN-MEMORY ACCUMULATION TABLES FOR      *
000400*     THE AUDIT SUITE (AUD000 ONLY)       *
000500*     SITE TABLE KEPT IN ASCENDING SITE-  *
000600*     CODE ORDER PER SPEC STEP 5; BDR     *
000700*     TABLE REMEMBERS FIRST-OCCURRENCE    *
000800*     SIZE/FREE-DISK PER SERVER.          *
000900*  TABLE-SEARCH IDIOM RESTATED HERE IN    *
001000*  HOUSE STYLE (CF. PYEMP INDEXED READS). *
001100********************************************
001200*
001300* 10/12/25 VBC - CREATED.
001400* 22/12/25 VBC - RAISED AUD-SITE-TAB MAX FROM 200 TO 500 AFTER THE
001500*                MULTI-REGION EXTRACT BLEW THE OLD LIMIT IN TESTING.
001600* 02/02/26 VBC - ADDED TAB-DISCREPANCY-PCT AND TAB-FREE-PCT SO THE
001700*                ANOMALY SCAN CAN SEE EVERY ENTITY'S FIGURE - THE
001800*                STORE RECORD IS A SINGLE WORKING COPY AND ONLY
001900*                EVER HOLDS THE LAST ONE WRITTEN.
002000*
002100 01  WS-AUD-SITE-TABLE.
002200     03  WS-AUD-SITE-COUNT-X         BINARY-SHORT UNSIGNED VALUE ZERO.
002300     03  WS-AUD-SITE-TAB             OCCURS 500 TIMES
002400                                      ASCENDING KEY SITE-TAB-CODE
002500                                      INDEXED BY SITE-IDX.
002600         05  SITE-TAB-CODE            PIC X(10).
002700         05  SITE-TAB-DISCREPANCY-PCT PIC S9(4)V9(2) COMP-3.
002800         05  SITE-TAB-VEEAM-TB        PIC 9(8)V9(4) COMP-3.
002900         05  SITE-TAB-ACTIVE-TB       PIC 9(8)V9(4) COMP-3.
003000         05  SITE-TAB-DELETED-TB      PIC 9(8)V9(4) COMP-3.
003100         05  SITE-TAB-TOTAL-JOBS      PIC 9(5)      COMP.
003200         05  SITE-TAB-FAILED-JOBS     PIC 9(5)      COMP.
003300         05  SITE-TAB-WARNING-JOBS    PIC 9(5)      COMP.
003400         05  SITE-TAB-SUCCESS-JOBS    PIC 9(5)      COMP.
003500         05  SITE-TAB-INCREMENT-JOBS  PIC 9(5)      COMP.
003600         05  SITE-TAB-REVERSE-JOBS    PIC 9(5)      COMP.
003700         05  SITE-TAB-GOLD-JOBS       PIC 9(5)      COMP.
003800         05  SITE-TAB-SILVER-JOBS     PIC 9(5)      COMP.
003900         05  SITE-TAB-BRONZE-JOBS     PIC 9(5)      COMP.
004000         05  SITE-TAB-ON-BDR-SIDE     PIC X.
004100         05  SITE-TAB-ON-BKT-SIDE     PIC X.
004200         05  SITE-TAB-RATE-FIELD-SEEN PIC X.
004300         05  SITE-TAB-RESULT-FLD-SEEN PIC X.
004400*
004500 01  WS-AUD-BDR-TABLE.
004600     03  WS-AUD-BDR-TAB-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
004700     03  WS-AUD-BDR-TAB             OCCURS 300 TIMES
004800                                      INDEXED BY BDR-IDX.
004900         05  BDR-TAB-SERVER           PIC X(40).
005000         05  BDR-TAB-SITE             PIC X(10).
005100         05  BDR-TAB-SIZE-GB          PIC 9(9)V9(2) COMP-3.
005200         05  BDR-TAB-FREE-GB          PIC 9(9)V9(2) COMP-3.
005300         05  BDR-TAB-FREE-PCT         PIC 9(3)V9(2) COMP-3.
005400         05  BDR-TAB-FIRST-DONE       PIC X.
005500             88  BDR-TAB-ALREADY-SET          VALUE "Y".
