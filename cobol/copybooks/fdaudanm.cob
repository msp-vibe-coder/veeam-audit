000100********************************************
000200*                                          *
000300*  FD FOR ANOMALY STORE                  *
000400********************************************
000500*  FILE SIZE 256 BYTES.
000600*
000700 FD       AUD-ANM-FILE
000800          LABEL RECORDS ARE STANDARD.
000900 COPY "wsaudanm.cob".
