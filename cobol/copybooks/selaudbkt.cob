000100********************************************
000200*                                          *
000300*  SELECT FOR BUCKET METRIC STORE        *
000400********************************************
000500*
000600* 06/12/25 VBC - CREATED.
000700*
000800 SELECT   AUD-BKT-FILE
000900          ASSIGN       TO "AUD-BKT-FILE"
001000          ORGANIZATION IS INDEXED
001100          ACCESS MODE  IS DYNAMIC
001200          RECORD KEY   IS AUD-BKT-KEY
001300          FILE STATUS  IS AUD-BKT-STATUS.
